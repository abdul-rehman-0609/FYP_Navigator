000100* ==============================================================
000200* COPYBOOK: DOMAIN-CATALOG-TBL
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* FIXED DOMAIN CATALOG (8 DOMAINS) USED BY TOPICGEN TO BUILD THE
000600* TOPIC MASTER AND BY CATALOGRPT TO EXTRACT DISTINCT SKILL/COURSE
000700* NAMES.  DATA IS PRELOADED BY VALUE CLAUSE, NOT READ FROM A FILE
000800* -- THE CATALOG CHANGES ONLY WHEN THE CURRICULUM COMMITTEE ACTS,
000900* SO THIS IS MAINTAINED AS SOURCE, NOT AS DATA.
001000* ==============================================================
001100* CHANGE LOG
001200* DATE       BY   TICKET   DESCRIPTION
001300* ---------- ---- -------- --------------------------------------
001400* 04-MAR-91  WEY  FYP-001  ORIGINAL 8-DOMAIN CATALOG
001500* 30-AUG-94  DGS  FYP-020  CLOUD COMPUTING DOMAIN ADDED
001600* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001610* 16-NOV-01  WEY  FYP-067  REVIEWED AFTER THE CURRICULUM COMMITTEE ADDED
001620*                          A NEW MINOR - NO NEW DOMAIN WARRANTED
002700* ==============================================================
002800
002900  01  DMN-CATALOG-DATA.
003000     05  DMN-D1.
003100         10  FILLER                 PIC X(30) VALUE
003200             'Web Development'.
003300         10  FILLER                 PIC 9     VALUE 3.
003400         10  FILLER                 PIC X(25) VALUE
003500             'html'.
003600         10  FILLER                 PIC 9     VALUE 2.
003700         10  FILLER                 PIC X(25) VALUE
003800             'css'.
003900         10  FILLER                 PIC 9     VALUE 2.
004000         10  FILLER                 PIC X(25) VALUE
004100             'javascript'.
004200         10  FILLER                 PIC 9     VALUE 2.
004300         10  FILLER                 PIC 9     VALUE 1.
004400         10  FILLER                 PIC X(30) VALUE
004500             'Web Engineering'.
004600         10  FILLER                 PIC X(30) VALUE SPACES.
004700     05  DMN-D2.
004800         10  FILLER                 PIC X(30) VALUE
004900             'Mobile Development'.
005000         10  FILLER                 PIC 9     VALUE 2.
005100         10  FILLER                 PIC X(25) VALUE
005200             'java'.
005300         10  FILLER                 PIC 9     VALUE 2.
005400         10  FILLER                 PIC X(25) VALUE
005500             'kotlin'.
005600         10  FILLER                 PIC 9     VALUE 1.
005700         10  FILLER                 PIC X(25) VALUE SPACES.
005800         10  FILLER                 PIC 9     VALUE 0.
005900         10  FILLER                 PIC 9     VALUE 1.
006000         10  FILLER                 PIC X(30) VALUE
006100             'Mobile Application Development'.
006200         10  FILLER                 PIC X(30) VALUE SPACES.
006300     05  DMN-D3.
006400         10  FILLER                 PIC X(30) VALUE
006500             'Data Science'.
006600         10  FILLER                 PIC 9     VALUE 3.
006700         10  FILLER                 PIC X(25) VALUE
006800             'python'.
006900         10  FILLER                 PIC 9     VALUE 2.
007000         10  FILLER                 PIC X(25) VALUE
007100             'pandas'.
007200         10  FILLER                 PIC 9     VALUE 2.
007300         10  FILLER                 PIC X(25) VALUE
007400             'numpy'.
007500         10  FILLER                 PIC 9     VALUE 2.
007600         10  FILLER                 PIC 9     VALUE 2.
007700         10  FILLER                 PIC X(30) VALUE
007800             'Data Structures'.
007900         10  FILLER                 PIC X(30) VALUE
008000             'Statistics'.
008100     05  DMN-D4.
008200         10  FILLER                 PIC X(30) VALUE
008300             'Artificial Intelligence'.
008400         10  FILLER                 PIC 9     VALUE 2.
008500         10  FILLER                 PIC X(25) VALUE
008600             'python'.
008700         10  FILLER                 PIC 9     VALUE 2.
008800         10  FILLER                 PIC X(25) VALUE
008900             'mathematics'.
009000         10  FILLER                 PIC 9     VALUE 2.
009100         10  FILLER                 PIC X(25) VALUE SPACES.
009200         10  FILLER                 PIC 9     VALUE 0.
009300         10  FILLER                 PIC 9     VALUE 2.
009400         10  FILLER                 PIC X(30) VALUE
009500             'Artificial Intelligence'.
009600         10  FILLER                 PIC X(30) VALUE
009700             'Linear Algebra'.
009800     05  DMN-D5.
009900         10  FILLER                 PIC X(30) VALUE
010000             'IoT'.
010100         10  FILLER                 PIC 9     VALUE 3.
010200         10  FILLER                 PIC X(25) VALUE
010300             'python'.
010400         10  FILLER                 PIC 9     VALUE 2.
010500         10  FILLER                 PIC X(25) VALUE
010600             'arduino'.
010700         10  FILLER                 PIC 9     VALUE 1.
010800         10  FILLER                 PIC X(25) VALUE
010900             'sensors'.
011000         10  FILLER                 PIC 9     VALUE 1.
011100         10  FILLER                 PIC 9     VALUE 1.
011200         10  FILLER                 PIC X(30) VALUE
011300             'Embedded Systems'.
011400         10  FILLER                 PIC X(30) VALUE SPACES.
011500     05  DMN-D6.
011600         10  FILLER                 PIC X(30) VALUE
011700             'Cybersecurity'.
011800         10  FILLER                 PIC 9     VALUE 2.
011900         10  FILLER                 PIC X(25) VALUE
012000             'networking'.
012100         10  FILLER                 PIC 9     VALUE 2.
012200         10  FILLER                 PIC X(25) VALUE
012300             'cryptography'.
012400         10  FILLER                 PIC 9     VALUE 2.
012500         10  FILLER                 PIC X(25) VALUE SPACES.
012600         10  FILLER                 PIC 9     VALUE 0.
012700         10  FILLER                 PIC 9     VALUE 2.
012800         10  FILLER                 PIC X(30) VALUE
012900             'Computer Networks'.
013000         10  FILLER                 PIC X(30) VALUE
013100             'Information Security'.
013200     05  DMN-D7.
013300         10  FILLER                 PIC X(30) VALUE
013400             'Game Development'.
013500         10  FILLER                 PIC 9     VALUE 2.
013600         10  FILLER                 PIC X(25) VALUE
013700             'unity'.
013800         10  FILLER                 PIC 9     VALUE 2.
013900         10  FILLER                 PIC X(25) VALUE
014000             'c#'.
014100         10  FILLER                 PIC 9     VALUE 2.
014200         10  FILLER                 PIC X(25) VALUE SPACES.
014300         10  FILLER                 PIC 9     VALUE 0.
014400         10  FILLER                 PIC 9     VALUE 1.
014500         10  FILLER                 PIC X(30) VALUE
014600             'Computer Graphics'.
014700         10  FILLER                 PIC X(30) VALUE SPACES.
014800     05  DMN-D8.
014900         10  FILLER                 PIC X(30) VALUE
015000             'Cloud Computing'.
015100         10  FILLER                 PIC 9     VALUE 3.
015200         10  FILLER                 PIC X(25) VALUE
015300             'aws'.
015400         10  FILLER                 PIC 9     VALUE 1.
015500         10  FILLER                 PIC X(25) VALUE
015600             'docker'.
015700         10  FILLER                 PIC 9     VALUE 2.
015800         10  FILLER                 PIC X(25) VALUE
015900             'kubernetes'.
016000         10  FILLER                 PIC 9     VALUE 1.
016100         10  FILLER                 PIC 9     VALUE 1.
016200         10  FILLER                 PIC X(30) VALUE
016300             'Distributed Systems'.
016400         10  FILLER                 PIC X(30) VALUE SPACES.
016500
016600  01  DMN-CATALOG-TABLE REDEFINES DMN-CATALOG-DATA.
016700     05  DMN-ENTRY OCCURS 8 TIMES INDEXED BY DMN-IDX.
016800         10  DMN-NAME                   PIC X(30).
016900         10  DMN-SKILL-COUNT            PIC 9.
017000         10  DMN-SKILL OCCURS 3 TIMES.
017100             15  DMN-SKILL-NAME         PIC X(25).
017200             15  DMN-SKILL-LEVEL        PIC 9.
017300         10  DMN-COURSE-COUNT           PIC 9.
017400         10  DMN-COURSE OCCURS 2 TIMES.
017500             15  DMN-COURSE-NAME        PIC X(30).
