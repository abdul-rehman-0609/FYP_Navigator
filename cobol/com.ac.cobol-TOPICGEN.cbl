000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500* DING SUN, JINGSHAN GUAN
000600* DESCRIPTION:
000700* THIS PROGRAM BUILDS THE TOPIC MASTER.  IT EXPANDS THE DOMAIN X
000800* TECHNIQUE X CONTEXT CATALOG COMBINATORIALLY (8 X 10 X 15 = 1200
000900* RAW COMBINATIONS), DROPS THE COMBINATIONS THE CURRICULUM
001000* COMMITTEE HAS RULED OUT, AND WRITES ONE TOPIC-MASTER RECORD PER
001100* SURVIVING COMBINATION.  RUN ONCE PER CATALOG REVISION, AHEAD OF
001200* THE FYPRECOM RECOMMENDATION RUN.
001300* ==============================================================
001400* CHANGE LOG
001500* DATE       BY   TICKET   DESCRIPTION
001600* ---------- ---- -------- --------------------------------------
001700* 04-MAR-91  WEY  FYP-001  ORIGINAL VERSION, 6 DOMAINS
001800* 17-JUN-93  WXW  FYP-014  ADDED NLP/BLOCKCHAIN/AR TECHNIQUES AND
001900*                         THE FIRST COMBINATION EXCLUSION RULES
002000* 22-SEP-96  ZYY  FYP-029  ADDED CLOUD COMPUTING DOMAIN, 5TH AND
002100*                         6TH CONTEXTS, REAL-TIME/RECOMMENDER/
002200*                         CHATBOT TECHNIQUES
002300* 30-MAR-97  CXL  FYP-033  FIXED SKILL-UNION OVERRIDE ORDER (WAS
002400*                         DOMAIN-WINS, SHOULD BE CONTEXT-WINS)
002500* 11-JAN-99  DGS  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002600* 14-JUL-99  JSG  FYP-041  DETERMINISTIC TITLE-PATTERN INDEX (WAS
002700*                         A RUN-TO-RUN-VARYING STORAGE-ADDRESS
002800*                         HASH -- NOT REPEATABLE)
002850* 02-DEC-99  CXL  FYP-052  TITLE NO LONGER TRUNCATED TO 4 BYTES
002860*                         (INSPECT REPLACING FIRST NEEDED EQUAL-
002870*                         LENGTH OPERANDS) - NOW BUILT WITH STRING
002880*                         SO THE FULL CONTEXT/TECHNIQUE NAME PRINTS
002890* 27-JAN-01  CXL  FYP-064  TITLE-PATTERN INDEX TABLE REVIEWED AFTER A NEW
002900*                          CONTEXT WAS PROPOSED - REJECTED BY THE
002910*                          CURRICULUM COMMITTEE, NO CHANGE
003900* ==============================================================
004000
004100        IDENTIFICATION DIVISION.
004200        PROGRAM-ID. GENERATE-TOPIC-CATALOG.
004300        AUTHOR. WEI YU.
004400        INSTALLATION. ACADEMIC COMPUTING CENTRE.
004500        DATE-WRITTEN. 04-MAR-1991.
004600        DATE-COMPILED.
004700        SECURITY. UNCLASSIFIED.
004800
004900        ENVIRONMENT DIVISION.
005000        CONFIGURATION SECTION.
005100        SPECIAL-NAMES.
005200            C01 IS TOP-OF-FORM
005300            CLASS VALID-DIFFICULTY IS 'B' 'I' 'A'.
005400        INPUT-OUTPUT SECTION.
005500        FILE-CONTROL.
005600            SELECT TOPIC-MASTER-OUT ASSIGN TO TOPICMAS
005700                ORGANIZATION IS LINE SEQUENTIAL
005800                FILE STATUS IS WS-TOPIC-FS.
005900
006000        DATA DIVISION.
006100        FILE SECTION.
006200        FD  TOPIC-MASTER-OUT
006300            RECORD CONTAINS 600 CHARACTERS.
006400        COPY "D:\COBOL\FYPSYS\TOPIC-REC-LAYOUT.CBL".
006500
006600        WORKING-STORAGE SECTION.
006700        COPY "D:\COBOL\FYPSYS\DOMAIN-CATALOG-TBL.CBL".
006800        COPY "D:\COBOL\FYPSYS\TECHNIQUE-CATALOG-TBL.CBL".
006900        COPY "D:\COBOL\FYPSYS\CONTEXT-CATALOG-TBL.CBL".
007000
007100        01  WS-TOPIC-FS                   PIC XX  VALUE SPACES.
007200            88  WS-TOPIC-FS-OK                  VALUE '00'.
007300
007400        01  WS-COMBO-COUNTERS.
007500            05  WS-NEXT-SEQ              PIC 9(4) COMP VALUE 0.
007600            05  WS-RAW-COMBO-COUNT       PIC 9(4) COMP VALUE 0.
007700            05  WS-EXCLUDED-COUNT        PIC 9(4) COMP VALUE 0.
007800
007900        01  WS-COMBO-VALID-FLAG              PIC X      VALUE 'Y'.
008000            88  WS-COMBO-IS-VALID                VALUE 'Y'.
008100
008200        01  WS-NEXT-SEQ-DISPLAY              PIC 9(4)   VALUE 0.
008300        01  WS-NEXT-SEQ-EDIT REDEFINES
008400            WS-NEXT-SEQ-DISPLAY              PIC X(4).
008500
008600       *IN-MEMORY TOPIC TABLE -- ONE ENTRY PER SURVIVING COMBO, IN
008700       *GENERATION (ASCENDING TOPIC-ID) ORDER.
008800        01  TPC-TABLE.
008900            05  TPC-ENTRY OCCURS 1200 TIMES INDEXED BY TPC-IDX.
009000                10  TBL-TOPIC-ID             PIC X(07).
009100                10  TBL-TITLE                PIC X(60).
009200                10  TBL-DOMAIN               PIC X(30).
009300                10  TBL-TECHNIQUE            PIC X(30).
009400                10  TBL-CONTEXT              PIC X(30).
009500                10  TBL-DIFFICULTY           PIC X(12).
009600                10  TBL-MIN-CGPA             PIC 9V99.
009700                10  TBL-EST-HOURS            PIC 99.
009800                10  TBL-TEAM-MIN             PIC 9.
009900                10  TBL-TEAM-MAX             PIC 9.
010000                10  TBL-SKILL-COUNT          PIC 99.
010100                10  TBL-SKILL OCCURS 10 TIMES.
010200                    15  TBL-SKILL-NAME       PIC X(25).
010300                    15  TBL-SKILL-LEVEL      PIC 9.
010400                10  TBL-COURSE-COUNT         PIC 9.
010500                10  TBL-COURSE OCCURS 5 TIMES.
010600                    15  TBL-COURSE-NAME      PIC X(30).
010700
010800       *ALTERNATE VIEW OF ONE TABLE ENTRY USED ONLY TO ZEROISE A
010900       *FRESH SLOT IN ONE MOVE BEFORE IT IS BUILT (310-INIT-SLOT).
011000        01  TPC-BLANK-ENTRY.
011100            05  FILLER                 PIC X(06) VALUE SPACES.
011200            05  FILLER                 PIC X(588) VALUE SPACES.
011300
011400        01  WS-SKILL-IDX                     PIC 99 COMP.
011500        01  WS-COURSE-IDX                    PIC 99 COMP.
011600        01  WS-SLOT-SKILL-COUNT              PIC 99 COMP.
011700        01  WS-SLOT-COURSE-COUNT             PIC 9  COMP.
011800        01  WS-FOUND-SLOT                    PIC 99 COMP.
011900        01  WS-MATCH-FLAG                    PIC X     VALUE 'N'.
012000            88  WS-MATCH-FOUND                   VALUE 'Y'.
012100
012200       *TITLE-PATTERN WORK AREA (R9 STEP 9).  THE THREE PATTERNS
012300*FOR A TECHNIQUE, PICKED BY A DETERMINISTIC INDEX
012400       *INDEX COMPUTED FROM THE CONTEXT NAME -- NOT A HASH, SEE QA
012500       *TICKET FYP-041 ABOVE.
012600        01  WS-TITLE-PATTERN-TBL.
012700            05  WS-PATTERN-1                 PIC X(40) VALUE
012800                'Smart SUBJ Using TECH'.
012900            05  WS-PATTERN-2                 PIC X(40) VALUE
013000                'TECH for SUBJ'.
013100            05  WS-PATTERN-3                 PIC X(40) VALUE
013200                'SUBJ-Focused TECH Application'.
013300        01  WS-TITLE-PATTERN-REDEF REDEFINES
013400            WS-TITLE-PATTERN-TBL.
013500            05  WS-PATTERN-TBL OCCURS 3 TIMES PIC X(40).
013600        01  WS-PATTERN-IDX                   PIC 9  COMP.
013700        01  WS-NAME-SUM                      PIC 9(4) COMP.
013800        01  WS-NAME-POS                      PIC 99 COMP.
013900        01  WS-NAME-CHAR               PIC X   VALUE SPACE.
014000        01  WS-CHAR-VALUE                    PIC 99 COMP.
014100        01  WS-CHAR-IDX                      PIC 99 COMP.
014200
014300       *LETTER-TO-WEIGHT TABLE (A=1 ... Z=26, ANYTHING ELSE = 0)
014400       *USED IN PLACE OF AN ASCII-CODE INTRINSIC (NONE AVAILABLE).
014500        01  WS-ALPHA-WEIGHTS                 PIC X(26) VALUE
014600            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014700        01  WS-ALPHA-WEIGHTS-TBL REDEFINES WS-ALPHA-WEIGHTS.
014800            05  WS-ALPHA-CHAR OCCURS 26 TIMES PIC X.
014900
015000        LINKAGE SECTION.
015100
015200        PROCEDURE DIVISION.
015300
015400        1000-GENERATE-TOPIC-CATALOG.
015500            PERFORM 1100-INITIALIZE.
015600            PERFORM 1200-BUILD-ONE-COMBO
015700                VARYING DMN-IDX FROM 1 BY 1 UNTIL DMN-IDX > 8
015800                AFTER TCH-IDX FROM 1 BY 1 UNTIL TCH-IDX > 10
015900                AFTER CTX-IDX FROM 1 BY 1 UNTIL CTX-IDX > 15.
016000            PERFORM 1500-WRITE-TOPIC-MASTER.
016100            PERFORM 1600-DISPLAY-TOTALS.
016200            STOP RUN.
016300
016400        1100-INITIALIZE.
016500            OPEN OUTPUT TOPIC-MASTER-OUT.
016600            MOVE 0 TO WS-NEXT-SEQ WS-RAW-COMBO-COUNT
016700                      WS-EXCLUDED-COUNT.
016800
016900       *ONE DOMAIN/TECHNIQUE/CONTEXT COMBINATION (R1 THRU R9).
017000        1200-BUILD-ONE-COMBO.
017100            ADD 1 TO WS-RAW-COMBO-COUNT.
017200            PERFORM 2000-CHECK-COMBO-VALID.
017300            IF WS-COMBO-IS-VALID
017400                ADD 1 TO WS-NEXT-SEQ
017500                MOVE TPC-BLANK-ENTRY TO
017600                    TPC-ENTRY(WS-NEXT-SEQ)
017700                PERFORM 2100-BUILD-TOPIC-ID
017800                MOVE DMN-NAME(DMN-IDX) TO
017900                    TBL-DOMAIN(WS-NEXT-SEQ)
018000                MOVE TCH-NAME(TCH-IDX) TO
018100                    TBL-TECHNIQUE(WS-NEXT-SEQ)
018200                MOVE CTX-NAME(CTX-IDX) TO
018300                    TBL-CONTEXT(WS-NEXT-SEQ)
018400                MOVE TCH-DIFFICULTY(TCH-IDX) TO
018500                    TBL-DIFFICULTY(WS-NEXT-SEQ)
018600                MOVE 1 TO TBL-TEAM-MIN(WS-NEXT-SEQ)
018700                MOVE 3 TO TBL-TEAM-MAX(WS-NEXT-SEQ)
018800                COMPUTE TBL-EST-HOURS(WS-NEXT-SEQ) =
018900                    TCH-EST-HOURS(TCH-IDX) *
019000                    CTX-MODIFIER(CTX-IDX)
019100                COMPUTE TBL-MIN-CGPA(WS-NEXT-SEQ) ROUNDED =
019200                    TCH-MIN-CGPA(TCH-IDX) *
019300                    CTX-MODIFIER(CTX-IDX)
019400                PERFORM 3000-UNION-SKILLS
019500                PERFORM 3100-UNION-COURSES
019600                PERFORM 2500-BUILD-TITLE
019700            ELSE
019800                ADD 1 TO WS-EXCLUDED-COUNT
019900            END-IF.
020000
020100       *R1 - INVALID DOMAIN/TECHNIQUE AND TECHNIQUE/CONTEXT PAIRS
020200       *ARE EXCLUDED FROM GENERATION.
020300        2000-CHECK-COMBO-VALID.
020400            MOVE 'Y' TO WS-COMBO-VALID-FLAG.
020500            IF DMN-NAME(DMN-IDX) = 'Game Development' AND
020600               TCH-NAME(TCH-IDX) = 'Blockchain'
020700                MOVE 'N' TO WS-COMBO-VALID-FLAG
020800            END-IF.
020900            IF DMN-NAME(DMN-IDX) = 'Cybersecurity' AND
021000               TCH-NAME(TCH-IDX) = 'Augmented Reality'
021100                MOVE 'N' TO WS-COMBO-VALID-FLAG
021200            END-IF.
021300            IF DMN-NAME(DMN-IDX) = 'IoT' AND
021400               TCH-NAME(TCH-IDX) =
021500                   'Natural Language Processing'
021600                MOVE 'N' TO WS-COMBO-VALID-FLAG
021700            END-IF.
021800            IF TCH-NAME(TCH-IDX) = 'Blockchain' AND
021900               (CTX-NAME(CTX-IDX) = 'Entertainment Platform'
022000                OR CTX-NAME(CTX-IDX) = 'Education System')
022100                MOVE 'N' TO WS-COMBO-VALID-FLAG
022200            END-IF.
022300            IF TCH-NAME(TCH-IDX) = 'Augmented Reality' AND
022400               (CTX-NAME(CTX-IDX) = 'Financial Services'
022500                OR CTX-NAME(CTX-IDX) =
022600                   'Supply Chain Management')
022700                MOVE 'N' TO WS-COMBO-VALID-FLAG
022800            END-IF.
022900
023000        2100-BUILD-TOPIC-ID.
023100            MOVE WS-NEXT-SEQ TO WS-NEXT-SEQ-DISPLAY.
023200            STRING 'GEN' WS-NEXT-SEQ-EDIT DELIMITED BY SIZE
023300                INTO TBL-TOPIC-ID(WS-NEXT-SEQ).
023400
023500       *R9 STEP 9 - DETERMINISTIC TITLE PATTERN INDEX.
023600        2500-BUILD-TITLE.
023700            MOVE 0 TO WS-NAME-SUM.
023800            PERFORM 2550-SUM-ONE-CHAR
023900                VARYING WS-NAME-POS FROM 1 BY 1
024000                UNTIL WS-NAME-POS > 30.
024100            DIVIDE WS-NAME-SUM BY 3 GIVING WS-PATTERN-IDX
024200                REMAINDER WS-PATTERN-IDX.
024300            ADD 1 TO WS-PATTERN-IDX.
024310            MOVE SPACES TO TBL-TITLE(WS-NEXT-SEQ).
024320            PERFORM 2570-STRING-TITLE.
024330
024340       *R9 STEP 9, TICKET FYP-052 - THE FULL CONTEXT/TECHNIQUE
024350       *NAME IS SUBSTITUTED INTO THE PATTERN, NOT JUST ITS FIRST
024360       *FOUR BYTES (INSPECT REPLACING NEEDS EQUAL-LENGTH DATA,
024370       *WHICH A 'SUBJ'/'TECH' PLACEHOLDER NEVER IS).
024380        2570-STRING-TITLE.
024390            EVALUATE WS-PATTERN-IDX
024400                WHEN 1
024410                    STRING 'Smart '
024420                        CTX-NAME(CTX-IDX) DELIMITED BY '  '
024430                        ' Using '
024440                        TCH-NAME(TCH-IDX) DELIMITED BY '  '
024450                        INTO TBL-TITLE(WS-NEXT-SEQ)
024460                WHEN 2
024470                    STRING TCH-NAME(TCH-IDX) DELIMITED BY '  '
024480                        ' for '
024490                        CTX-NAME(CTX-IDX) DELIMITED BY '  '
024500                        INTO TBL-TITLE(WS-NEXT-SEQ)
024510                WHEN 3
024520                    STRING CTX-NAME(CTX-IDX) DELIMITED BY '  '
024530                        '-Focused '
024540                        TCH-NAME(TCH-IDX) DELIMITED BY '  '
024550                        ' Application' DELIMITED BY SIZE
024560                        INTO TBL-TITLE(WS-NEXT-SEQ)
024570            END-EVALUATE.
024580            DISPLAY 'TOPICGEN - TITLE PATTERN USED: '
024590                WS-PATTERN-TBL(WS-PATTERN-IDX).
025200
025300        2550-SUM-ONE-CHAR.
025400            MOVE CTX-NAME(CTX-IDX)(WS-NAME-POS:1) TO
025500                WS-NAME-CHAR.
025600            MOVE 0 TO WS-CHAR-VALUE.
025700            PERFORM 2560-LOOKUP-CHAR-WEIGHT
025800                VARYING WS-CHAR-IDX FROM 1 BY 1
025900                UNTIL WS-CHAR-IDX > 26 OR WS-MATCH-FOUND.
026000            ADD WS-CHAR-VALUE TO WS-NAME-SUM.
026100
026200        2560-LOOKUP-CHAR-WEIGHT.
026300            IF WS-CHAR-IDX = 1
026400                MOVE 'N' TO WS-MATCH-FLAG
026500            END-IF.
026600            IF WS-NAME-CHAR = WS-ALPHA-CHAR(WS-CHAR-IDX)
026700                MOVE WS-CHAR-IDX TO WS-CHAR-VALUE
026800                MOVE 'Y' TO WS-MATCH-FLAG
026900            END-IF.
027000
027100       *R9 STEP 3 - REQUIRED SKILLS = DOMAIN BASE U TECHNIQUE U
027200       *CONTEXT, LATER SOURCE WINS ON A NAME COLLISION.
027300        3000-UNION-SKILLS.
027400            MOVE 0 TO WS-SLOT-SKILL-COUNT.
027500            PERFORM 3010-UPSERT-DOMAIN-SKILL
027600                VARYING WS-SKILL-IDX FROM 1 BY 1
027700                UNTIL WS-SKILL-IDX >
027800                    DMN-SKILL-COUNT(DMN-IDX).
027900            PERFORM 3020-UPSERT-TECHNIQUE-SKILL
028000                VARYING WS-SKILL-IDX FROM 1 BY 1
028100                UNTIL WS-SKILL-IDX > 3.
028200            PERFORM 3030-UPSERT-CONTEXT-SKILL
028300                VARYING WS-SKILL-IDX FROM 1 BY 1
028400                UNTIL WS-SKILL-IDX > 2.
028500            MOVE WS-SLOT-SKILL-COUNT TO
028600                TBL-SKILL-COUNT(WS-NEXT-SEQ).
028700
028800        3010-UPSERT-DOMAIN-SKILL.
028900            PERFORM 3040-FIND-SKILL-SLOT WITH TEST BEFORE
029000                VARYING WS-FOUND-SLOT FROM 1 BY 1
029100                UNTIL WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
029200                OR TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT)
029300                   = DMN-SKILL-NAME(DMN-IDX, WS-SKILL-IDX).
029400            IF WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
029500                ADD 1 TO WS-SLOT-SKILL-COUNT
029600                MOVE WS-SLOT-SKILL-COUNT TO WS-FOUND-SLOT
029700            END-IF.
029800            MOVE DMN-SKILL-NAME(DMN-IDX, WS-SKILL-IDX) TO
029900                TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT).
030000            MOVE DMN-SKILL-LEVEL(DMN-IDX, WS-SKILL-IDX) TO
030100                TBL-SKILL-LEVEL(WS-NEXT-SEQ, WS-FOUND-SLOT).
030200
030300        3020-UPSERT-TECHNIQUE-SKILL.
030400            PERFORM 3040-FIND-SKILL-SLOT WITH TEST BEFORE
030500                VARYING WS-FOUND-SLOT FROM 1 BY 1
030600                UNTIL WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
030700                OR TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT)
030800                   = TCH-SKILL-NAME(TCH-IDX, WS-SKILL-IDX).
030900            IF WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
031000                ADD 1 TO WS-SLOT-SKILL-COUNT
031100                MOVE WS-SLOT-SKILL-COUNT TO WS-FOUND-SLOT
031200            END-IF.
031300            MOVE TCH-SKILL-NAME(TCH-IDX, WS-SKILL-IDX) TO
031400                TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT).
031500            MOVE TCH-SKILL-LEVEL(TCH-IDX, WS-SKILL-IDX) TO
031600                TBL-SKILL-LEVEL(WS-NEXT-SEQ, WS-FOUND-SLOT).
031700
031800        3030-UPSERT-CONTEXT-SKILL.
031900            PERFORM 3040-FIND-SKILL-SLOT WITH TEST BEFORE
032000                VARYING WS-FOUND-SLOT FROM 1 BY 1
032100                UNTIL WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
032200                OR TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT)
032300                   = CTX-SKILL-NAME(CTX-IDX, WS-SKILL-IDX).
032400            IF WS-FOUND-SLOT > WS-SLOT-SKILL-COUNT
032500                ADD 1 TO WS-SLOT-SKILL-COUNT
032600                MOVE WS-SLOT-SKILL-COUNT TO WS-FOUND-SLOT
032700            END-IF.
032800            MOVE CTX-SKILL-NAME(CTX-IDX, WS-SKILL-IDX) TO
032900                TBL-SKILL-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT).
033000            MOVE CTX-SKILL-LEVEL(CTX-IDX, WS-SKILL-IDX) TO
033100                TBL-SKILL-LEVEL(WS-NEXT-SEQ, WS-FOUND-SLOT).
033200
033300        3040-FIND-SKILL-SLOT.
033400            CONTINUE.
033500
033600       *R9 STEP 4 - REQUIRED COURSES = DOMAIN BASE U CONTEXT
033700       *EXTRA, NO DUPLICATES, NO PRIORITY (PLAIN SET UNION).
033800        3100-UNION-COURSES.
033900            MOVE 0 TO WS-SLOT-COURSE-COUNT.
034000            PERFORM 3110-ADD-DOMAIN-COURSE
034100                VARYING WS-COURSE-IDX FROM 1 BY 1
034200                UNTIL WS-COURSE-IDX >
034300                    DMN-COURSE-COUNT(DMN-IDX).
034400            IF CTX-COURSE-COUNT(CTX-IDX) > 0
034500                PERFORM 3120-ADD-CONTEXT-COURSE
034600            END-IF.
034700            MOVE WS-SLOT-COURSE-COUNT TO
034800                TBL-COURSE-COUNT(WS-NEXT-SEQ).
034900
035000        3110-ADD-DOMAIN-COURSE.
035100            PERFORM 3150-COURSE-ALREADY-PRESENT.
035200            IF NOT WS-MATCH-FOUND
035300                ADD 1 TO WS-SLOT-COURSE-COUNT
035400                MOVE DMN-COURSE-NAME(DMN-IDX, WS-COURSE-IDX)
035500                    TO TBL-COURSE-NAME(WS-NEXT-SEQ,
035600                       WS-SLOT-COURSE-COUNT)
035700            END-IF.
035800
035900        3120-ADD-CONTEXT-COURSE.
036000            MOVE 1 TO WS-COURSE-IDX.
036100            MOVE 'N' TO WS-MATCH-FLAG.
036200            PERFORM 3160-SCAN-FOR-CONTEXT-COURSE
036300                VARYING WS-FOUND-SLOT FROM 1 BY 1
036400                UNTIL WS-FOUND-SLOT > WS-SLOT-COURSE-COUNT
036500                OR WS-MATCH-FOUND.
036600            IF NOT WS-MATCH-FOUND
036700                ADD 1 TO WS-SLOT-COURSE-COUNT
036800                MOVE CTX-COURSE-NAME(CTX-IDX)
036900                    TO TBL-COURSE-NAME(WS-NEXT-SEQ,
037000                       WS-SLOT-COURSE-COUNT)
037100            END-IF.
037200
037300        3150-COURSE-ALREADY-PRESENT.
037400            MOVE 'N' TO WS-MATCH-FLAG.
037500            PERFORM 3170-SCAN-FOR-DOMAIN-COURSE
037600                VARYING WS-FOUND-SLOT FROM 1 BY 1
037700                UNTIL WS-FOUND-SLOT > WS-SLOT-COURSE-COUNT
037800                OR WS-MATCH-FOUND.
037900
038000        3160-SCAN-FOR-CONTEXT-COURSE.
038100            IF TBL-COURSE-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT) =
038200                CTX-COURSE-NAME(CTX-IDX)
038300                MOVE 'Y' TO WS-MATCH-FLAG
038400            END-IF.
038500
038600        3170-SCAN-FOR-DOMAIN-COURSE.
038700            IF TBL-COURSE-NAME(WS-NEXT-SEQ, WS-FOUND-SLOT) =
038800                DMN-COURSE-NAME(DMN-IDX, WS-COURSE-IDX)
038900                MOVE 'Y' TO WS-MATCH-FLAG
039000            END-IF.
039100
039200        1500-WRITE-TOPIC-MASTER.
039300            PERFORM 1550-WRITE-ONE-TOPIC
039400                VARYING TPC-IDX FROM 1 BY 1
039500                UNTIL TPC-IDX > WS-NEXT-SEQ.
039600            CLOSE TOPIC-MASTER-OUT.
039700
039800        1550-WRITE-ONE-TOPIC.
039900            MOVE TBL-TOPIC-ID(TPC-IDX)    TO TOPIC-ID
040000            MOVE TBL-TITLE(TPC-IDX)       TO TOPIC-TITLE
040100            MOVE TBL-DOMAIN(TPC-IDX)      TO TOPIC-DOMAIN
040200            MOVE TBL-TECHNIQUE(TPC-IDX)   TO TOPIC-TECHNIQUE
040300            MOVE TBL-CONTEXT(TPC-IDX)     TO TOPIC-CONTEXT
040400            MOVE TBL-DIFFICULTY(TPC-IDX)  TO TOPIC-DIFFICULTY
040500            MOVE TBL-MIN-CGPA(TPC-IDX)    TO TOPIC-MIN-CGPA
040600            MOVE TBL-EST-HOURS(TPC-IDX)   TO TOPIC-EST-HOURS
040700            MOVE TBL-TEAM-MIN(TPC-IDX)    TO TOPIC-TEAM-MIN
040800            MOVE TBL-TEAM-MAX(TPC-IDX)    TO TOPIC-TEAM-MAX
040900            MOVE TBL-SKILL-COUNT(TPC-IDX) TO
041000                TOPIC-SKILL-COUNT
041100            MOVE TBL-COURSE-COUNT(TPC-IDX) TO
041200                TOPIC-COURSE-COUNT
041300            PERFORM 1560-MOVE-SKILLS
041400                VARYING WS-SKILL-IDX FROM 1 BY 1
041500                UNTIL WS-SKILL-IDX > 10
041600            PERFORM 1570-MOVE-COURSES
041700                VARYING WS-COURSE-IDX FROM 1 BY 1
041800                UNTIL WS-COURSE-IDX > 5
041900            WRITE TOPIC-RECORD.
042000
042100        1560-MOVE-SKILLS.
042200            MOVE TBL-SKILL-NAME(TPC-IDX, WS-SKILL-IDX) TO
042300                TPC-SKILL-NAME(WS-SKILL-IDX).
042400            MOVE TBL-SKILL-LEVEL(TPC-IDX, WS-SKILL-IDX) TO
042500                TPC-SKILL-LEVEL(WS-SKILL-IDX).
042600
042700        1570-MOVE-COURSES.
042800            MOVE TBL-COURSE-NAME(TPC-IDX, WS-COURSE-IDX) TO
042900                TPC-COURSE-NAME(WS-COURSE-IDX).
043000
043100        1600-DISPLAY-TOTALS.
043200            DISPLAY 'TOPIC CATALOG GENERATION COMPLETE'.
043300            DISPLAY 'RAW COMBINATIONS CONSIDERED : '
043400                WS-RAW-COMBO-COUNT.
043500            DISPLAY 'COMBINATIONS EXCLUDED (R1)  : '
043600                WS-EXCLUDED-COUNT.
043700            DISPLAY 'TOPICS GENERATED             : '
043800                WS-NEXT-SEQ.
043900
044000        END PROGRAM GENERATE-TOPIC-CATALOG.
