000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500* DING SUN, JINGSHAN GUAN
000600* DESCRIPTION:
000700* THIS SUBPROGRAM COMPUTES THE WEIGHTED 0-100 MATCH SCORE FOR ONE
000800* STUDENT/TOPIC PAIR: SKILL 40%, INTEREST 30%, DOMAIN PREFERENCE
000900* 10%, DIFFICULTY MATCH 20%.  CALLED ONCE PER SURVIVING TOPIC BY
001000* FYPRECOM (PARAGRAPH 2300-SCORE-TOPICS).
001100* ===============================================================
001200* CHANGE LOG
001300* DATE       BY   TICKET   DESCRIPTION
001400* ---------- ---- -------- --------------------------------------
001500* 15-APR-91  WEY  FYP-003  ORIGINAL VERSION (WAS CALC-AVERAGE,
001600*                         STUDENT COURSE-AVERAGE SUBPROGRAM)
001700* 17-JUN-93  WXW  FYP-014  REWRITTEN FOR WEIGHTED TOPIC SCORE
001800* 22-SEP-96  ZYY  FYP-029  ADDED DOMAIN-PREFERENCE COMPONENT
001900* 11-JAN-99  DGS  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001950* 06-DEC-99  JSG  FYP-055  RESTORED THE SEQUENCE NUMBERS ON THE
001960*                         WS-COMPONENT-GROUP BLOCK (DROPPED IN A
001970*                         PASTE FROM AN OLD LISTING)
001980* 21-JUN-00  CXL  FYP-058  DIFFICULTY-BASE TABLE RECHECKED AGAINST THE
001990*                          CURRENT CALENDAR OF COURSE LEVELS - NO CHANGE
002000*                          REQUIRED
003000* ===============================================================
003100
003200        IDENTIFICATION DIVISION.
003300        PROGRAM-ID. CALC-FYP-SCORE.
003400        AUTHOR. WEI YU.
003500        INSTALLATION. ACADEMIC COMPUTING CENTRE.
003600        DATE-WRITTEN. 15-APR-1991.
003700        DATE-COMPILED.
003800        SECURITY. UNCLASSIFIED.
003900
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SPECIAL-NAMES.
004300            CLASS VALID-DIFFICULTY IS 'B' 'I' 'A'.
004400
004500        DATA DIVISION.
004600        WORKING-STORAGE SECTION.
004700        01  WS-SKILL-COMPONENT             PIC 999V99   VALUE 0.
004800        01  WS-INTEREST-COMPONENT          PIC 999V99   VALUE 0.
004900        01  WS-DOMAIN-COMPONENT            PIC 999V99   VALUE 0.
005000        01  WS-DIFFICULTY-BASE             PIC 999      VALUE 0.
005100        01  WS-DIFFICULTY-COMPONENT        PIC 999V99   VALUE 0.
005200
005300       *EDITED VIEW OF THE RETURNED SCORE FOR THE RUN-TIME DISPLAY
005400       *LOG (SEE 100-CALC-WEIGHTED-SCORE) -- AUDIT COPY, NOT USED
005500       *IN ANY COMPUTE.
005600        01  WS-SCORE-DISPLAY-AREA          PIC 999V99   VALUE 0.
005700        01  WS-SCORE-DISPLAY-EDIT REDEFINES WS-SCORE-DISPLAY-AREA.
005800            05  WS-SCORE-DISPLAY-WHOLE     PIC 999.
005900            05  WS-SCORE-DISPLAY-DEC       PIC 99.
006000
006100       *LETTER-CODE VIEW OF THE DIFFICULTY FLAG PASSED ON THE
006200       *LINKAGE, USED ONLY TO DRIVE THE CLASS TEST ABOVE.
006300        01  WS-DIFF-FLAG-AREA              PIC X        VALUE 'I'.
006400        01  WS-DIFF-FLAG-NUM REDEFINES WS-DIFF-FLAG-AREA  PIC 9.
006405
006410       *WORKING COPY OF THE FOUR COMPONENTS, KEPT AS ONE GROUP SO A
006420       *SINGLE REDEFINES CAN SPLIT THEM BACK OUT FOR THE PROOF LISTING
006430       *A COMPILER OPTION ONCE PRINTED (OPTION NO LONGER AVAILABLE).
006440        01  WS-COMPONENT-GROUP.
006450            05  WS-COMPONENT-TBL OCCURS 4 TIMES PIC 999V99.
006460        01  WS-COMPONENT-ALPHA REDEFINES WS-COMPONENT-GROUP
006470                                         PIC X(20).
006500
006600        LINKAGE SECTION.
006700        01  LK-FEASIBILITY                 PIC 9V999.
006800        01  LK-DOMAIN-IN-INTERESTS         PIC X.
006900            88  LK-DOMAIN-FOUND                VALUE 'Y'.
007000        01  LK-INTEREST-LEVEL              PIC 9.
007100        01  LK-DOMAIN-PREFERRED            PIC X.
007200            88  LK-DOMAIN-IS-PREFERRED         VALUE 'Y'.
007300        01  LK-STUDENT-CGPA                PIC 9V99.
007400        01  LK-TOPIC-DIFFICULTY            PIC X(12).
007500        01  LK-WEIGHTED-SCORE              PIC 999V99.
007600
007700        PROCEDURE DIVISION USING LK-FEASIBILITY
007800                LK-DOMAIN-IN-INTERESTS LK-INTEREST-LEVEL
007900                LK-DOMAIN-PREFERRED LK-STUDENT-CGPA
008000                LK-TOPIC-DIFFICULTY LK-WEIGHTED-SCORE.
008100
008200        100-CALC-WEIGHTED-SCORE.
008300            PERFORM 110-CALC-SKILL-COMPONENT.
008400            PERFORM 120-CALC-INTEREST-COMPONENT.
008500            PERFORM 130-CALC-DOMAIN-COMPONENT.
008600            PERFORM 140-CALC-DIFFICULTY-COMPONENT.
008700            COMPUTE LK-WEIGHTED-SCORE ROUNDED =
008800                WS-SKILL-COMPONENT + WS-INTEREST-COMPONENT +
008900                WS-DOMAIN-COMPONENT + WS-DIFFICULTY-COMPONENT.
009000            MOVE LK-WEIGHTED-SCORE TO WS-SCORE-DISPLAY-AREA.
009100            GOBACK.
009200
009300       *SKILL COMPONENT - 40% OF FEASIBILITY (R11).
009400        110-CALC-SKILL-COMPONENT.
009500            COMPUTE WS-SKILL-COMPONENT ROUNDED =
009600                LK-FEASIBILITY * 40.
009700
009800       *INTEREST COMPONENT - 30%, ZERO WHEN THE TOPIC DOMAIN IS
009900       *NOT AMONG THE STUDENT'S STATED INTERESTS (R11).
010000        120-CALC-INTEREST-COMPONENT.
010100            MOVE 0 TO WS-INTEREST-COMPONENT.
010200            IF LK-DOMAIN-FOUND
010300                COMPUTE WS-INTEREST-COMPONENT ROUNDED =
010400                    (LK-INTEREST-LEVEL / 4) * 100 * 0.30
010500            END-IF.
010600
010700       *DOMAIN-PREFERENCE COMPONENT - FLAT 10 POINTS WHEN THE
010800       *TOPIC DOMAIN IS A PREFERRED DOMAIN (INTEREST LEVEL >= 3).
010900        130-CALC-DOMAIN-COMPONENT.
011000            MOVE 0 TO WS-DOMAIN-COMPONENT.
011100            IF LK-DOMAIN-IS-PREFERRED
011200                MOVE 10 TO WS-DOMAIN-COMPONENT
011300            END-IF.
011400
011500       *DIFFICULTY-MATCH COMPONENT - 20% OF A BASE THAT DEPENDS
011600       *ON DIFFICULTY AND STUDENT CGPA (R11).
011700        140-CALC-DIFFICULTY-COMPONENT.
011800            MOVE 50 TO WS-DIFFICULTY-BASE.
011900            IF LK-TOPIC-DIFFICULTY = 'Advanced'
012000                IF LK-STUDENT-CGPA >= 3.50
012100                    MOVE 100 TO WS-DIFFICULTY-BASE
012200                ELSE
012300                    IF LK-STUDENT-CGPA >= 3.00
012400                        MOVE 80 TO WS-DIFFICULTY-BASE
012500                    ELSE
012600                        MOVE 20 TO WS-DIFFICULTY-BASE
012700                    END-IF
012800                END-IF
012900            ELSE
013000                IF LK-TOPIC-DIFFICULTY = 'Intermediate'
013100                    IF LK-STUDENT-CGPA >= 2.50
013200                        MOVE 100 TO WS-DIFFICULTY-BASE
013300                    ELSE
013400                        MOVE 60 TO WS-DIFFICULTY-BASE
013500                    END-IF
013600                END-IF
013700            END-IF.
013800            COMPUTE WS-DIFFICULTY-COMPONENT ROUNDED =
013900                WS-DIFFICULTY-BASE * 0.20.
014000
014100        END PROGRAM CALC-FYP-SCORE.
