000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, ZIYIN YAN, DING SUN
000500* DESCRIPTION:
000600* THIS SUBPROGRAM IS THE INFERENCE ENGINE'S FEASIBILITY AND RISK
000700* STEP.  GIVEN ONE TOPIC AND ONE STUDENT IT COMPUTES THE
000800* TECHNICAL-FEASIBILITY SCORE (SKILL COVERAGE) AND THE RESULTING
000900* RISK LEVEL, AND APPENDS GAP/RISK REASON LINES TO THE CALLER'S
001000* RESULT AREA.  CALLED ONCE PER SURVIVING TOPIC BY FYPRECOM
001100* (PARAGRAPH 2300-SCORE-TOPICS), BEFORE CALC-FYP-SCORE.
001200* ==============================================================
001300* CHANGE LOG
001400* DATE       BY   TICKET   DESCRIPTION
001500* ---------- ---- -------- --------------------------------------
001600* 15-APR-91  WEY  FYP-004  ORIGINAL VERSION
001700* 17-JUN-93  ZYY  FYP-014  ADDED GAP REASON LINES
001800* 22-SEP-96  DGS  FYP-029  ADDED RISK ASSESSMENT (WAS A SEPARATE
001900*                         SUBPROGRAM, FOLDED IN HERE TO SAVE A
002000*                         CALL PER TOPIC)
002100* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002150* 09-NOV-99  JSG  FYP-051  ADDED FEASIBILITY-PERCENT CONSOLE TRACE
002160*                         FOR THE HELP DESK (COMPLAINT THAT A LOW
002170*                         SCORE COULD NOT BE SEEN WITHOUT A DUMP)
002180* 06-DEC-99  JSG  FYP-055  230/240 NOW APPEND TO REC-GAP-LINE, NOT
002190*                         REC-REASON-LINE - THE REASON TABLE IS
002195*                         FYPRECOM'S MATCH-REASON LIST (R12) AND
002196*                         WAS GETTING RISK TEXT MIXED INTO IT
002206* 03-MAY-00  WXW  FYP-057  FEASIBILITY-PERCENT TRACE REVIEWED AFTER A
002216*                          HELP-DESK QUESTION - WORKING AS DESIGNED, NO
002226*                          CHANGE
002236* 19-SEP-03  DGS  FYP-074  200-CALC-RISK WAS RAISING SEVERITY TO MEDIUM
002246*                          ON A MISSING DOMAIN WITHOUT EVER SAYING WHY -
002256*                          ADDED 215-ADD-DOMAIN-GAP-REASON SO THE REPORT
002266*                          CAN PRINT "NO PRIOR INTEREST IN DOMAIN"
003200* ==============================================================
003300
003400        IDENTIFICATION DIVISION.
003500        PROGRAM-ID. CALC-FYP-FEAS.
003600        AUTHOR. ZIYIN YAN.
003700        INSTALLATION. ACADEMIC COMPUTING CENTRE.
003800        DATE-WRITTEN. 15-APR-1991.
003900        DATE-COMPILED.
004000        SECURITY. UNCLASSIFIED.
004100
004200        ENVIRONMENT DIVISION.
004300        CONFIGURATION SECTION.
004400        SPECIAL-NAMES.
004500            CLASS VALID-RISK IS 'L' 'M' 'H'.
004600
004700        DATA DIVISION.
004800        WORKING-STORAGE SECTION.
004900        01  WS-SKILL-IDX                   PIC 99 COMP.
005000        01  WS-STUD-IDX                    PIC 99 COMP.
005100        01  WS-SKILL-FOUND-FLAG            PIC X      VALUE 'N'.
005200            88  WS-SKILL-FOUND                 VALUE 'Y'.
005300        01  WS-STUD-SKILL-LEVEL            PIC 9      VALUE 0.
005400        01  WS-TOTAL-WEIGHT                 PIC S999V99  COMP.
005500        01  WS-MATCHED-WEIGHT                PIC S999V99  COMP.
005600        01  WS-SKILL-CONTRIB                 PIC S99V99   COMP.
005700        01  WS-RISK-IS-HIGH-FLAG           PIC X      VALUE 'N'.
005800            88  WS-RISK-ALREADY-HIGH           VALUE 'Y'.
005900
006000       *NUMERIC VIEW OF THE RISK LEVEL, KEPT SO THE RISK LADDER
006100       *CAN BE COMPARED AS A SEVERITY NUMBER (1/2/3) INSTEAD OF
006200       *TEXT WHEN DECIDING WHETHER TO DOWNGRADE (R10 - 'NEVER
006300       *DOWNGRADE AN EARLIER HIGH').
006400        01  WS-RISK-SEVERITY                PIC 9        VALUE 1.
006500        01  WS-RISK-SEVERITY-X REDEFINES WS-RISK-SEVERITY PIC X.
006600
006700       *ALPHA/NUMERIC DUAL VIEW OF THE GAP LINE SUBSCRIPT, USED
006800       *ONLY WHEN TRACING (DISPLAY) DURING ACCEPTANCE TESTING.
006900        01  WS-GAP-SUB-AREA                 PIC 99       VALUE 0.
007000        01  WS-GAP-SUB-DISPLAY REDEFINES WS-GAP-SUB-AREA PIC XX.
007050
007060       *NUMERIC/ALPHA DUAL VIEW OF THE FEASIBILITY SCORE AS A
007070       *WHOLE-NUMBER PERCENT, ECHOED TO THE CONSOLE SO SUPPORT
007080       *CAN SPOT A LOW-FEASIBILITY TOPIC WITHOUT A DEBUGGER.
007090        01  WS-FEAS-PCT-AREA                 PIC 999      VALUE 0.
007095        01  WS-FEAS-PCT-DISPLAY REDEFINES WS-FEAS-PCT-AREA
007097                                             PIC XXX.
007100
007200        01  WS-REASON-TEXT              PIC X(80) VALUE SPACES.
007300
007400        LINKAGE SECTION.
007500        COPY "D:\COBOL\FYPSYS\TOPIC-REC-LAYOUT.CBL".
007600        COPY "D:\COBOL\FYPSYS\STUDENT-REC-LAYOUT.CBL".
007700        COPY "D:\COBOL\FYPSYS\RECOMMEND-WORK-AREA.CBL".
007800        01  LK-DOMAIN-IN-INTERESTS          PIC X.
007900            88  LK-DOMAIN-FOUND                 VALUE 'Y'.
008000        01  LK-INTEREST-LEVEL                PIC 9.
008100        01  LK-DOMAIN-PREFERRED              PIC X.
008200            88  LK-DOMAIN-IS-PREFERRED          VALUE 'Y'.
008300
008400        PROCEDURE DIVISION USING TOPIC-RECORD STUDENT-RECORD
008500                REC-RESULT LK-DOMAIN-IN-INTERESTS
008600                LK-INTEREST-LEVEL LK-DOMAIN-PREFERRED.
008700
008800        100-ASSESS-FEASIBILITY-AND-RISK.
008900            MOVE 0 TO REC-GAP-COUNT.
009000            PERFORM 110-CALC-FEASIBILITY.
009100            PERFORM 200-CALC-RISK.
009200            GOBACK.
009300
009400       *R9 - TECHNICAL FEASIBILITY SCORE OVER REQUIRED SKILLS.
009500        110-CALC-FEASIBILITY.
009600            MOVE 0 TO WS-TOTAL-WEIGHT WS-MATCHED-WEIGHT.
009700            IF TOPIC-SKILL-COUNT = 0
009800                MOVE 1.000 TO REC-FEASIBILITY
009900            ELSE
010000                PERFORM 120-CALC-ONE-SKILL
010100                    VARYING WS-SKILL-IDX FROM 1 BY 1
010200                    UNTIL WS-SKILL-IDX > TOPIC-SKILL-COUNT
010300                COMPUTE REC-FEASIBILITY ROUNDED =
010400                    WS-MATCHED-WEIGHT / WS-TOTAL-WEIGHT
010500            END-IF.
010510            COMPUTE WS-FEAS-PCT-AREA ROUNDED =
010520                REC-FEASIBILITY * 100.
010530            DISPLAY 'CALCFEAS - FEASIBILITY PCT: '
010540                WS-FEAS-PCT-DISPLAY.
010600
010700        120-CALC-ONE-SKILL.
010800            ADD TPC-SKILL-LEVEL(WS-SKILL-IDX) TO
010820                WS-TOTAL-WEIGHT.
010900            PERFORM 130-FIND-STUDENT-SKILL.
011000            IF WS-SKILL-FOUND AND
011100               WS-STUD-SKILL-LEVEL >=
011150                   TPC-SKILL-LEVEL(WS-SKILL-IDX)
011200                ADD TPC-SKILL-LEVEL(WS-SKILL-IDX) TO
011250                    WS-MATCHED-WEIGHT
011300            ELSE
011400                IF WS-SKILL-FOUND
011500                    COMPUTE WS-SKILL-CONTRIB ROUNDED =
011600                        WS-STUD-SKILL-LEVEL * 0.5
011700                ELSE
011800                    COMPUTE WS-SKILL-CONTRIB ROUNDED =
011820                        1 * 0.5
011900                END-IF
012000                ADD WS-SKILL-CONTRIB TO WS-MATCHED-WEIGHT
012100                PERFORM 140-ADD-GAP-REASON
012200            END-IF.
012300
012400        130-FIND-STUDENT-SKILL.
012500            MOVE 'N' TO WS-SKILL-FOUND-FLAG.
012600            MOVE 0 TO WS-STUD-SKILL-LEVEL.
012700            PERFORM 135-SCAN-STUDENT-SKILLS
012800                VARYING WS-STUD-IDX FROM 1 BY 1
012900                UNTIL WS-STUD-IDX > STUDENT-SKILL-COUNT
013000                    OR WS-SKILL-FOUND.
013100
013200        135-SCAN-STUDENT-SKILLS.
013300            IF STUD-SKILL-NAME(WS-STUD-IDX) =
013350                       TPC-SKILL-NAME(WS-SKILL-IDX)
013400                MOVE 'Y' TO WS-SKILL-FOUND-FLAG
013500                MOVE STUD-SKILL-LEVEL(WS-STUD-IDX) TO
013550                    WS-STUD-SKILL-LEVEL
013600            END-IF.
013700
013800        140-ADD-GAP-REASON.
013900            IF REC-GAP-COUNT < 10
014000                ADD 1 TO REC-GAP-COUNT
014100                MOVE SPACES TO WS-REASON-TEXT
014200                STRING 'skill gap: ' TPC-SKILL-NAME(WS-SKILL-IDX)
014300                    ' needs level ' TPC-SKILL-LEVEL(WS-SKILL-IDX)
014400                    DELIMITED BY SIZE INTO WS-REASON-TEXT
014500                MOVE WS-REASON-TEXT TO REC-GAP-LINE(REC-GAP-COUNT)
014600            END-IF.
014700
014800       *R10 - RISK ASSESSMENT LADDER.  SEVERITY NEVER GOES DOWN.
014900        200-CALC-RISK.
015000            MOVE 'Low' TO REC-RISK-LEVEL.
015100            MOVE 1 TO WS-RISK-SEVERITY.
015200            IF NOT LK-DOMAIN-FOUND
015300                PERFORM 210-RAISE-TO-MEDIUM
015350                PERFORM 215-ADD-DOMAIN-GAP-REASON
015400            END-IF.
015500            IF TOPIC-DIFF-ADVANCED AND STUDENT-CGPA < 3.00
015600                PERFORM 220-RAISE-TO-HIGH
015700            END-IF.
015800            IF REC-FEASIBILITY < 0.6
015900                PERFORM 220-RAISE-TO-HIGH
016000                PERFORM 230-ADD-SKILL-GAP-REASON
016100            ELSE
016200                IF REC-FEASIBILITY < 0.8 AND WS-RISK-SEVERITY = 1
016300                    PERFORM 210-RAISE-TO-MEDIUM
016400                    PERFORM 240-ADD-MODERATE-GAP-REASON
016500                END-IF
016600            END-IF.
016700
016800        210-RAISE-TO-MEDIUM.
016900            IF WS-RISK-SEVERITY < 2
017000                MOVE 2 TO WS-RISK-SEVERITY
017100                MOVE 'Medium' TO REC-RISK-LEVEL
017200            END-IF.
017250
017260       *DOMAIN-ABSENT CASE ONLY - NOT CALLED FROM THE FEASIBILITY
017270       *SHORTFALL BRANCH BELOW, WHICH HAS ITS OWN GAP TEXT.
017280        215-ADD-DOMAIN-GAP-REASON.
017290            IF REC-GAP-COUNT < 10
017300                ADD 1 TO REC-GAP-COUNT
017310                MOVE 'no prior interest in domain'
017320                    TO REC-GAP-LINE(REC-GAP-COUNT)
017330            END-IF.
017340
017400        220-RAISE-TO-HIGH.
017500            MOVE 3 TO WS-RISK-SEVERITY.
017600            MOVE 'High' TO REC-RISK-LEVEL.
017700
017800        230-ADD-SKILL-GAP-REASON.
017900            IF REC-GAP-COUNT < 10
018000                ADD 1 TO REC-GAP-COUNT
018100                MOVE 'significant skill gaps'
018200                    TO REC-GAP-LINE(REC-GAP-COUNT)
018300            END-IF.
018400
018500        240-ADD-MODERATE-GAP-REASON.
018600            IF REC-GAP-COUNT < 10
018700                ADD 1 TO REC-GAP-COUNT
018800                MOVE 'moderate skill gaps'
018900                    TO REC-GAP-LINE(REC-GAP-COUNT)
019000            END-IF.
019100
019200        END PROGRAM CALC-FYP-FEAS.
