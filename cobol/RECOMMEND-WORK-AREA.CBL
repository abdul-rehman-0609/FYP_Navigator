000100* ==============================================================
000200* COPYBOOK: RECOMMEND-WORK-AREA
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* ONE RECOMMENDATION RESULT (ONE RANKED TOPIC FOR ONE STUDENT).
000600* BUILT BY FYPRECOM, PASSED TO CALCSCOR/CALCFEAS/FALLBACK ON THE
000700* LINKAGE, AND PRINTED BY 3000-WRITE-REPORT-SECTION.  A STUDENT
000800* CAN HOLD UP TO REC-MAX-KEPT (3) OF THESE AT ONCE.
000900* ==============================================================
001000* CHANGE LOG
001100* DATE       BY   TICKET   DESCRIPTION
001200* ---------- ---- -------- --------------------------------------
001300* 15-APR-91  WEY  FYP-003  ORIGINAL WORK AREA
001400* 17-JUN-93  WXW  FYP-014  ADDED ML-FLAG AND RISK REASON TABLE
001500* 22-SEP-96  ZYY  FYP-029  FEASIBILITY WIDENED TO 9V999
001510* 04-JUN-00  WXW  FYP-068  REC-GAP-TBL CONFIRMED WIDE ENOUGH (10 ENTRIES)
001520*                          AFTER CALCFEAS STARTED APPENDING RISK TEXT TO
001530*                          IT TOO
001540* 19-SEP-03  DGS  FYP-073  REC-RISK-LEVEL WIDENED FROM X(22) TO X(26) -
001550*                          FALLBACK'S 'MEDIUM-HIGH (ML FALLBACK)' LABEL
001560*                          WAS GETTING TRUNCATED TO 'MEDIUM-HIGH (ML)'
002600* ==============================================================
002700
002800  01  REC-RESULT.
002900     05  REC-RANK                       PIC 9.
003000     05  REC-TOPIC-ID                   PIC X(07).
003100     05  REC-TOPIC-INDEX                PIC 9(04) COMP.
003200     05  REC-SCORE                      PIC 999V99.
003300     05  REC-FEASIBILITY                PIC 9V999.
003400     05  REC-RISK-LEVEL                 PIC X(26).
003500     05  REC-ML-FLAG                    PIC X.
003600         88  REC-IS-ML-FALLBACK             VALUE 'Y'.
003700     05  REC-REASON-COUNT               PIC 99 COMP.
003800     05  REC-REASON-TBL OCCURS 8 TIMES.
003900         10  REC-REASON-LINE            PIC X(80).
004000     05  REC-GAP-COUNT                  PIC 99 COMP.
004100     05  REC-GAP-TBL OCCURS 10 TIMES.
004200         10  REC-GAP-LINE               PIC X(80).
004300     05  FILLER                         PIC X(05).
