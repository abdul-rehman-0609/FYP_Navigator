000100* ==============================================================
000200* COPYBOOK: TECHNIQUE-CATALOG-TBL
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* FIXED TECHNIQUE CATALOG (10 TECHNIQUES) USED BY TOPICGEN.  EACH
000600* TECHNIQUE CARRIES ITS OWN DIFFICULTY, MINIMUM CGPA AND WEEKLY
000700* HOUR LOAD -- THESE DRIVE R5/R8 HARD CONSTRAINTS DOWNSTREAM IN
000800* FYPRECOM.  TITLE PATTERNS FOR EACH TECHNIQUE LIVE IN TOPICGEN
000900* ITSELF (SEE 2600-BUILD-TITLE) SINCE THEY ARE NOT FIXED-WIDTH.
001000* ==============================================================
001100* CHANGE LOG
001200* DATE       BY   TICKET   DESCRIPTION
001300* ---------- ---- -------- --------------------------------------
001400* 04-MAR-91  WEY  FYP-001  ORIGINAL 6-TECHNIQUE CATALOG
001500* 17-JUN-93  WXW  FYP-014  ADDED NLP, BLOCKCHAIN, AR
001600* 22-SEP-96  ZYY  FYP-029  ADDED REAL-TIME, RECOMMENDER, CHATBOT
001700* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001710* 15-MAY-03  DGS  FYP-071  REVIEWED AFTER A STUDENT REQUEST FOR A
001720*                          QUANTUM-COMPUTING TECHNIQUE - DEFERRED, NOT
001730*                          ADDED
002800* ==============================================================
002900
003000  01  TCH-CATALOG-DATA.
003100     05  TCH-D1.
003200         10  FILLER                 PIC X(30) VALUE
003300             'Machine Learning'.
003400         10  FILLER                 PIC X(25) VALUE
003500             'python'.
003600         10  FILLER                 PIC 9     VALUE 2.
003700         10  FILLER                 PIC X(25) VALUE
003800             'scikit-learn'.
003900         10  FILLER                 PIC 9     VALUE 2.
004000         10  FILLER                 PIC X(25) VALUE
004100             'pandas'.
004200         10  FILLER                 PIC 9     VALUE 2.
004300         10  FILLER                 PIC X(12) VALUE
004400             'Intermediate'.
004500         10  FILLER                 PIC 9V99  VALUE 2.80.
004600         10  FILLER                 PIC 99    VALUE 18.
004700     05  TCH-D2.
004800         10  FILLER                 PIC X(30) VALUE
004900             'Deep Learning'.
005000         10  FILLER                 PIC X(25) VALUE
005100             'python'.
005200         10  FILLER                 PIC 9     VALUE 3.
005300         10  FILLER                 PIC X(25) VALUE
005400             'pytorch'.
005500         10  FILLER                 PIC 9     VALUE 2.
005600         10  FILLER                 PIC X(25) VALUE
005700             'tensorflow'.
005800         10  FILLER                 PIC 9     VALUE 2.
005900         10  FILLER                 PIC X(12) VALUE
006000             'Advanced'.
006100         10  FILLER                 PIC 9V99  VALUE 3.20.
006200         10  FILLER                 PIC 99    VALUE 22.
006300     05  TCH-D3.
006400         10  FILLER                 PIC X(30) VALUE
006500             'Computer Vision'.
006600         10  FILLER                 PIC X(25) VALUE
006700             'python'.
006800         10  FILLER                 PIC 9     VALUE 2.
006900         10  FILLER                 PIC X(25) VALUE
007000             'opencv'.
007100         10  FILLER                 PIC 9     VALUE 2.
007200         10  FILLER                 PIC X(25) VALUE
007300             'image-processing'.
007400         10  FILLER                 PIC 9     VALUE 2.
007500         10  FILLER                 PIC X(12) VALUE
007600             'Intermediate'.
007700         10  FILLER                 PIC 9V99  VALUE 2.90.
007800         10  FILLER                 PIC 99    VALUE 20.
007900     05  TCH-D4.
008000         10  FILLER                 PIC X(30) VALUE
008100             'Natural Language Processing'.
008200         10  FILLER                 PIC X(25) VALUE
008300             'python'.
008400         10  FILLER                 PIC 9     VALUE 3.
008500         10  FILLER                 PIC X(25) VALUE
008600             'nlp'.
008700         10  FILLER                 PIC 9     VALUE 2.
008800         10  FILLER                 PIC X(25) VALUE
008900             'transformers'.
009000         10  FILLER                 PIC 9     VALUE 2.
009100         10  FILLER                 PIC X(12) VALUE
009200             'Advanced'.
009300         10  FILLER                 PIC 9V99  VALUE 3.00.
009400         10  FILLER                 PIC 99    VALUE 20.
009500     05  TCH-D5.
009600         10  FILLER                 PIC X(30) VALUE
009700             'Blockchain'.
009800         10  FILLER                 PIC X(25) VALUE
009900             'solidity'.
010000         10  FILLER                 PIC 9     VALUE 2.
010100         10  FILLER                 PIC X(25) VALUE
010200             'web3'.
010300         10  FILLER                 PIC 9     VALUE 2.
010400         10  FILLER                 PIC X(25) VALUE
010500             'cryptography'.
010600         10  FILLER                 PIC 9     VALUE 2.
010700         10  FILLER                 PIC X(12) VALUE
010800             'Advanced'.
010900         10  FILLER                 PIC 9V99  VALUE 3.10.
011000         10  FILLER                 PIC 99    VALUE 19.
011100     05  TCH-D6.
011200         10  FILLER                 PIC X(30) VALUE
011300             'Augmented Reality'.
011400         10  FILLER                 PIC X(25) VALUE
011500             'unity'.
011600         10  FILLER                 PIC 9     VALUE 2.
011700         10  FILLER                 PIC X(25) VALUE
011800             'ar-core'.
011900         10  FILLER                 PIC 9     VALUE 2.
012000         10  FILLER                 PIC X(25) VALUE
012100             '3d-modeling'.
012200         10  FILLER                 PIC 9     VALUE 1.
012300         10  FILLER                 PIC X(12) VALUE
012400             'Intermediate'.
012500         10  FILLER                 PIC 9V99  VALUE 2.70.
012600         10  FILLER                 PIC 99    VALUE 17.
012700     05  TCH-D7.
012800         10  FILLER                 PIC X(30) VALUE
012900             'Microservices'.
013000         10  FILLER                 PIC X(25) VALUE
013100             'docker'.
013200         10  FILLER                 PIC 9     VALUE 2.
013300         10  FILLER                 PIC X(25) VALUE
013400             'api-design'.
013500         10  FILLER                 PIC 9     VALUE 2.
013600         10  FILLER                 PIC X(25) VALUE
013700             'databases'.
013800         10  FILLER                 PIC 9     VALUE 2.
013900         10  FILLER                 PIC X(12) VALUE
014000             'Intermediate'.
014100         10  FILLER                 PIC 9V99  VALUE 2.80.
014200         10  FILLER                 PIC 99    VALUE 16.
014300     05  TCH-D8.
014400         10  FILLER                 PIC X(30) VALUE
014500             'Real-time Systems'.
014600         10  FILLER                 PIC X(25) VALUE
014700             'websockets'.
014800         10  FILLER                 PIC 9     VALUE 2.
014900         10  FILLER                 PIC X(25) VALUE
015000             'event-driven'.
015100         10  FILLER                 PIC 9     VALUE 2.
015200         10  FILLER                 PIC X(25) VALUE
015300             'concurrency'.
015400         10  FILLER                 PIC 9     VALUE 2.
015500         10  FILLER                 PIC X(12) VALUE
015600             'Advanced'.
015700         10  FILLER                 PIC 9V99  VALUE 3.00.
015800         10  FILLER                 PIC 99    VALUE 18.
015900     05  TCH-D9.
016000         10  FILLER                 PIC X(30) VALUE
016100             'Recommendation Systems'.
016200         10  FILLER                 PIC X(25) VALUE
016300             'python'.
016400         10  FILLER                 PIC 9     VALUE 2.
016500         10  FILLER                 PIC X(25) VALUE
016600             'collaborative-filtering'.
016700         10  FILLER                 PIC 9     VALUE 2.
016800         10  FILLER                 PIC X(25) VALUE
016900             'sql'.
017000         10  FILLER                 PIC 9     VALUE 2.
017100         10  FILLER                 PIC X(12) VALUE
017200             'Intermediate'.
017300         10  FILLER                 PIC 9V99  VALUE 2.70.
017400         10  FILLER                 PIC 99    VALUE 15.
017500     05  TCH-D10.
017600         10  FILLER                 PIC X(30) VALUE
017700             'Chatbot Development'.
017800         10  FILLER                 PIC X(25) VALUE
017900             'python'.
018000         10  FILLER                 PIC 9     VALUE 2.
018100         10  FILLER                 PIC X(25) VALUE
018200             'nlp'.
018300         10  FILLER                 PIC 9     VALUE 1.
018400         10  FILLER                 PIC X(25) VALUE
018500             'dialog-management'.
018600         10  FILLER                 PIC 9     VALUE 2.
018700         10  FILLER                 PIC X(12) VALUE
018800             'Beginner'.
018900         10  FILLER                 PIC 9V99  VALUE 2.50.
019000         10  FILLER                 PIC 99    VALUE 14.
019100
019200  01  TCH-CATALOG-TABLE REDEFINES TCH-CATALOG-DATA.
019300     05  TCH-ENTRY OCCURS 10 TIMES INDEXED BY TCH-IDX.
019400         10  TCH-NAME                   PIC X(30).
019500         10  TCH-SKILL OCCURS 3 TIMES.
019600             15  TCH-SKILL-NAME         PIC X(25).
019700             15  TCH-SKILL-LEVEL        PIC 9.
019800         10  TCH-DIFFICULTY             PIC X(12).
019900         10  TCH-MIN-CGPA               PIC 9V99.
020000         10  TCH-EST-HOURS              PIC 99.
