000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500* DING SUN, JINGSHAN GUAN
000600* DESCRIPTION:
000700* THIS IS THE MAIN-LINE FYP RECOMMENDATION RUN.  FOR EACH STUDENT
000800* ON STUDENT-MASTER IT READS THE TOPIC CATALOG, DROPS TOPICS THAT
000900* FAIL A HARD CONSTRAINT OR ARE ALREADY CLAIMED ON THE SELECTION
001000* REGISTRY, SCORES THE SURVIVORS (CALC-FYP-FEAS / CALC-FYP-SCORE),
001100* KEEPS THE TOP THREE, AND FALLS BACK TO CALC-FYP-FALLBK WHEN THE
001200* RULE ENGINE CANNOT FILL THREE SLOTS.  WRITES ONE SECTION PER
001300* STUDENT TO THE RECOMMENDATION-REPORT PLUS END-OF-RUN TOTALS.
001400* ==============================================================
001500* CHANGE LOG
001600* DATE       BY   TICKET   DESCRIPTION
001700* ---------- ---- -------- --------------------------------------
001800* 15-APR-91  WEY  FYP-002  ORIGINAL VERSION, HARD CONSTRAINTS ONLY
001900* 17-JUN-93  WXW  FYP-014  ADDED WEIGHTED SCORE VIA CALC-FYP-SCORE
002000* 22-SEP-96  ZYY  FYP-029  ADDED RISK LADDER AND MATCH-REASON TEXT
002100* 30-MAR-97  CXL  FYP-033  ADDED ML FALLBACK WHEN FEWER THAN 3
002200*                         RECOMMENDATIONS SURVIVE THE RULE ENGINE
002300* 11-JAN-99  DGS  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002400* 14-JUL-99  JSG  FYP-044  EXCLUDE TOPICS ALREADY ON THE SELECTION
002500*                         REGISTRY BEFORE SCORING (WAS A GAP - A
002600*                         TAKEN TOPIC COULD OUTRANK AN OPEN ONE)
002620* 03-DEC-99  CXL  FYP-054  ADDED THE MISSING REQUIRED-COURSE HARD
002630*                         CONSTRAINT, CORRECTED THE R5/R6/R7/R8
002640*                         LABELS ON THE CONSTRAINT PARAGRAPHS, AND
002650*                         DROPPED THE TEAM-MAX CHECK (TEAM-MAX WAS
002660*                         NEVER SUPPOSED TO GATE A RECOMMENDATION)
002670* 06-DEC-99  JSG  FYP-055  REPORT SECTION NOW FOLLOWS THE STANDARD
002680*                         FYP REPORT LAYOUT - HEADER, MAJOR/CGPA,
002690*                         INTERESTS, RANK BANNERS, REASON AND RISK
002700*                         BULLETS (WERE BUILT BY 2350-BUILD-MATCH-
002710*                         REASONS / CALC-FYP-FEAS BUT NEVER PRINTED)
002720* 11-SEP-02  WEY  FYP-061  FALLBACK-ACTIVATED BANNER WORDING REVIEWED
002730*                          AFTER A CO-OP OFFICE QUESTION - LEFT AS IS
002740* 19-SEP-03  DGS  FYP-075  2350-BUILD-MATCH-REASONS WAS PRINTING TWO
002750*                          CANNED STRINGS INSTEAD OF NAMING THE
002760*                          DOMAIN/SKILLS - NOW BUILDS "MATCHES
002770*                          PREFERRED DOMAIN xxx" AND "YOU HAVE
002780*                          REQUIRED SKILLS: ..." VIA NEW PARAGRAPHS
002790*                          2355/2356/2357.  ALSO WIDENED WS-CAND-RISK/
002800*                          WS-HOLD-RISK TO X(26) TO MATCH THE COPYBOOK
003720* ==============================================================
003800
003900        IDENTIFICATION DIVISION.
004000        PROGRAM-ID. FYP-RECOMMEND.
004100        AUTHOR. WEI YU.
004200        INSTALLATION. ACADEMIC COMPUTING CENTRE.
004300        DATE-WRITTEN. 15-APR-1991.
004400        DATE-COMPILED.
004500        SECURITY. UNCLASSIFIED.
004600
004700        ENVIRONMENT DIVISION.
004800        CONFIGURATION SECTION.
004900        SPECIAL-NAMES.
005000            C01 IS TOP-OF-FORM
005100            CLASS VALID-DIFFICULTY IS 'B' 'I' 'A'.
005200        INPUT-OUTPUT SECTION.
005300        FILE-CONTROL.
005400            SELECT STUDENT-MASTER-IN ASSIGN TO STUDMAST
005450                ORGANIZATION IS INDEXED
005460                ACCESS MODE IS SEQUENTIAL
005470                RECORD KEY IS STUDENT-ID
005500                FILE STATUS IS WS-STUDENT-FS.
005700            SELECT TOPIC-MASTER-IN ASSIGN TO TOPICMAS
005800                ORGANIZATION IS LINE SEQUENTIAL
005900                FILE STATUS IS WS-TOPIC-FS.
006000            SELECT SELECTION-REG-IN ASSIGN TO SELREG
006100                ORGANIZATION IS LINE SEQUENTIAL
006200                FILE STATUS IS WS-SELREG-FS.
006300            SELECT RECOMMENDATION-REPORT ASSIGN TO FYPRPT
006400                ORGANIZATION IS LINE SEQUENTIAL
006500                FILE STATUS IS WS-REPORT-FS.
006600
006700        DATA DIVISION.
006800        FILE SECTION.
006900        FD  STUDENT-MASTER-IN
007000            RECORD CONTAINS 1100 CHARACTERS.
007100        COPY "D:\COBOL\FYPSYS\STUDENT-REC-LAYOUT.CBL".
007200
007300        FD  TOPIC-MASTER-IN
007400            RECORD CONTAINS 600 CHARACTERS.
007500        COPY "D:\COBOL\FYPSYS\TOPIC-REC-LAYOUT.CBL".
007600
007700        FD  SELECTION-REG-IN
007800            RECORD CONTAINS 130 CHARACTERS.
007900        COPY "D:\COBOL\FYPSYS\SELECTION-REG-LAYOUT.CBL".
008000
008100        FD  RECOMMENDATION-REPORT
008200            RECORD CONTAINS 132 CHARACTERS.
008300        01  REPORT-LINE                    PIC X(132).
008400
008500        WORKING-STORAGE SECTION.
008600        COPY "D:\COBOL\FYPSYS\RECOMMEND-WORK-AREA.CBL".
008700
008800        01  WS-STUDENT-FS                 PIC XX VALUE SPACES.
008900            88  WS-STUDENT-FS-OK             VALUE '00'.
009000            88  WS-STUDENT-EOF               VALUE '10'.
009100        01  WS-TOPIC-FS                   PIC XX VALUE SPACES.
009200            88  WS-TOPIC-FS-OK                VALUE '00'.
009300            88  WS-TOPIC-EOF                  VALUE '10'.
009400        01  WS-SELREG-FS                  PIC XX VALUE SPACES.
009500            88  WS-SELREG-FS-OK               VALUE '00'.
009600            88  WS-SELREG-EOF                 VALUE '10'.
009700        01  WS-REPORT-FS                  PIC XX VALUE SPACES.
009800            88  WS-REPORT-FS-OK               VALUE '00'.
009900
010000       *IN-MEMORY TOPIC CATALOG -- LOADED ONCE AT STARTUP, THEN
010100       *REUSED FOR EVERY STUDENT (THE CATALOG DOES NOT CHANGE
010200       *DURING A RUN).
010300        01  WS-TOPIC-TBL-COUNT          PIC 9(4) COMP VALUE 0.
010400        01  WS-TOPIC-ENTRY OCCURS 1200 TIMES
010500                        INDEXED BY WS-TPC-IDX.
010600            05  WS-TPC-RECORD               PIC X(600).
010700            05  FILLER                      PIC X(01).
010800
010900       *UNAVAILABLE-TOPIC SET -- TOPIC-IDS ALREADY ON THE
011000       *SELECTION REGISTRY, LOADED ONCE AT STARTUP.
011100        01  WS-TAKEN-COUNT              PIC 9(4) COMP VALUE 0.
011200        01  WS-TAKEN-TBL OCCURS 500 TIMES
011300                        INDEXED BY WS-TAKEN-IDX PIC X(7).
011400
011500       *ALTERNATE VIEW OF THE SAME TABLE -- KEPT SO THE WHOLE
011600       *SET CAN BE CLEARED IN ONE MOVE IF A FUTURE RELEASE RE-
011700       *LOADS IT MID-RUN (NOT DONE IN THIS RELEASE).
011800        01  WS-TAKEN-GROUP REDEFINES WS-TAKEN-TBL.
011900            05  WS-TAKEN-ALPHA OCCURS 500 TIMES PIC X(7).
012000
012100       *SURVIVING-TOPIC WORK TABLE FOR ONE STUDENT (AFTER HARD
012200       *CONSTRAINTS, BEFORE RANK-AND-CUT).
012300        01  WS-CAND-COUNT                PIC 9(4) COMP VALUE 0.
012400        01  WS-CAND-ENTRY OCCURS 1200 TIMES
012500                        INDEXED BY WS-CAND-IDX.
012600            05  WS-CAND-TPC-IDX             PIC 9(4) COMP.
012700            05  WS-CAND-SCORE               PIC 999V99 COMP.
012800            05  WS-CAND-FEAS                PIC 9V999  COMP.
012900            05  WS-CAND-RISK                PIC X(26).
013000            05  WS-CAND-ML-FLAG             PIC X.
013100            05  FILLER                      PIC X(01).
013200
013300       *SELECTED TOP-THREE FOR THE CURRENT STUDENT.
013400        01  WS-TOP-COUNT                 PIC 9  COMP VALUE 0.
013500        01  WS-TOP-CAND-IDX OCCURS 3 TIMES  PIC 9(4) COMP.
013600
013700       *PREFERRED-DOMAIN TABLE FOR THE CURRENT STUDENT (INTEREST
013800       *LEVEL 3 OR HIGHER, R9 STEP 2).
013900        01  WS-PREF-DOMAIN-COUNT         PIC 9  COMP VALUE 0.
014000        01  WS-PREF-DOMAIN-TBL OCCURS 10 TIMES PIC X(30).
014100
014200        01  WS-SUB1                      PIC 9(4) COMP.
014300        01  WS-SUB2                      PIC 9(4) COMP.
014400        01  WS-BEST-POS                  PIC 9(4) COMP.
014500        01  WS-TAKEN-ALREADY-TOP-FLAG    PIC X VALUE 'N'.
014600            88  WS-TAKEN-IS-ALREADY-TOP       VALUE 'Y'.
014700        01  WS-HOLD-ENTRY                PIC X(600).
014800        01  WS-HOLD-CAND.
014900            05  WS-HOLD-TPC-IDX              PIC 9(4) COMP.
015000            05  WS-HOLD-SCORE                PIC 999V99 COMP.
015100            05  WS-HOLD-FEAS                 PIC 9V999  COMP.
015200            05  WS-HOLD-RISK                 PIC X(26).
015300            05  WS-HOLD-ML-FLAG              PIC X.
015400            05  FILLER                       PIC X(01).
015500
015600        01  WS-DOMAIN-FOUND-FLAG         PIC X VALUE 'N'.
015700            88  WS-DOMAIN-FOUND                VALUE 'Y'.
015800        01  WS-DOMAIN-PREF-FLAG          PIC X VALUE 'N'.
015900            88  WS-DOMAIN-IS-PREFERRED         VALUE 'Y'.
016000        01  WS-TAKEN-FLAG                PIC X VALUE 'N'.
016100            88  WS-TOPIC-IS-TAKEN              VALUE 'Y'.
016200        01  WS-HARD-FAIL-FLAG            PIC X VALUE 'N'.
016300            88  WS-HARD-CONSTRAINT-FAILED      VALUE 'Y'.
016400        01  WS-RANK                      PIC 9 COMP VALUE 0.
016500
016550       *R6 - WORK AREAS FOR THE REQUIRED-COURSE SCAN.
016560        01  WS-COURSE-IDX                PIC 99 COMP VALUE 0.
016570        01  WS-STUD-IDX                  PIC 99 COMP VALUE 0.
016580        01  WS-COURSE-FOUND-FLAG         PIC X VALUE 'N'.
016590            88  WS-COURSE-FOUND               VALUE 'Y'.
016592
016594       *R12 - WORK AREAS FOR THE "YOU HAVE REQUIRED SKILLS" REASON
016596       *TEXT.  WS-MAX-SKILLS-LISTED IS KEPT 77-LEVEL, THE OLD
016598       *PROGRAM-1 STANDALONE-COUNTER HABIT, SINCE IT IS NOT PART
016599       *OF ANY RECORD.
016601        77  WS-MAX-SKILLS-LISTED         PIC 99    COMP VALUE 8.
016603        01  WS-SKILL-LIST-TEXT           PIC X(200) VALUE SPACES.
016605        01  WS-SKILL-LIST-PTR            PIC 9(03) COMP VALUE 1.
016607        01  WS-SKILL-MATCH-COUNT         PIC 99    COMP VALUE 0.
016609        01  WS-RSKILL-IDX                PIC 99    COMP VALUE 0.
016611        01  WS-PSKILL-IDX                PIC 99    COMP VALUE 0.
016613        01  WS-RSKILL-FOUND-FLAG         PIC X VALUE 'N'.
016615            88  WS-RSKILL-FOUND               VALUE 'Y'.
016617       *ALPHA/NUMERIC DUAL VIEW OF THE CURRENT RANK, USED ONLY
016700       *WHEN TRACING (DISPLAY) DURING ACCEPTANCE TESTING.
016800        01  WS-RANK-TRACE-AREA           PIC 99 VALUE 0.
016900        01  WS-RANK-TRACE-DISPLAY REDEFINES WS-RANK-TRACE-AREA
017000                                         PIC XX.
017100        01  WS-SHORTFALL-COUNT           PIC 9 COMP VALUE 0.
017200        01  WS-FALLBACK-USED-FLAG        PIC X VALUE 'N'.
017300            88  WS-FALLBACK-WAS-USED           VALUE 'Y'.
017400
017500       *RUN CONTROL TOTALS (R12/U6 - END OF REPORT SUMMARY).
017600        01  WS-CONTROL-TOTALS.
017700            05  WS-STUDENTS-PROCESSED    PIC 9(5) COMP VALUE 0.
017800            05  WS-STUDENTS-FULL-COVER   PIC 9(5) COMP VALUE 0.
017900            05  WS-STUDENTS-FALLBACK     PIC 9(5) COMP VALUE 0.
018000            05  WS-STUDENTS-NO-RECS      PIC 9(5) COMP VALUE 0.
018100            05  WS-TOTAL-RECS-WRITTEN    PIC 9(6) COMP VALUE 0.
018200            05  FILLER                   PIC X(01).
018300
018400       *ALTERNATE EDIT VIEW OF THE RUN TOTALS, BUILT ONLY FOR A
018500       *SINGLE-MOVE CLEAR, NOT USED BY ANY STATEMENT BELOW.
018600        01  WS-TOTALS-EDIT-AREA.
018700            05  WS-TOTALS-EDIT-TBL OCCURS 5 TIMES PIC 9(6).
018800        01  WS-TOTALS-EDIT-ALPHA REDEFINES WS-TOTALS-EDIT-AREA
018900                                             PIC X(30).
019000
019100        01  LK-DOMAIN-IN-INTERESTS       PIC X.
019200        01  LK-INTEREST-LEVEL            PIC 9.
019300        01  LK-DOMAIN-PREFERRED          PIC X.
019400        01  LK-CANDIDATE-VALID           PIC X.
019500
019600        01  WS-RANK-EDIT                 PIC 9.
019700        01  WS-SCORE-EDIT                PIC ZZ9.99.
019800        01  WS-FEAS-EDIT                 PIC 9.999.
019900        01  WS-HOURS-EDIT                PIC ZZ9.
020000        01  WS-CGPA-EDIT                 PIC 9.99.
020100        01  WS-COUNT-EDIT                PIC ZZZZ9.
020110
020120       *U6/FYP-055 - HELPER FIELDS FOR THE STANDARD REPORT LAYOUT.
020130        01  WS-SEP-LINE                  PIC X(60) VALUE ALL '='.
020140        01  WS-INTERESTS-TEXT            PIC X(120) VALUE SPACES.
020150        01  WS-INTERESTS-PTR             PIC 9(03) COMP VALUE 1.
020160        01  WS-FEAS-PCT-AREA             PIC 999   COMP VALUE 0.
020170        01  WS-FEAS-PCT-EDIT             PIC ZZ9.
020180        01  WS-REASON-IDX                PIC 99    COMP VALUE 0.
020190        01  WS-GAP-IDX                   PIC 99    COMP VALUE 0.
020200
020300        PROCEDURE DIVISION.
020400
020500        1000-PROCESS-STUDENTS.
020600            PERFORM 500-INITIALIZE.
020700            PERFORM 1100-PROCESS-ONE-STUDENT
020800                UNTIL WS-STUDENT-EOF.
020900            PERFORM 3400-WRITE-CONTROL-TOTALS.
021000            CLOSE STUDENT-MASTER-IN RECOMMENDATION-REPORT.
021100            STOP RUN.
021200
021300        500-INITIALIZE.
021400            OPEN INPUT STUDENT-MASTER-IN.
021500            OPEN OUTPUT RECOMMENDATION-REPORT.
021600            PERFORM 510-LOAD-TOPIC-CATALOG.
021700            PERFORM 520-LOAD-TAKEN-TOPICS.
021800            PERFORM 900-READ-STUDENT.
021900
022000       *U1 - LOAD THE TOPIC MASTER INTO WORKING STORAGE ONCE.
022100        510-LOAD-TOPIC-CATALOG.
022200            OPEN INPUT TOPIC-MASTER-IN.
022300            PERFORM 515-READ-ONE-TOPIC.
022400            PERFORM 515-READ-ONE-TOPIC UNTIL WS-TOPIC-EOF.
022500            CLOSE TOPIC-MASTER-IN.
022600
022700        515-READ-ONE-TOPIC.
022800            READ TOPIC-MASTER-IN
022900                AT END SET WS-TOPIC-EOF TO TRUE
023000                NOT AT END
023100                    ADD 1 TO WS-TOPIC-TBL-COUNT
023200                    MOVE TOPIC-RECORD TO
023300                        WS-TPC-RECORD(WS-TOPIC-TBL-COUNT)
023400            END-READ.
023500
023600       *U7 - LOAD THE SET OF TOPIC-IDS ALREADY CLAIMED ON THE
023700       *SELECTION REGISTRY (R16 - A CLAIMED TOPIC IS NOT OFFERED
023800       *TO ANOTHER STUDENT).
023900        520-LOAD-TAKEN-TOPICS.
024000            MOVE 0 TO WS-TAKEN-COUNT.
024100            OPEN INPUT SELECTION-REG-IN.
024200            PERFORM 525-READ-ONE-SELECTION.
024300            PERFORM 525-READ-ONE-SELECTION UNTIL WS-SELREG-EOF.
024400            CLOSE SELECTION-REG-IN.
024500
024600        525-READ-ONE-SELECTION.
024700            READ SELECTION-REG-IN
024800                AT END SET WS-SELREG-EOF TO TRUE
024900                NOT AT END
025000                    ADD 1 TO WS-TAKEN-COUNT
025100                    MOVE SELREG-TOPIC-ID TO
025200                        WS-TAKEN-TBL(WS-TAKEN-COUNT)
025300            END-READ.
025400
025500        900-READ-STUDENT.
025600            READ STUDENT-MASTER-IN
025700                AT END SET WS-STUDENT-EOF TO TRUE
025800            END-READ.
025900
026000       *U8 - ONE PASS OF THE MAIN LOOP PER STUDENT RECORD.
026100        1100-PROCESS-ONE-STUDENT.
026200            ADD 1 TO WS-STUDENTS-PROCESSED.
026300            MOVE 0 TO WS-CAND-COUNT WS-TOP-COUNT
026400                      WS-PREF-DOMAIN-COUNT WS-SHORTFALL-COUNT.
026500            MOVE 'N' TO WS-FALLBACK-USED-FLAG.
026600            PERFORM 2100-DERIVE-PREFERRED-DOMAINS.
026700            PERFORM 2200-APPLY-HARD-CONSTRAINTS
026800                VARYING WS-TPC-IDX FROM 1 BY 1
026900                UNTIL WS-TPC-IDX > WS-TOPIC-TBL-COUNT.
027000            PERFORM 2300-SCORE-CANDIDATES
027100                VARYING WS-CAND-IDX FROM 1 BY 1
027200                UNTIL WS-CAND-IDX > WS-CAND-COUNT.
027300            PERFORM 2400-RANK-AND-CUT.
027400            IF WS-TOP-COUNT < 3
027500                COMPUTE WS-SHORTFALL-COUNT = 3 - WS-TOP-COUNT
027600                MOVE 'Y' TO WS-FALLBACK-USED-FLAG
027700                PERFORM 2500-INVOKE-FALLBACK
027800            END-IF.
027900            PERFORM 3000-WRITE-STUDENT-SECTION.
028000            PERFORM 900-READ-STUDENT.
028100
028200       *U2/R9 STEP 2 - DOMAINS THE STUDENT RATED 3 OR HIGHER.
028300        2100-DERIVE-PREFERRED-DOMAINS.
028400            PERFORM 2110-CHECK-ONE-INTEREST
028500                VARYING WS-SUB1 FROM 1 BY 1
028600                UNTIL WS-SUB1 > STUDENT-INTEREST-COUNT.
028700
028800        2110-CHECK-ONE-INTEREST.
028900            IF STUD-INTEREST-LEVEL(WS-SUB1) >= 3
029000                ADD 1 TO WS-PREF-DOMAIN-COUNT
029100                MOVE STUD-INTEREST-DOMAIN(WS-SUB1) TO
029200                    WS-PREF-DOMAIN-TBL(WS-PREF-DOMAIN-COUNT)
029300            END-IF.
029400
029500       *U3/R5-R8 - HARD CONSTRAINTS.  A TOPIC THAT FAILS ANY ONE
029600       *OF THESE IS NOT A CANDIDATE FOR THIS STUDENT AT ALL.
029700        2200-APPLY-HARD-CONSTRAINTS.
029800            MOVE WS-TPC-RECORD(WS-TPC-IDX) TO TOPIC-RECORD.
029900            MOVE 'N' TO WS-HARD-FAIL-FLAG.
030000            PERFORM 2210-CHECK-TAKEN.
030100            IF NOT WS-HARD-CONSTRAINT-FAILED
030200                PERFORM 2220-CHECK-CGPA
030300            END-IF.
030350            IF NOT WS-HARD-CONSTRAINT-FAILED
030360                PERFORM 2225-CHECK-COURSES
030370            END-IF.
030400            IF NOT WS-HARD-CONSTRAINT-FAILED
030500                PERFORM 2230-CHECK-TEAM-SIZE
030600            END-IF.
030700            IF NOT WS-HARD-CONSTRAINT-FAILED
030800                PERFORM 2235-CHECK-MAX-HOURS
030900            END-IF.
031000            IF NOT WS-HARD-CONSTRAINT-FAILED
031100                ADD 1 TO WS-CAND-COUNT
031200                MOVE WS-TPC-IDX TO
031300                    WS-CAND-TPC-IDX(WS-CAND-COUNT)
031400            END-IF.
031500
031600       *R5 - A CLAIMED TOPIC (SELECTION REGISTRY) IS NOT OFFERED.
031700        2210-CHECK-TAKEN.
031800            MOVE 'N' TO WS-TAKEN-FLAG.
031900            PERFORM 2215-SCAN-TAKEN-TBL
032000                VARYING WS-TAKEN-IDX FROM 1 BY 1
032100                UNTIL WS-TAKEN-IDX > WS-TAKEN-COUNT
032200                    OR WS-TOPIC-IS-TAKEN.
032300            IF WS-TOPIC-IS-TAKEN
032400                MOVE 'Y' TO WS-HARD-FAIL-FLAG
032500            END-IF.
032600
032700        2215-SCAN-TAKEN-TBL.
032800            IF TOPIC-ID = WS-TAKEN-TBL(WS-TAKEN-IDX)
032900                MOVE 'Y' TO WS-TAKEN-FLAG
033000            END-IF.
033100
033200       *R5 - STUDENT CGPA MUST MEET THE TOPIC'S MINIMUM CGPA.
033300        2220-CHECK-CGPA.
033400            IF STUDENT-CGPA < TOPIC-MIN-CGPA
033500                MOVE 'Y' TO WS-HARD-FAIL-FLAG
033600            END-IF.
033650
033660       *R6 - EVERY COURSE THE TOPIC REQUIRES MUST BE IN THE
033670       *STUDENT'S COMPLETED-COURSE SET (EXACT NAME MATCH).  A
033680       *TOPIC WITH NO REQUIRED COURSES ALWAYS PASSES.
033690        2225-CHECK-COURSES.
033700            IF TOPIC-COURSE-COUNT > 0
033710                PERFORM 2226-CHECK-ONE-COURSE
033720                    VARYING WS-COURSE-IDX FROM 1 BY 1
033730                    UNTIL WS-COURSE-IDX > TOPIC-COURSE-COUNT
033740                    OR WS-HARD-CONSTRAINT-FAILED
033750            END-IF.
033760
033770        2226-CHECK-ONE-COURSE.
033780            MOVE 'N' TO WS-COURSE-FOUND-FLAG.
033790            PERFORM 2227-SCAN-STUDENT-COURSES
033800                VARYING WS-STUD-IDX FROM 1 BY 1
033810                UNTIL WS-STUD-IDX > STUDENT-COURSE-COUNT
033820                    OR WS-COURSE-FOUND
033830            IF NOT WS-COURSE-FOUND
033840                MOVE 'Y' TO WS-HARD-FAIL-FLAG
033850            END-IF.
033860
033870        2227-SCAN-STUDENT-COURSES.
033880            IF STUD-COURSE-NAME(WS-STUD-IDX) =
033890                                TPC-COURSE-NAME(WS-COURSE-IDX)
033900                MOVE 'Y' TO WS-COURSE-FOUND-FLAG
033910            END-IF.
033920
033930       *R7 - THE STUDENT'S TEAM-SIZE PREFERENCE MUST MEET THE
033940       *TOPIC'S TEAM-MIN (TEAM-MAX IS NOT CHECKED).
033950        2230-CHECK-TEAM-SIZE.
033960            IF STUDENT-TEAM-PREF < TOPIC-TEAM-MIN
033970                MOVE 'Y' TO WS-HARD-FAIL-FLAG
033980            END-IF.
033990
034000       *R8 - STUDENT MAX HOURS MUST MEET THE TOPIC EST. HOURS.
034100        2235-CHECK-MAX-HOURS.
034200            IF STUDENT-MAX-HOURS < TOPIC-EST-HOURS
034300                MOVE 'Y' TO WS-HARD-FAIL-FLAG
034400            END-IF.
035100
035200       *U4/R9-R11 - SCORE ONE SURVIVING CANDIDATE: FEASIBILITY +
035300       *RISK VIA CALC-FYP-FEAS, THEN THE WEIGHTED SCORE VIA
035400       *CALC-FYP-SCORE.
035500        2300-SCORE-CANDIDATES.
035600            MOVE WS-CAND-TPC-IDX(WS-CAND-IDX) TO WS-SUB1.
035700            MOVE WS-TPC-RECORD(WS-SUB1) TO TOPIC-RECORD.
035800            MOVE SPACES TO REC-RESULT.
035900            MOVE 0 TO REC-GAP-COUNT REC-REASON-COUNT.
036000            MOVE 'N' TO REC-ML-FLAG.
036100            PERFORM 2310-SET-DOMAIN-FLAGS.
036200            CALL 'CALC-FYP-FEAS' USING TOPIC-RECORD STUDENT-RECORD
036300                REC-RESULT LK-DOMAIN-IN-INTERESTS
036400                LK-INTEREST-LEVEL LK-DOMAIN-PREFERRED.
036500            CALL 'CALC-FYP-SCORE' USING REC-FEASIBILITY
036600                LK-DOMAIN-IN-INTERESTS LK-INTEREST-LEVEL
036700                LK-DOMAIN-PREFERRED STUDENT-CGPA
036800                TOPIC-DIFFICULTY REC-SCORE.
036900            PERFORM 2350-BUILD-MATCH-REASONS.
037000            MOVE WS-SUB1 TO WS-CAND-TPC-IDX(WS-CAND-IDX).
037100            MOVE REC-SCORE TO WS-CAND-SCORE(WS-CAND-IDX).
037200            MOVE REC-FEASIBILITY TO WS-CAND-FEAS(WS-CAND-IDX).
037300            MOVE REC-RISK-LEVEL TO WS-CAND-RISK(WS-CAND-IDX).
037400            MOVE REC-ML-FLAG TO WS-CAND-ML-FLAG(WS-CAND-IDX).
037500
037600       *R9 STEP 1 / R11 - DOMAIN-IN-INTERESTS AND DOMAIN-PREFERRED
037700       *FLAGS PASSED DOWN TO THE SCORING SUBPROGRAMS.
037800        2310-SET-DOMAIN-FLAGS.
037900            MOVE 'N' TO LK-DOMAIN-IN-INTERESTS
038000                WS-DOMAIN-FOUND-FLAG.
038100            MOVE 'N' TO LK-DOMAIN-PREFERRED WS-DOMAIN-PREF-FLAG.
038200            MOVE 0 TO LK-INTEREST-LEVEL.
038300            PERFORM 2320-SCAN-ONE-INTEREST
038400                VARYING WS-SUB2 FROM 1 BY 1
038500                UNTIL WS-SUB2 > STUDENT-INTEREST-COUNT
038600                    OR WS-DOMAIN-FOUND.
038700            PERFORM 2330-SCAN-PREFERRED-DOMAINS
038800                VARYING WS-SUB2 FROM 1 BY 1
038900                UNTIL WS-SUB2 > WS-PREF-DOMAIN-COUNT
039000                    OR WS-DOMAIN-IS-PREFERRED.
039100
039200        2320-SCAN-ONE-INTEREST.
039300            IF STUD-INTEREST-DOMAIN(WS-SUB2) = TOPIC-DOMAIN
039400                MOVE 'Y' TO LK-DOMAIN-IN-INTERESTS
039500                MOVE 'Y' TO WS-DOMAIN-FOUND-FLAG
039600                MOVE STUD-INTEREST-LEVEL(WS-SUB2) TO
039700                    LK-INTEREST-LEVEL
039800            END-IF.
039900
040000        2330-SCAN-PREFERRED-DOMAINS.
040100            IF WS-PREF-DOMAIN-TBL(WS-SUB2) = TOPIC-DOMAIN
040200                MOVE 'Y' TO LK-DOMAIN-PREFERRED
040300                MOVE 'Y' TO WS-DOMAIN-PREF-FLAG
040400            END-IF.
040500
040600       *R12 - PLAIN-LANGUAGE REASONS BEHIND THE SCORE, APPENDED
040700       *ONTO WHATEVER CALC-FYP-FEAS ALREADY WROTE.
040800        2350-BUILD-MATCH-REASONS.
040900            IF LK-DOMAIN-PREFERRED AND REC-REASON-COUNT < 8
041000                ADD 1 TO REC-REASON-COUNT
041020                MOVE SPACES TO REC-REASON-LINE(REC-REASON-COUNT)
041040                STRING 'matches preferred domain '
041060                    DELIMITED BY SIZE
041080                    TOPIC-DOMAIN DELIMITED BY '  '
041100                    INTO REC-REASON-LINE(REC-REASON-COUNT)
041300            END-IF.
041400            PERFORM 2355-BUILD-SKILL-LIST-TEXT.
041420            IF WS-SKILL-MATCH-COUNT > 0 AND REC-REASON-COUNT < 8
041440                ADD 1 TO REC-REASON-COUNT
041460                MOVE SPACES TO REC-REASON-LINE(REC-REASON-COUNT)
041480                STRING 'you have required skills: '
041500                    DELIMITED BY SIZE
041520                    WS-SKILL-LIST-TEXT DELIMITED BY '  '
041540                    INTO REC-REASON-LINE(REC-REASON-COUNT)
041800            END-IF.
041900
041910       *R12 - COMMA-JOINED LIST OF REQUIRED SKILLS THE STUDENT
041920       *ALREADY HOLDS, AT ANY PROFICIENCY LEVEL (NOT JUST THOSE
041930       *MEETING THE TOPIC'S REQUIRED LEVEL - THAT TEST IS
041940       *CALC-FYP-FEAS'S JOB, NOT THE REPORT TEXT'S).
041950        2355-BUILD-SKILL-LIST-TEXT.
041960            MOVE SPACES TO WS-SKILL-LIST-TEXT.
041970            MOVE 1 TO WS-SKILL-LIST-PTR.
041980            MOVE 0 TO WS-SKILL-MATCH-COUNT.
041990            IF TOPIC-SKILL-COUNT > 0
042000                PERFORM 2356-CHECK-ONE-REQUIRED-SKILL
042010                    VARYING WS-RSKILL-IDX FROM 1 BY 1
042020                    UNTIL WS-RSKILL-IDX > TOPIC-SKILL-COUNT
042030                        OR WS-SKILL-MATCH-COUNT >=
042040                            WS-MAX-SKILLS-LISTED
042050            END-IF.
042060
042070        2356-CHECK-ONE-REQUIRED-SKILL.
042080            MOVE 'N' TO WS-RSKILL-FOUND-FLAG.
042090            PERFORM 2357-SCAN-FOR-SKILL
042100                VARYING WS-PSKILL-IDX FROM 1 BY 1
042110                UNTIL WS-PSKILL-IDX > STUDENT-SKILL-COUNT
042120                    OR WS-RSKILL-FOUND.
042130            IF WS-RSKILL-FOUND
042140                IF WS-SKILL-MATCH-COUNT > 0
042150                    STRING ', ' DELIMITED BY SIZE
042160                        INTO WS-SKILL-LIST-TEXT
042170                        WITH POINTER WS-SKILL-LIST-PTR
042180                END-IF
042190                STRING TPC-SKILL-NAME(WS-RSKILL-IDX)
042200                    DELIMITED BY '  '
042210                    INTO WS-SKILL-LIST-TEXT
042220                    WITH POINTER WS-SKILL-LIST-PTR
042230                ADD 1 TO WS-SKILL-MATCH-COUNT
042240            END-IF.
042250
042260        2357-SCAN-FOR-SKILL.
042270            IF STUD-SKILL-NAME(WS-PSKILL-IDX) =
042280                       TPC-SKILL-NAME(WS-RSKILL-IDX)
042290                MOVE 'Y' TO WS-RSKILL-FOUND-FLAG
042300            END-IF.
042310
042320       *U4/R11-R12 - KEEP THE TOP THREE SCORED CANDIDATES.  A
042330       *PLAIN SELECTION SORT OVER A SMALL WORKING-STORAGE TABLE --
042340       *NO SORT VERB IS WARRANTED FOR AT MOST A FEW HUNDRED ROWS.
042350        2400-RANK-AND-CUT.
042400            PERFORM 2410-SELECTION-PASS THRU 2410-SELECTION-PASS-EXIT
042500                VARYING WS-SUB1 FROM 1 BY 1
042600                UNTIL WS-SUB1 > WS-CAND-COUNT OR WS-SUB1 > 3.
042700            MOVE WS-SUB1 TO WS-TOP-COUNT.
042800            IF WS-TOP-COUNT > 3
042900                MOVE 3 TO WS-TOP-COUNT
043000            END-IF.
043100            IF WS-TOP-COUNT > WS-CAND-COUNT
043200                MOVE WS-CAND-COUNT TO WS-TOP-COUNT
043300            END-IF.
043400            PERFORM 2450-RECORD-TOP-INDEX
043500                VARYING WS-SUB1 FROM 1 BY 1
043600                UNTIL WS-SUB1 > WS-TOP-COUNT.
043700
043800        2410-SELECTION-PASS.
043900            MOVE WS-SUB1 TO WS-BEST-POS.
044000            PERFORM 2420-FIND-BEST-REMAINING
044100                VARYING WS-SUB2 FROM WS-SUB1 BY 1
044200                UNTIL WS-SUB2 > WS-CAND-COUNT.
044300            IF WS-BEST-POS NOT = WS-SUB1
044400                PERFORM 2430-SWAP-CANDIDATES
044500            END-IF.
044550
044560        2410-SELECTION-PASS-EXIT.
044570            EXIT.
044600
044700        2420-FIND-BEST-REMAINING.
044800            IF WS-CAND-SCORE(WS-SUB2) >
044900                            WS-CAND-SCORE(WS-BEST-POS)
045000                MOVE WS-SUB2 TO WS-BEST-POS
045100            END-IF.
045200
045300        2430-SWAP-CANDIDATES.
045400            MOVE WS-CAND-TPC-IDX(WS-SUB1) TO WS-HOLD-TPC-IDX.
045500            MOVE WS-CAND-SCORE(WS-SUB1)   TO WS-HOLD-SCORE.
045600            MOVE WS-CAND-FEAS(WS-SUB1)    TO WS-HOLD-FEAS.
045700            MOVE WS-CAND-RISK(WS-SUB1)    TO WS-HOLD-RISK.
045800            MOVE WS-CAND-ML-FLAG(WS-SUB1) TO WS-HOLD-ML-FLAG.
045900            MOVE WS-CAND-TPC-IDX(WS-BEST-POS) TO
046000                WS-CAND-TPC-IDX(WS-SUB1).
046100            MOVE WS-CAND-SCORE(WS-BEST-POS) TO
046200                WS-CAND-SCORE(WS-SUB1).
046300            MOVE WS-CAND-FEAS(WS-BEST-POS) TO
046400                WS-CAND-FEAS(WS-SUB1).
046500            MOVE WS-CAND-RISK(WS-BEST-POS) TO
046600                WS-CAND-RISK(WS-SUB1).
046700            MOVE WS-CAND-ML-FLAG(WS-BEST-POS) TO
046800                WS-CAND-ML-FLAG(WS-SUB1).
046900            MOVE WS-HOLD-TPC-IDX TO WS-CAND-TPC-IDX(WS-BEST-POS).
047000            MOVE WS-HOLD-SCORE   TO WS-CAND-SCORE(WS-BEST-POS).
047100            MOVE WS-HOLD-FEAS    TO WS-CAND-FEAS(WS-BEST-POS).
047200            MOVE WS-HOLD-RISK    TO WS-CAND-RISK(WS-BEST-POS).
047300            MOVE WS-HOLD-ML-FLAG TO WS-CAND-ML-FLAG(WS-BEST-POS).
047400
047500        2450-RECORD-TOP-INDEX.
047600            MOVE WS-CAND-TPC-IDX(WS-SUB1) TO
047700                WS-TOP-CAND-IDX(WS-SUB1).
047800
047900       *U5/R13-R15 - THE RULE ENGINE CAME UP SHORT.  ASK
048000       *CALC-FYP-FALLBK ABOUT EVERY TOPIC NOT ALREADY AMONG THE
048100       *TOP THREE UNTIL THE SHORTFALL IS FILLED OR THE CATALOG IS
048200       *EXHAUSTED.
048300        2500-INVOKE-FALLBACK.
048400            PERFORM 2510-TRY-ONE-FALLBACK-TOPIC
048500                VARYING WS-TPC-IDX FROM 1 BY 1
048600                UNTIL WS-TPC-IDX > WS-TOPIC-TBL-COUNT
048700                    OR WS-SHORTFALL-COUNT = 0.
048800
048900        2510-TRY-ONE-FALLBACK-TOPIC.
049000            PERFORM 2520-ALREADY-IN-TOP-THREE.
049100            IF NOT WS-TAKEN-IS-ALREADY-TOP
049200                MOVE WS-TPC-RECORD(WS-TPC-IDX) TO TOPIC-RECORD
049300                MOVE SPACES TO REC-RESULT
049400                MOVE 0 TO REC-GAP-COUNT REC-REASON-COUNT
049500                CALL 'CALC-FYP-FALLBK' USING TOPIC-RECORD
049600                    STUDENT-RECORD REC-RESULT LK-CANDIDATE-VALID
049700                IF LK-CANDIDATE-VALID = 'Y'
049800                    ADD 1 TO WS-TOP-COUNT
049900                    MOVE WS-TPC-IDX TO
050000                        WS-TOP-CAND-IDX(WS-TOP-COUNT)
050100                    MOVE WS-TPC-IDX TO
050200                        WS-CAND-TPC-IDX(WS-TOP-COUNT)
050300                    MOVE REC-SCORE TO
050400                        WS-CAND-SCORE(WS-TOP-COUNT)
050500                    MOVE REC-FEASIBILITY TO
050600                        WS-CAND-FEAS(WS-TOP-COUNT)
050700                    MOVE REC-RISK-LEVEL TO
050800                        WS-CAND-RISK(WS-TOP-COUNT)
050900                    MOVE 'Y' TO WS-CAND-ML-FLAG(WS-TOP-COUNT)
051000                    SUBTRACT 1 FROM WS-SHORTFALL-COUNT
051100                END-IF
051200            END-IF.
051300
051400        2520-ALREADY-IN-TOP-THREE.
051500            MOVE 'N' TO WS-TAKEN-ALREADY-TOP-FLAG.
051600            PERFORM 2525-SCAN-TOP-THREE
051700                VARYING WS-SUB1 FROM 1 BY 1
051800                UNTIL WS-SUB1 > WS-TOP-COUNT
051900                    OR WS-TAKEN-IS-ALREADY-TOP.
052000
052100        2525-SCAN-TOP-THREE.
052200            IF WS-TOP-CAND-IDX(WS-SUB1) = WS-TPC-IDX
052300                MOVE 'Y' TO WS-TAKEN-ALREADY-TOP-FLAG
052400            END-IF.
052500
052600       *U6 - REPORT SECTION FOR ONE STUDENT.  FOLLOWS THE STANDARD FYP
052610       *REPORT LAYOUT (FYP-055) - HEADER, MAJOR/CGPA, INTERESTS, RANK
052620       *BANNERS WITH MATCH-REASON AND RISK BULLETS.
052630        3000-WRITE-STUDENT-SECTION.
052640                MOVE SPACES TO REPORT-LINE.
052650                STRING 'FYP Recommendation Report for ' DELIMITED BY SIZE
052660                    STUDENT-NAME DELIMITED BY '  '
052670                    INTO REPORT-LINE.
052680                WRITE REPORT-LINE.
052690                MOVE WS-SEP-LINE TO REPORT-LINE.
052700                WRITE REPORT-LINE.
052710                MOVE STUDENT-CGPA TO WS-CGPA-EDIT.
052720                MOVE SPACES TO REPORT-LINE.
052730                STRING 'Major: ' DELIMITED BY SIZE
052740                    STUDENT-MAJOR DELIMITED BY '  '
052750                    ' | CGPA: ' DELIMITED BY SIZE
052760                    WS-CGPA-EDIT DELIMITED BY SIZE
052770                    INTO REPORT-LINE.
052780                WRITE REPORT-LINE.
052790                PERFORM 3050-BUILD-INTERESTS-LINE.
052800                MOVE SPACES TO REPORT-LINE.
052810                STRING 'Interests: ' DELIMITED BY SIZE
052820                    WS-INTERESTS-TEXT DELIMITED BY '  '
052830                    INTO REPORT-LINE.
052840                WRITE REPORT-LINE.
052850                IF WS-FALLBACK-WAS-USED
052860                    ADD 1 TO WS-STUDENTS-FALLBACK
052870                    MOVE '*** ML FALLBACK ACTIVATED ***' TO REPORT-LINE
052880                    WRITE REPORT-LINE
052890                ELSE
052900                    ADD 1 TO WS-STUDENTS-FULL-COVER
052910                END-IF.
052920                MOVE SPACES TO REPORT-LINE.
052930                WRITE REPORT-LINE.
052940                IF WS-TOP-COUNT = 0
052950                    ADD 1 TO WS-STUDENTS-NO-RECS
052960                    MOVE 'No suitable topics were found.' TO REPORT-LINE
052970                    WRITE REPORT-LINE
052980                ELSE
052990                    MOVE WS-TOP-COUNT TO WS-RANK-EDIT
053000                    MOVE SPACES TO REPORT-LINE
053010                    STRING WS-RANK-EDIT DELIMITED BY SIZE
053020                        ' Top Recommendations based on your profile:'
053030                            DELIMITED BY SIZE
053040                        INTO REPORT-LINE
053050                    WRITE REPORT-LINE
053060                    MOVE SPACES TO REPORT-LINE
053070                    WRITE REPORT-LINE
053080                    PERFORM 3100-WRITE-ONE-RECOMMENDATION
053090                        VARYING WS-RANK FROM 1 BY 1
053100                        UNTIL WS-RANK > WS-TOP-COUNT
053110                END-IF.
053120                MOVE SPACES TO REPORT-LINE.
053130                WRITE REPORT-LINE.
053140
053150       *U6/FYP-055 - COMMA-JOINED LIST OF THE STUDENT'S PREFERRED DOMAINS
053160       *FOR THE INTERESTS LINE.
053170        3050-BUILD-INTERESTS-LINE.
053180                MOVE SPACES TO WS-INTERESTS-TEXT.
053190                MOVE 1 TO WS-INTERESTS-PTR.
053200                IF WS-PREF-DOMAIN-COUNT = 0
053210                    MOVE 'none stated' TO WS-INTERESTS-TEXT
053220                ELSE
053230                    PERFORM 3060-APPEND-ONE-INTEREST
053240                        VARYING WS-SUB1 FROM 1 BY 1
053250                        UNTIL WS-SUB1 > WS-PREF-DOMAIN-COUNT
053260                END-IF.
053270
053280        3060-APPEND-ONE-INTEREST.
053290                IF WS-SUB1 > 1
053300                    STRING ', ' DELIMITED BY SIZE INTO WS-INTERESTS-TEXT
053310                        WITH POINTER WS-INTERESTS-PTR
053320                END-IF.
053330                STRING WS-PREF-DOMAIN-TBL(WS-SUB1) DELIMITED BY '  '
053340                    INTO WS-INTERESTS-TEXT
053350                    WITH POINTER WS-INTERESTS-PTR.
053360
053370       *U6/FYP-055 - ONE RANKED TOPIC: BANNER, SCORE LINE, DOMAIN LINE,
053380       *MATCH-REASON BULLETS, RISK ASSESSMENT/GAP BULLETS, FEASIBILITY.
053390       *REASONS/GAPS ARE REBUILT HERE (NOT CARRIED FROM 2300-SCORE-
053400       *CANDIDATES) SO THE LARGE WS-CAND-ENTRY TABLE DOES NOT HAVE TO
053410       *CARRY A COPY OF BOTH TEXT TABLES FOR EVERY ONE OF ITS 1200 ROWS
053420       *WHEN ONLY THE TOP THREE EVER REACH PRINT.  AN ML-FALLBACK PICK
053430       *NEVER HAD REASON/GAP TEXT TO BEGIN WITH, SO IT IS SKIPPED.
053440        3100-WRITE-ONE-RECOMMENDATION.
053450                MOVE WS-TOP-CAND-IDX(WS-RANK) TO WS-SUB1.
053460                MOVE WS-TPC-RECORD(WS-SUB1) TO TOPIC-RECORD.
053470                MOVE WS-RANK TO WS-RANK-EDIT.
053480                MOVE WS-CAND-SCORE(WS-RANK) TO WS-SCORE-EDIT.
053490                IF WS-CAND-ML-FLAG(WS-RANK) = 'Y'
053500                    MOVE 0 TO REC-GAP-COUNT REC-REASON-COUNT
053510                ELSE
053520                    MOVE SPACES TO REC-RESULT
053530                    MOVE 0 TO REC-GAP-COUNT REC-REASON-COUNT
053540                    PERFORM 2310-SET-DOMAIN-FLAGS
053550                    CALL 'CALC-FYP-FEAS' USING TOPIC-RECORD STUDENT-RECORD
053560                        REC-RESULT LK-DOMAIN-IN-INTERESTS
053570                        LK-INTEREST-LEVEL LK-DOMAIN-PREFERRED
053580                    PERFORM 2350-BUILD-MATCH-REASONS
053590                END-IF.
053600                MOVE WS-SEP-LINE TO REPORT-LINE.
053610                WRITE REPORT-LINE.
053620                MOVE SPACES TO REPORT-LINE.
053630                STRING 'RANK #' DELIMITED BY SIZE
053640                    WS-RANK-EDIT DELIMITED BY SIZE
053650                    ': ' DELIMITED BY SIZE
053660                    TOPIC-TITLE DELIMITED BY '  '
053670                    INTO REPORT-LINE.
053680                WRITE REPORT-LINE.
053690                MOVE WS-SEP-LINE TO REPORT-LINE.
053700                WRITE REPORT-LINE.
053710                MOVE SPACES TO REPORT-LINE.
053720                STRING 'MATCH SCORE: ' DELIMITED BY SIZE
053730                    WS-SCORE-EDIT DELIMITED BY SIZE
053740                    '/100  |  Topic ID: ' DELIMITED BY SIZE
053750                    TOPIC-ID DELIMITED BY SIZE
053760                    INTO REPORT-LINE.
053770                WRITE REPORT-LINE.
053780                MOVE SPACES TO REPORT-LINE.
053790                STRING 'Domain: ' DELIMITED BY SIZE
053800                    TOPIC-DOMAIN DELIMITED BY '  '
053810                    '  |  Difficulty: ' DELIMITED BY SIZE
053820                    TOPIC-DIFFICULTY DELIMITED BY '  '
053830                    INTO REPORT-LINE.
053840                WRITE REPORT-LINE.
053850                MOVE SPACES TO REPORT-LINE.
053860                WRITE REPORT-LINE.
053870                MOVE 'Why this matches you:' TO REPORT-LINE.
053880                WRITE REPORT-LINE.
053890                PERFORM 3150-WRITE-ONE-REASON
053900                    VARYING WS-REASON-IDX FROM 1 BY 1
053910                    UNTIL WS-REASON-IDX > REC-REASON-COUNT.
053920                MOVE SPACES TO REPORT-LINE.
053930                IF WS-CAND-RISK(WS-RANK) = 'Low'
053940                    STRING 'Risk Assessment: ' DELIMITED BY SIZE
053950                        WS-CAND-RISK(WS-RANK) DELIMITED BY '  '
053960                        ' - Good fit!' DELIMITED BY SIZE
053970                        INTO REPORT-LINE
053980                ELSE
053990                    STRING 'Risk Assessment: ' DELIMITED BY SIZE
054000                        WS-CAND-RISK(WS-RANK) DELIMITED BY '  '
054010                        INTO REPORT-LINE
054020                END-IF.
054030                WRITE REPORT-LINE.
054040                IF WS-CAND-RISK(WS-RANK) NOT = 'Low'
054050                    PERFORM 3200-WRITE-ONE-GAP
054060                        VARYING WS-GAP-IDX FROM 1 BY 1
054070                        UNTIL WS-GAP-IDX > REC-GAP-COUNT
054080                END-IF.
054090                COMPUTE WS-FEAS-PCT-AREA ROUNDED =
054100                    WS-CAND-FEAS(WS-RANK) * 100.
054110                MOVE WS-FEAS-PCT-AREA TO WS-FEAS-PCT-EDIT.
054120                MOVE SPACES TO REPORT-LINE.
054130                STRING 'Technical Feasibility: ' DELIMITED BY SIZE
054140                    WS-FEAS-PCT-EDIT DELIMITED BY SIZE
054150                    '%' DELIMITED BY SIZE
054160                    INTO REPORT-LINE.
054170                WRITE REPORT-LINE.
054180                MOVE SPACES TO REPORT-LINE.
054190                WRITE REPORT-LINE.
054200                ADD 1 TO WS-TOTAL-RECS-WRITTEN.
054210
054220       *U6/FYP-055 - ONE 'WHY THIS MATCHES YOU' BULLET LINE (R12).
054230        3150-WRITE-ONE-REASON.
054240                MOVE SPACES TO REPORT-LINE.
054250                STRING '  - ' DELIMITED BY SIZE
054260                    REC-REASON-LINE(WS-REASON-IDX) DELIMITED BY '  '
054270                    INTO REPORT-LINE.
054280                WRITE REPORT-LINE.
054290
054300       *U6/FYP-055 - ONE RISK/GAP BULLET (R10), PRINTED ONLY WHEN THE
054310       *RISK ASSESSMENT ABOVE IS NOT LOW.
054320        3200-WRITE-ONE-GAP.
054330                MOVE SPACES TO REPORT-LINE.
054340                STRING '  - ' DELIMITED BY SIZE
054350                    REC-GAP-LINE(WS-GAP-IDX) DELIMITED BY '  '
054360                    INTO REPORT-LINE.
054370                WRITE REPORT-LINE.
057100       *R12/U6 - END-OF-RUN CONTROL TOTALS.
057200        3400-WRITE-CONTROL-TOTALS.
057300            MOVE SPACES TO REPORT-LINE.
057400            WRITE REPORT-LINE.
057500            MOVE '=== END-OF-RUN CONTROL TOTALS ===' TO
057600                REPORT-LINE.
057700            WRITE REPORT-LINE.
057800            MOVE WS-STUDENTS-PROCESSED TO WS-COUNT-EDIT.
057900            MOVE SPACES TO REPORT-LINE.
058000            STRING 'STUDENTS PROCESSED        : ' WS-COUNT-EDIT
058100                DELIMITED BY SIZE INTO REPORT-LINE.
058200            WRITE REPORT-LINE.
058300            MOVE WS-STUDENTS-FULL-COVER TO WS-COUNT-EDIT.
058400            MOVE SPACES TO REPORT-LINE.
058500            STRING 'FULL RULE-ENGINE COVERAGE : ' WS-COUNT-EDIT
058600                DELIMITED BY SIZE INTO REPORT-LINE.
058700            WRITE REPORT-LINE.
058800            MOVE WS-STUDENTS-FALLBACK TO WS-COUNT-EDIT.
058900            MOVE SPACES TO REPORT-LINE.
059000            STRING 'REQUIRED ML FALLBACK      : ' WS-COUNT-EDIT
059100                DELIMITED BY SIZE INTO REPORT-LINE.
059200            WRITE REPORT-LINE.
059300            MOVE WS-STUDENTS-NO-RECS TO WS-COUNT-EDIT.
059400            MOVE SPACES TO REPORT-LINE.
059500            STRING 'NO RECOMMENDATIONS AT ALL : ' WS-COUNT-EDIT
059600                DELIMITED BY SIZE INTO REPORT-LINE.
059700            WRITE REPORT-LINE.
059800            MOVE WS-TOTAL-RECS-WRITTEN TO WS-COUNT-EDIT.
059900            MOVE SPACES TO REPORT-LINE.
060000            STRING 'TOTAL RECOMMENDATIONS     : ' WS-COUNT-EDIT
060100                DELIMITED BY SIZE INTO REPORT-LINE.
060200            WRITE REPORT-LINE.
060300
060400        END PROGRAM FYP-RECOMMEND.
