000100* ==============================================================
000200* COPYBOOK: CONTEXT-CATALOG-TBL
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* FIXED APPLICATION-CONTEXT CATALOG (15 CONTEXTS) USED BY
000600* TOPICGEN.  THE COMPLEXITY MODIFIER SCALES A TECHNIQUE'S HOURS
000700* (TRUNCATED) AND MINIMUM CGPA (ROUNDED) -- SEE 2500-APPLY-CONTEXT
000800* IN TOPICGEN.
000900* ==============================================================
001000* CHANGE LOG
001100* DATE       BY   TICKET   DESCRIPTION
001200* ---------- ---- -------- --------------------------------------
001300* 04-MAR-91  WEY  FYP-001  ORIGINAL 9-CONTEXT CATALOG
001400* 30-AUG-94  DGS  FYP-020  ADDED SUPPLY CHAIN, CUSTOMER SERVICE
001500* 22-SEP-96  ZYY  FYP-029  ADDED SECURITY, ENERGY, DISASTER
001600* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001610* 12-JUL-00  ZYY  FYP-066  REVIEWED AGAINST THE CO-OP OFFICE'S CURRENT
001620*                          SECTOR LIST - NO ADDITIONS NEEDED
002700* ==============================================================
002800
002900  01  CTX-CATALOG-DATA.
003000     05  CTX-D1.
003100         10  FILLER                 PIC X(30) VALUE
003200             'E-Commerce Platform'.
003300         10  FILLER                 PIC X(25) VALUE
003400             'payment-gateway'.
003500         10  FILLER                 PIC 9     VALUE 1.
003600         10  FILLER                 PIC X(25) VALUE
003700             'inventory'.
003800         10  FILLER                 PIC 9     VALUE 1.
003900         10  FILLER                 PIC 9     VALUE 1.
004000         10  FILLER                 PIC X(30) VALUE
004100             'Database Systems'.
004200         10  FILLER                 PIC 9V9   VALUE 1.0.
004300     05  CTX-D2.
004400         10  FILLER                 PIC X(30) VALUE
004500             'Healthcare Application'.
004600         10  FILLER                 PIC X(25) VALUE
004700             'medical-data'.
004800         10  FILLER                 PIC 9     VALUE 1.
004900         10  FILLER                 PIC X(25) VALUE
005000             'privacy'.
005100         10  FILLER                 PIC 9     VALUE 2.
005200         10  FILLER                 PIC 9     VALUE 1.
005300         10  FILLER                 PIC X(30) VALUE
005400             'Ethics in Computing'.
005500         10  FILLER                 PIC 9V9   VALUE 1.2.
005600     05  CTX-D3.
005700         10  FILLER                 PIC X(30) VALUE
005800             'Education System'.
005900         10  FILLER                 PIC X(25) VALUE
006000             'learning-analytics'.
006100         10  FILLER                 PIC 9     VALUE 1.
006200         10  FILLER                 PIC X(25) VALUE
006300             'assessment'.
006400         10  FILLER                 PIC 9     VALUE 1.
006500         10  FILLER                 PIC 9     VALUE 0.
006600         10  FILLER                 PIC X(30) VALUE SPACES.
006700         10  FILLER                 PIC 9V9   VALUE 0.9.
006800     05  CTX-D4.
006900         10  FILLER                 PIC X(30) VALUE
007000             'Smart City'.
007100         10  FILLER                 PIC X(25) VALUE
007200             'iot'.
007300         10  FILLER                 PIC 9     VALUE 2.
007400         10  FILLER                 PIC X(25) VALUE
007500             'sensors'.
007600         10  FILLER                 PIC 9     VALUE 2.
007700         10  FILLER                 PIC 9     VALUE 0.
007800         10  FILLER                 PIC X(30) VALUE SPACES.
007900         10  FILLER                 PIC 9V9   VALUE 1.1.
008000     05  CTX-D5.
008100         10  FILLER                 PIC X(30) VALUE
008200             'Financial Services'.
008300         10  FILLER                 PIC X(25) VALUE
008400             'financial-modeling'.
008500         10  FILLER                 PIC 9     VALUE 1.
008600         10  FILLER                 PIC X(25) VALUE
008700             'security'.
008800         10  FILLER                 PIC 9     VALUE 2.
008900         10  FILLER                 PIC 9     VALUE 1.
009000         10  FILLER                 PIC X(30) VALUE
009100             'Database Systems'.
009200         10  FILLER                 PIC 9V9   VALUE 1.2.
009300     05  CTX-D6.
009400         10  FILLER                 PIC X(30) VALUE
009500             'Social Media Platform'.
009600         10  FILLER                 PIC X(25) VALUE
009700             'user-engagement'.
009800         10  FILLER                 PIC 9     VALUE 1.
009900         10  FILLER                 PIC X(25) VALUE
010000             'content-moderation'.
010100         10  FILLER                 PIC 9     VALUE 1.
010200         10  FILLER                 PIC 9     VALUE 0.
010300         10  FILLER                 PIC X(30) VALUE SPACES.
010400         10  FILLER                 PIC 9V9   VALUE 1.0.
010500     05  CTX-D7.
010600         10  FILLER                 PIC X(30) VALUE
010700             'Transportation System'.
010800         10  FILLER                 PIC X(25) VALUE
010900             'gps'.
011000         10  FILLER                 PIC 9     VALUE 2.
011100         10  FILLER                 PIC X(25) VALUE
011200             'routing'.
011300         10  FILLER                 PIC 9     VALUE 2.
011400         10  FILLER                 PIC 9     VALUE 0.
011500         10  FILLER                 PIC X(30) VALUE SPACES.
011600         10  FILLER                 PIC 9V9   VALUE 1.1.
011700     05  CTX-D8.
011800         10  FILLER                 PIC X(30) VALUE
011900             'Agriculture Monitoring'.
012000         10  FILLER                 PIC X(25) VALUE
012100             'sensors'.
012200         10  FILLER                 PIC 9     VALUE 2.
012300         10  FILLER                 PIC X(25) VALUE
012400             'data-analysis'.
012500         10  FILLER                 PIC 9     VALUE 2.
012600         10  FILLER                 PIC 9     VALUE 0.
012700         10  FILLER                 PIC X(30) VALUE SPACES.
012800         10  FILLER                 PIC 9V9   VALUE 0.9.
012900     05  CTX-D9.
013000         10  FILLER                 PIC X(30) VALUE
013100             'Environmental Monitoring'.
013200         10  FILLER                 PIC X(25) VALUE
013300             'sensors'.
013400         10  FILLER                 PIC 9     VALUE 2.
013500         10  FILLER                 PIC X(25) VALUE
013600             'time-series'.
013700         10  FILLER                 PIC 9     VALUE 2.
013800         10  FILLER                 PIC 9     VALUE 0.
013900         10  FILLER                 PIC X(30) VALUE SPACES.
014000         10  FILLER                 PIC 9V9   VALUE 0.9.
014100     05  CTX-D10.
014200         10  FILLER                 PIC X(30) VALUE
014300             'Entertainment Platform'.
014400         10  FILLER                 PIC X(25) VALUE
014500             'media-streaming'.
014600         10  FILLER                 PIC 9     VALUE 1.
014700         10  FILLER                 PIC X(25) VALUE
014800             'content-delivery'.
014900         10  FILLER                 PIC 9     VALUE 1.
015000         10  FILLER                 PIC 9     VALUE 0.
015100         10  FILLER                 PIC X(30) VALUE SPACES.
015200         10  FILLER                 PIC 9V9   VALUE 0.8.
015300     05  CTX-D11.
015400         10  FILLER                 PIC X(30) VALUE
015500             'Supply Chain Management'.
015600         10  FILLER                 PIC X(25) VALUE
015700             'logistics'.
015800         10  FILLER                 PIC 9     VALUE 1.
015900         10  FILLER                 PIC X(25) VALUE
016000             'inventory'.
016100         10  FILLER                 PIC 9     VALUE 2.
016200         10  FILLER                 PIC 9     VALUE 1.
016300         10  FILLER                 PIC X(30) VALUE
016400             'Database Systems'.
016500         10  FILLER                 PIC 9V9   VALUE 1.0.
016600     05  CTX-D12.
016700         10  FILLER                 PIC X(30) VALUE
016800             'Customer Service Automation'.
016900         10  FILLER                 PIC X(25) VALUE
017000             'chatbot'.
017100         10  FILLER                 PIC 9     VALUE 1.
017200         10  FILLER                 PIC X(25) VALUE
017300             'ticketing'.
017400         10  FILLER                 PIC 9     VALUE 1.
017500         10  FILLER                 PIC 9     VALUE 0.
017600         10  FILLER                 PIC X(30) VALUE SPACES.
017700         10  FILLER                 PIC 9V9   VALUE 0.8.
017800     05  CTX-D13.
017900         10  FILLER                 PIC X(30) VALUE
018000             'Security Surveillance'.
018100         10  FILLER                 PIC X(25) VALUE
018200             'video-processing'.
018300         10  FILLER                 PIC 9     VALUE 2.
018400         10  FILLER                 PIC X(25) VALUE
018500             'real-time'.
018600         10  FILLER                 PIC 9     VALUE 2.
018700         10  FILLER                 PIC 9     VALUE 0.
018800         10  FILLER                 PIC X(30) VALUE SPACES.
018900         10  FILLER                 PIC 9V9   VALUE 1.1.
019000     05  CTX-D14.
019100         10  FILLER                 PIC X(30) VALUE
019200             'Energy Management'.
019300         10  FILLER                 PIC X(25) VALUE
019400             'optimization'.
019500         10  FILLER                 PIC 9     VALUE 2.
019600         10  FILLER                 PIC X(25) VALUE
019700             'forecasting'.
019800         10  FILLER                 PIC 9     VALUE 1.
019900         10  FILLER                 PIC 9     VALUE 0.
020000         10  FILLER                 PIC X(30) VALUE SPACES.
020100         10  FILLER                 PIC 9V9   VALUE 1.0.
020200     05  CTX-D15.
020300         10  FILLER                 PIC X(30) VALUE
020400             'Disaster Response'.
020500         10  FILLER                 PIC X(25) VALUE
020600             'emergency-systems'.
020700         10  FILLER                 PIC 9     VALUE 1.
020800         10  FILLER                 PIC X(25) VALUE
020900             'real-time'.
021000         10  FILLER                 PIC 9     VALUE 2.
021100         10  FILLER                 PIC 9     VALUE 0.
021200         10  FILLER                 PIC X(30) VALUE SPACES.
021300         10  FILLER                 PIC 9V9   VALUE 1.2.
021400
021500  01  CTX-CATALOG-TABLE REDEFINES CTX-CATALOG-DATA.
021600     05  CTX-ENTRY OCCURS 15 TIMES INDEXED BY CTX-IDX.
021700         10  CTX-NAME                   PIC X(30).
021800         10  CTX-SKILL OCCURS 2 TIMES.
021900             15  CTX-SKILL-NAME         PIC X(25).
022000             15  CTX-SKILL-LEVEL        PIC 9.
022100         10  CTX-COURSE-COUNT           PIC 9.
022200         10  CTX-COURSE-NAME            PIC X(30).
022300         10  CTX-MODIFIER               PIC 9V9.
