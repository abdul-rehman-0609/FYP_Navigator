000100* ==============================================================
000200* COPYBOOK: SELECTION-REG-LAYOUT
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* ONE RECORD PER TOPIC SELECTION.  REGISTRY IS APPEND-ONLY; A
000600* TOPIC-ID OR STUDENT-ID MAY APPEAR AT MOST ONCE (SEE TOPICSEL).
000700* ==============================================================
000800* CHANGE LOG
000900* DATE       BY   TICKET   DESCRIPTION
001000* ---------- ---- -------- --------------------------------------
001100* 15-APR-91  WEY  FYP-003  ORIGINAL LAYOUT
001200* 11-JAN-99  DGS  FYP-YK1  Y2K - SELECTED-DATE IS X(19) CCYY-MM-DD
001300*                         HH:MM:SS, ALREADY 4-DIGIT YEAR
001350* 02-DEC-99  WXW  FYP-053  TRIMMED FILLER FROM 3 TO 1 BYTE - THE
001360*                         RECORD IS 130 BYTES ON THE REGISTRY
001370*                         FILE-LAYOUT SHEET, NOT 132
001380* 22-AUG-02  CXL  FYP-069  RECHECKED THE 130-BYTE RECORD LENGTH AGAINST
001390*                          THE CURRENT FILE-LAYOUT SHEET - STILL CORRECT
002400* ==============================================================
002500
002600  01  SELECTION-REG-RECORD.
002700     05  SELREG-STUDENT-ID              PIC X(08).
002800     05  SELREG-STUDENT-NAME            PIC X(30).
002900     05  SELREG-TOPIC-ID                PIC X(07).
003000     05  SELREG-TOPIC-TITLE             PIC X(60).
003100     05  SELREG-SCORE                   PIC 999V99.
003200     05  SELREG-SELECTED-DATE           PIC X(19).
003300     05  FILLER                         PIC X(01).
