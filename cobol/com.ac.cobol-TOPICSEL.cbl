000100* ================================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI
000500* DESCRIPTION:
000600* THIS PROGRAM APPLIES TOPIC SELECTION REQUESTS AGAINST THE
000700* SELECTION REGISTRY.  A REQUEST IS REJECTED WHEN ITS TOPIC IS
000800* ALREADY TAKEN OR WHEN ITS STUDENT ALREADY HOLDS A SELECTION;
000900* OTHERWISE THE REGISTRY IS EXTENDED WITH A TIME-STAMPED ENTRY.
001000* AT END OF RUN THE FULL REGISTRY IS LISTED, NUMBERED, TO THE
001100* SELECTION REPORT.
001200* ================================================================
001300* CHANGE LOG
001400* DATE       BY   TICKET   DESCRIPTION
001500* ---------- ---- -------- --------------------------------------
001600* 30-AUG-94  DGS  FYP-021  ORIGINAL VERSION
001700* 11-JAN-99  CXL  FYP-YK1  Y2K - SELECTED-DATE BUILT FROM A
001800*                         4-DIGIT YEAR, SYSTEM DATE/TIME
001900* 14-JUL-99  JSG  FYP-047  REGISTRY LISTING NOW SAYS 'NO TOPICS
002000*                         HAVE BEEN SELECTED YET.' WHEN EMPTY
002010* 30-APR-02  DGS  FYP-065  EMPTY-REGISTRY MESSAGE WORDING REVIEWED
002020*                          AGAINST THE ONE FYPRECOM PRINTS - CONSISTENT,
002030*                          NO CHANGE
003100* ================================================================
003200
003300        IDENTIFICATION DIVISION.
003400        PROGRAM-ID. TOPIC-SELECT.
003500        AUTHOR. DING SUN.
003600        INSTALLATION. ACADEMIC COMPUTING CENTRE.
003700        DATE-WRITTEN. 30-AUG-1994.
003800        DATE-COMPILED.
003900        SECURITY. UNCLASSIFIED.
004000
004100        ENVIRONMENT DIVISION.
004200        CONFIGURATION SECTION.
004300        SPECIAL-NAMES.
004400            C01 IS TOP-OF-FORM.
004500        INPUT-OUTPUT SECTION.
004600        FILE-CONTROL.
004700            SELECT SELECTION-REQUEST-IN ASSIGN TO SELREQ
004800                ORGANIZATION IS LINE SEQUENTIAL
004900                FILE STATUS IS WS-REQ-FS.
005000            SELECT SELECTION-REG-IN ASSIGN TO SELREG
005100                ORGANIZATION IS LINE SEQUENTIAL
005200                FILE STATUS IS WS-REG-FS.
005300            SELECT SELECTION-REPORT ASSIGN TO SELRPT
005400                ORGANIZATION IS LINE SEQUENTIAL
005500                FILE STATUS IS WS-RPT-FS.
005600
005700        DATA DIVISION.
005800        FILE SECTION.
005900        FD  SELECTION-REQUEST-IN
006000            RECORD CONTAINS 120 CHARACTERS.
006100        01  SELECTION-REQUEST-RECORD.
006200            05  SELREQ-STUDENT-ID           PIC X(08).
006300            05  SELREQ-STUDENT-NAME         PIC X(30).
006400            05  SELREQ-TOPIC-ID             PIC X(07).
006500            05  SELREQ-TOPIC-TITLE          PIC X(60).
006600            05  SELREQ-SCORE                PIC 999V99.
006700            05  FILLER                      PIC X(10).
006800
006900        FD  SELECTION-REG-IN
007000            RECORD CONTAINS 130 CHARACTERS.
007100        COPY "D:\COBOL\FYPSYS\SELECTION-REG-LAYOUT.CBL".
007200
007300        FD  SELECTION-REPORT
007400            RECORD CONTAINS 132 CHARACTERS.
007500        01  SELRPT-LINE                     PIC X(132).
007600
007700        WORKING-STORAGE SECTION.
007800        01  WS-REQ-FS                   PIC XX VALUE SPACES.
007900            88  WS-REQ-EOF                  VALUE '10'.
008000        01  WS-REG-FS                   PIC XX VALUE SPACES.
008100            88  WS-REG-EOF                  VALUE '10'.
008200        01  WS-RPT-FS                   PIC XX VALUE SPACES.
008300
008400       *REGISTRY KEPT ENTIRELY IN WORKING STORAGE SO A NEW REQUEST
008500       *CAN BE CHECKED FOR DUPICATES BEFORE THE FILE IS RE-OPENED
008600       *FOR EXTEND, SO THE END-OF-RUN LISTING NEEDS NO RE-READ.
008700        01  WS-REG-TBL-COUNT             PIC 9(4) COMP VALUE 0.
008800        01  WS-REG-ENTRY OCCURS 500 TIMES
008900                            INDEXED BY WS-REG-IDX.
009000            05  WS-REG-STUDENT-ID            PIC X(08).
009100            05  WS-REG-STUDENT-NAME          PIC X(30).
009200            05  WS-REG-TOPIC-ID              PIC X(07).
009300            05  WS-REG-TOPIC-TITLE           PIC X(60).
009400            05  WS-REG-SCORE                 PIC 999V99.
009500            05  WS-REG-SELECTED-DATE         PIC X(19).
009600            05  FILLER                       PIC X(04).
009700
009800       *DUAL VIEW OF THE RUN COUNTS FOR THE CONSOLE DISPLAY.
009900        01  WS-TOTALS-EDIT-AREA.
010000            05  WS-TOTALS-EDIT-TBL OCCURS 3 TIMES PIC ZZZZ9.
010100        01  WS-TOTALS-EDIT-ALPHA REDEFINES WS-TOTALS-EDIT-AREA
010200                                             PIC X(15).
010300
010400       *RUN COUNTS.
010500        01  WS-RUN-TOTALS.
010600            05  WS-REQUESTS-READ         PIC 9(4) COMP VALUE 0.
010700            05  WS-REQUESTS-ACCEPTED     PIC 9(4) COMP VALUE 0.
010800            05  WS-REQUESTS-REJECTED     PIC 9(4) COMP VALUE 0.
010900            05  FILLER                   PIC X(01).
011000
011100       *WORKING FLAGS FOR R16 VALIDATION.
011200        01  WS-TOPIC-TAKEN-FLAG          PIC X VALUE 'N'.
011300            88  WS-TOPIC-IS-TAKEN           VALUE 'Y'.
011400        01  WS-STUDENT-SEL-FLAG          PIC X VALUE 'N'.
011500            88  WS-STUDENT-ALREADY-SEL      VALUE 'Y'.
011600        01  WS-SUB1                      PIC 9(4) COMP.
011700
011800       *NUMERIC/ALPHA DUAL VIEW OF THE INCOMING SCORE FOR THE
011900       *CONSOLE TRACE WHEN A REQUEST IS REJECTED.
012000        01  WS-SCORE-TRACE-AREA          PIC 999V99.
012100        01  WS-SCORE-TRACE-ALPHA REDEFINES WS-SCORE-TRACE-AREA
012200                                            PIC X(05).
012300
012400       *SYSTEM DATE/TIME, SPLIT OUT AND REASSEMBLED AS
012500       *CCYY-MM-DD HH:MM:SS FOR SELREG-SELECTED-DATE (FYP-YK1).
012600        01  WS-CURRENT-DATE.
012700            05  WS-CURR-CCYY             PIC 9(4).
012800            05  WS-CURR-MM               PIC 9(2).
012900            05  WS-CURR-DD               PIC 9(2).
013000            05  FILLER                   PIC X(01).
013100        01  WS-CURRENT-TIME.
013200            05  WS-CURR-HH               PIC 9(2).
013300            05  WS-CURR-MN               PIC 9(2).
013400            05  WS-CURR-SS               PIC 9(2).
013500            05  FILLER                   PIC 9(2).
013600        01  WS-TIMESTAMP-AREA            PIC X(19).
013700        01  WS-TIMESTAMP-GROUP REDEFINES WS-TIMESTAMP-AREA.
013800            05  FILLER                   PIC X(10).
013900            05  FILLER                   PIC X(01).
014000            05  FILLER                   PIC X(08).
014100
014200        01  WS-LIST-SEQ-NO               PIC 9(4) COMP VALUE 0.
014300        01  WS-LIST-SEQ-EDIT             PIC ZZZ9.
014400
014500        PROCEDURE DIVISION.
014600
014700       *U7 - LOAD THE EXISTING REGISTRY, APPLY EACH SELECTION
014800       *REQUEST, THEN LIST THE RESULTING REGISTRY.
014900        1000-RUN-SELECTIONS.
015000            PERFORM 1500-LOAD-REGISTRY.
015100            PERFORM 2000-APPLY-REQUESTS.
015200            PERFORM 3000-LIST-REGISTRY.
015300            PERFORM 3900-WRITE-RUN-TOTALS.
015400            CLOSE SELECTION-REPORT.
015500            STOP RUN.
015600
015700        1500-LOAD-REGISTRY.
015800            OPEN INPUT SELECTION-REG-IN.
015900            PERFORM 1510-READ-ONE-REG-RECORD.
016000            PERFORM 1520-STORE-REG-RECORD UNTIL WS-REG-EOF.
016100            CLOSE SELECTION-REG-IN.
016200
016300        1510-READ-ONE-REG-RECORD.
016400            READ SELECTION-REG-IN
016500                AT END SET WS-REG-EOF TO TRUE
016600            END-READ.
016700
016800        1520-STORE-REG-RECORD.
016900            ADD 1 TO WS-REG-TBL-COUNT.
017000            SET WS-REG-IDX TO WS-REG-TBL-COUNT.
017100            MOVE SELREG-STUDENT-ID   TO
017200                WS-REG-STUDENT-ID(WS-REG-IDX).
017300            MOVE SELREG-STUDENT-NAME   TO
017400                WS-REG-STUDENT-NAME(WS-REG-IDX).
017500            MOVE SELREG-TOPIC-ID     TO
017600                WS-REG-TOPIC-ID(WS-REG-IDX).
017700            MOVE SELREG-TOPIC-TITLE    TO
017800                WS-REG-TOPIC-TITLE(WS-REG-IDX).
017900            MOVE SELREG-SCORE          TO
018000                WS-REG-SCORE(WS-REG-IDX).
018100            MOVE SELREG-SELECTED-DATE  TO
018200                WS-REG-SELECTED-DATE(WS-REG-IDX).
018300            PERFORM 1510-READ-ONE-REG-RECORD.
018400
018500        2000-APPLY-REQUESTS.
018600            OPEN INPUT SELECTION-REQUEST-IN.
018700            OPEN EXTEND SELECTION-REG-IN.
018800            PERFORM 2010-READ-ONE-REQUEST.
018900            PERFORM 2100-PROCESS-ONE-REQUEST UNTIL WS-REQ-EOF.
019000            CLOSE SELECTION-REQUEST-IN SELECTION-REG-IN.
019100
019200        2010-READ-ONE-REQUEST.
019300            READ SELECTION-REQUEST-IN
019400                AT END SET WS-REQ-EOF TO TRUE
019500                NOT AT END ADD 1 TO WS-REQUESTS-READ
019600            END-READ.
019700
019800       *R16 - A TOPIC MAY GO TO AT MOST ONE STUDENT AND A STUDENT
019900       *MAY MAKE AT MOST ONE SELECTION.
020000        2100-PROCESS-ONE-REQUEST.
020100            MOVE SELREQ-SCORE TO WS-SCORE-TRACE-AREA.
020200            PERFORM 2110-CHECK-TOPIC-TAKEN.
020300            PERFORM 2120-CHECK-STUDENT-SELECTED.
020400            IF WS-TOPIC-IS-TAKEN
020500                ADD 1 TO WS-REQUESTS-REJECTED
020600                DISPLAY 'TOPICSEL - REJECTED, TOPIC TAKEN: '
020700                    SELREQ-TOPIC-ID ' SCORE ' WS-SCORE-TRACE-ALPHA
020800            ELSE
020900                IF WS-STUDENT-ALREADY-SEL
021000                    ADD 1 TO WS-REQUESTS-REJECTED
021100                    DISPLAY 'TOPICSEL - REJECTED, STUDENT '
021200                        'SELECTED: ' SELREQ-STUDENT-ID
021300                ELSE
021400                    PERFORM 2200-ACCEPT-SELECTION
021500                END-IF
021600            END-IF.
021700            PERFORM 2010-READ-ONE-REQUEST.
021800
021900        2110-CHECK-TOPIC-TAKEN.
022000            MOVE 'N' TO WS-TOPIC-TAKEN-FLAG.
022100            SET WS-SUB1 TO 1.
022200            PERFORM 2115-SCAN-FOR-TOPIC
022300                VARYING WS-SUB1 FROM 1 BY 1
022400                UNTIL WS-SUB1 > WS-REG-TBL-COUNT
022500                   OR WS-TOPIC-IS-TAKEN.
022600
022700        2115-SCAN-FOR-TOPIC.
022800            IF WS-REG-TOPIC-ID(WS-SUB1) = SELREQ-TOPIC-ID
022900                MOVE 'Y' TO WS-TOPIC-TAKEN-FLAG
023000            END-IF.
023100
023200        2120-CHECK-STUDENT-SELECTED.
023300            MOVE 'N' TO WS-STUDENT-SEL-FLAG.
023400            SET WS-SUB1 TO 1.
023500            PERFORM 2125-SCAN-FOR-STUDENT
023600                VARYING WS-SUB1 FROM 1 BY 1
023700                UNTIL WS-SUB1 > WS-REG-TBL-COUNT
023800                   OR WS-STUDENT-ALREADY-SEL.
023900
024000        2125-SCAN-FOR-STUDENT.
024100            IF WS-REG-STUDENT-ID(WS-SUB1) = SELREQ-STUDENT-ID
024200                MOVE 'Y' TO WS-STUDENT-SEL-FLAG
024300            END-IF.
024400
024500        2200-ACCEPT-SELECTION.
024600            PERFORM 2210-BUILD-TIMESTAMP.
024700            MOVE SELREQ-STUDENT-ID      TO SELREG-STUDENT-ID.
024800            MOVE SELREQ-STUDENT-NAME    TO SELREG-STUDENT-NAME.
024900            MOVE SELREQ-TOPIC-ID        TO SELREG-TOPIC-ID.
025000            MOVE SELREQ-TOPIC-TITLE     TO SELREG-TOPIC-TITLE.
025100            MOVE SELREQ-SCORE           TO SELREG-SCORE.
025200            MOVE WS-TIMESTAMP-AREA      TO SELREG-SELECTED-DATE.
025300            WRITE SELECTION-REG-RECORD.
025400            ADD 1 TO WS-REG-TBL-COUNT.
025500            SET WS-REG-IDX TO WS-REG-TBL-COUNT.
025600            MOVE SELREG-STUDENT-ID  TO
025700                WS-REG-STUDENT-ID(WS-REG-IDX).
025800            MOVE SELREG-STUDENT-NAME  TO
025900                WS-REG-STUDENT-NAME(WS-REG-IDX).
026000            MOVE SELREG-TOPIC-ID    TO
026100                WS-REG-TOPIC-ID(WS-REG-IDX).
026200            MOVE SELREG-TOPIC-TITLE   TO
026300                WS-REG-TOPIC-TITLE(WS-REG-IDX).
026400            MOVE SELREG-SCORE         TO
026500                WS-REG-SCORE(WS-REG-IDX).
026600            MOVE SELREG-SELECTED-DATE TO
026700                WS-REG-SELECTED-DATE(WS-REG-IDX).
026800            ADD 1 TO WS-REQUESTS-ACCEPTED.
026900
027000        2210-BUILD-TIMESTAMP.
027100            ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027200            ACCEPT WS-CURRENT-TIME FROM TIME.
027300            STRING WS-CURR-CCYY  '-' WS-CURR-MM  '-' WS-CURR-DD
027400                   ' '            WS-CURR-HH  ':' WS-CURR-MN
027500                   ':'            WS-CURR-SS
027600                DELIMITED BY SIZE INTO WS-TIMESTAMP-AREA.
027700
027800       *U7 - REGISTRY LISTING, NUMBERED, OR THE EMPTY-LIST LINE.
027900        3000-LIST-REGISTRY.
028000            OPEN OUTPUT SELECTION-REPORT.
028100            IF WS-REG-TBL-COUNT = 0
028200                MOVE 'No topics have been selected yet.' TO
028300                    SELRPT-LINE
028400                WRITE SELRPT-LINE
028500            ELSE
028600                SET WS-REG-IDX TO 1
028700                PERFORM 3100-LIST-ONE-ENTRY
028800                    VARYING WS-REG-IDX FROM 1 BY 1
028900                    UNTIL WS-REG-IDX > WS-REG-TBL-COUNT
029000            END-IF.
029100
029200        3100-LIST-ONE-ENTRY.
029300            ADD 1 TO WS-LIST-SEQ-NO.
029400            MOVE WS-LIST-SEQ-NO TO WS-LIST-SEQ-EDIT.
029500            STRING WS-LIST-SEQ-EDIT '. '
029600                   WS-REG-STUDENT-NAME(WS-REG-IDX)
029700                   ' -> ' WS-REG-TOPIC-TITLE(WS-REG-IDX)
029800                DELIMITED BY SIZE INTO SELRPT-LINE.
029900            WRITE SELRPT-LINE.
030000            MOVE SPACES TO SELRPT-LINE.
030100            STRING '     SCORE: ' WS-REG-SCORE(WS-REG-IDX)
030200                   '   SELECTED: '
030300                   WS-REG-SELECTED-DATE(WS-REG-IDX)
030400                DELIMITED BY SIZE INTO SELRPT-LINE.
030500            WRITE SELRPT-LINE.
030600
030700        3900-WRITE-RUN-TOTALS.
030800            MOVE WS-REQUESTS-READ     TO WS-TOTALS-EDIT-TBL(1).
030900            MOVE WS-REQUESTS-ACCEPTED TO WS-TOTALS-EDIT-TBL(2).
031000            MOVE WS-REQUESTS-REJECTED TO WS-TOTALS-EDIT-TBL(3).
031100            DISPLAY 'TOPICSEL - REQUESTS READ    : '
031200                WS-TOTALS-EDIT-TBL(1).
031300            DISPLAY 'TOPICSEL - REQUESTS ACCEPTED: '
031400                WS-TOTALS-EDIT-TBL(2).
031500            DISPLAY 'TOPICSEL - REQUESTS REJECTED: '
031600                WS-TOTALS-EDIT-TBL(3).
031700
031800        END PROGRAM TOPIC-SELECT.
