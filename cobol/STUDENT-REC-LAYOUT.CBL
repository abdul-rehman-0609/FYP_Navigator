000100* ==============================================================
000200* COPYBOOK: STUDENT-REC-LAYOUT
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* THIS MEMBER DEFINES THE STUDENT MASTER RECORD LAYOUT SHARED BY
000600* STUDLOAD, STUDMAINT, FYPRECOM AND TOPICSEL.  ONE RECORD PER
000700* STUDENT, KEYED BY STUDENT-ID.
000800* ==============================================================
000900* CHANGE LOG
001000* DATE       BY   TICKET   DESCRIPTION
001100* ---------- ---- -------- --------------------------------------
001200* 04-MAR-91  WEY  FYP-001  ORIGINAL LAYOUT FOR TOPIC RECOMMENDER
001300* 17-JUN-93  WXW  FYP-014  ADDED INTEREST TABLE (WAS SKILLS ONLY)
001400* 22-SEP-96  ZYY  FYP-029  WIDENED SKILL-NAME TO X(25)
001500* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS IN THIS RECORD,
001600*                         REVIEWED AND SIGNED OFF
001610* 09-FEB-01  JSG  FYP-070  SKILL-NAME/COURSE-NAME WIDTHS REVIEWED AGAINST
001620*                          THE CURRENT CALENDAR - NO WIDENING NEEDED
002700* ==============================================================
002800
002900  01  STUDENT-RECORD.
003000     05  STUDENT-ID                     PIC X(08).
003100     05  STUDENT-NAME                   PIC X(30).
003200     05  STUDENT-CGPA                   PIC 9V99.
003300     05  STUDENT-MAJOR                  PIC X(30).
003400     05  STUDENT-YEAR                   PIC 9.
003500     05  STUDENT-MAX-HOURS              PIC 99.
003600     05  STUDENT-TEAM-PREF              PIC 9.
003700     05  STUDENT-SKILL-COUNT            PIC 99.
003800     05  STUDENT-SKILL-TBL OCCURS 15 TIMES.
003900         10  STUD-SKILL-NAME            PIC X(25).
004000         10  STUD-SKILL-LEVEL           PIC 9.
004100             88  STUD-SKILL-NOVICE          VALUE 1.
004200             88  STUD-SKILL-INTERMEDIATE    VALUE 2.
004300             88  STUD-SKILL-ADVANCED        VALUE 3.
004400             88  STUD-SKILL-EXPERT          VALUE 4.
004500     05  STUDENT-INTEREST-COUNT         PIC 99.
004600     05  STUDENT-INTEREST-TBL OCCURS 10 TIMES.
004700         10  STUD-INTEREST-DOMAIN       PIC X(30).
004800         10  STUD-INTEREST-LEVEL        PIC 9.
004900             88  STUD-INTEREST-LOW          VALUE 1.
005000             88  STUD-INTEREST-MEDIUM       VALUE 2.
005100             88  STUD-INTEREST-HIGH         VALUE 3.
005200             88  STUD-INTEREST-VERY-HIGH    VALUE 4.
005300             88  STUD-INTEREST-PREFERRED    VALUE 3 4.
005400     05  STUDENT-COURSE-COUNT           PIC 99.
005500     05  STUDENT-COURSE-TBL OCCURS 10 TIMES.
005600         10  STUD-COURSE-NAME           PIC X(30).
005700     05  FILLER                         PIC X(19).
