000100* ========================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500* DING SUN, JINGSHAN GUAN
000600* DESCRIPTION:
000700* THIS PROGRAM LOADS THE STUDENT PROFILE INPUT FILE INTO THE
000800* INDEXED STUDENT MASTER.  A PROFILE ALREADY ON THE MASTER IS
000900* REWRITTEN IN PLACE (SAVE IS WRITE-OR-REWRITE ON STUDENT-ID);
001000* A NEW PROFILE IS ADDED.  MAX-HOURS AND TEAM-PREF DEFAULT WHEN
001100* THE INPUT RECORD LEAVES THEM BLANK OR ZERO.
001200* ===============================================================
001300* CHANGE LOG
001400* DATE       BY   TICKET   DESCRIPTION
001500* ---------- ---- -------- --------------------------------------
001600* 02-DEC-92  WEY  FYP-005  ORIGINAL VERSION (WAS INDEX_CONVERSION,
001700*                         A STRAIGHT FLAT-TO-INDEXED COPY)
001800* 17-JUN-93  WXW  FYP-014  ADDED SKILL/INTEREST/COURSE TABLES TO
001900*                         THE LOAD RECORD
002000* 30-AUG-94  DGS  FYP-020  REWRITE ON DUPLICATE KEY INSTEAD OF
002100*                         ABORTING (WAS INVALID KEY = REJECT)
002200* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002300* 14-JUL-99  JSG  FYP-046  DEFAULT MAX-HOURS 20 / TEAM-PREF 1 WHEN
002400*                         THE INPUT LEAVES THEM ZERO
002410* 05-OCT-01  JSG  FYP-062  DEFAULT TEAM-PREF REVIEWED AGAINST THE CURRENT
002420*                          FYP HANDBOOK - STILL 1 (INDIVIDUAL)
003500* ===============================================================
003600
003700        IDENTIFICATION DIVISION.
003800        PROGRAM-ID. STUDENT-FILE-LOAD.
003900        AUTHOR. WEI YU.
004000        INSTALLATION. ACADEMIC COMPUTING CENTRE.
004100        DATE-WRITTEN. 02-DEC-1992.
004200        DATE-COMPILED.
004300        SECURITY. UNCLASSIFIED.
004400
004500        ENVIRONMENT DIVISION.
004600        CONFIGURATION SECTION.
004700        SPECIAL-NAMES.
004800            CLASS VALID-STATUS IS '0' '1' '2' '3' '4'.
004900        INPUT-OUTPUT SECTION.
005000        FILE-CONTROL.
005100            SELECT STUDENT-LOAD-IN ASSIGN TO STUDLOAD
005200                ORGANIZATION IS LINE SEQUENTIAL
005300                FILE STATUS IS WS-LOAD-FS.
005400            SELECT STUDENT-MASTER-OUT ASSIGN TO STUDMAST
005500                ORGANIZATION IS INDEXED
005600                ACCESS MODE IS DYNAMIC
005700                RECORD KEY IS STUDENT-ID
005800                FILE STATUS IS WS-MASTER-FS.
005900
006000        DATA DIVISION.
006100        FILE SECTION.
006200        FD  STUDENT-LOAD-IN
006300            RECORD CONTAINS 1100 CHARACTERS.
006400        01  STUDENT-LOAD-RECORD                PIC X(1100).
006500
006600        FD  STUDENT-MASTER-OUT
006700            RECORD CONTAINS 1100 CHARACTERS.
006800        COPY "D:\COBOL\FYPSYS\STUDENT-REC-LAYOUT.CBL".
006900
007000        WORKING-STORAGE SECTION.
007100        01  WS-LOAD-FS                    PIC XX VALUE SPACES.
007200            88  WS-LOAD-FS-OK                 VALUE '00'.
007300            88  WS-LOAD-EOF                   VALUE '10'.
007400        01  WS-MASTER-FS                  PIC XX VALUE SPACES.
007500            88  WS-MASTER-FS-OK               VALUE '00'.
007600            88  WS-MASTER-DUP-KEY             VALUE '22'.
007700
007800       *COUNTS FOR THE RUN-END SUMMARY DISPLAYED ON THE CONSOLE.
007900        01  WS-RUN-TOTALS.
008000            05  WS-RECORDS-READ          PIC 9(5) COMP VALUE 0.
008100            05  WS-RECORDS-ADDED         PIC 9(5) COMP VALUE 0.
008200            05  WS-RECORDS-REPLACED      PIC 9(5) COMP VALUE 0.
008300            05  FILLER                   PIC X(01).
008400
008500       *ALTERNATE EDIT VIEW OF THE TOTALS FOR THE CONSOLE DISPLAY.
008600        01  WS-TOTALS-EDIT-AREA.
008700            05  WS-TOTALS-EDIT-TBL OCCURS 3 TIMES PIC ZZZZ9.
008800        01  WS-TOTALS-EDIT-ALPHA REDEFINES WS-TOTALS-EDIT-AREA
008900                                             PIC X(15).
009000
009100       *DEFAULT VALUES APPLIED WHEN THE LOAD RECORD LEAVES A FIELD
009200       *BLANK OR ZERO (U10 - DEFAULTS ON LOAD).
009300        01  WS-DEFAULT-MAX-HOURS             PIC 99 COMP VALUE 20.
009400        01  WS-DEFAULT-TEAM-PREF             PIC 9  COMP VALUE 1.
009500
009600       *NUMERIC/ALPHA DUAL VIEW OF THE LOAD RECORD, RETAINED FROM
009700       *THE ORIGINAL FLAT-FILE-TO-INDEXED TRACE VERSION OF THIS
009800       *ROUTINE.
009900        01  WS-LOAD-TRACE-AREA               PIC X(1100).
010000        01  WS-LOAD-TRACE-GROUP REDEFINES WS-LOAD-TRACE-AREA.
010100            05  WS-LOAD-TRACE-ID             PIC X(08).
010200            05  FILLER                       PIC X(1092).
010300
010400       *NUMERIC/ALPHA DUAL VIEW OF THE DEFAULT MAX-HOURS, ECHOED
010500       *TO THE CONSOLE AT RUN START SO THE OPERATOR CAN CONFIRM
010600       *WHICH DEFAULTS ARE IN EFFECT FOR THIS LOAD.
010700        01  WS-DEFAULT-HOURS-DISPLAY-AREA    PIC 99 VALUE 20.
010800        01  WS-DEFAULT-HOURS-DISPLAY REDEFINES
010900                           WS-DEFAULT-HOURS-DISPLAY-AREA PIC XX.
011000
011100        PROCEDURE DIVISION.
011200
011300       *U10 - LOAD THE STUDENT PROFILE INPUT INTO THE MASTER.
011400        100-LOAD-STUDENT-MASTER.
011500            PERFORM 500-INITIALIZE.
011600            PERFORM 200-PROCESS-ONE-LOAD-RECORD
011700                UNTIL WS-LOAD-EOF.
011800            PERFORM 600-DISPLAY-RUN-TOTALS.
011900            CLOSE STUDENT-LOAD-IN STUDENT-MASTER-OUT.
012000            STOP RUN.
012100
012200        500-INITIALIZE.
012300            OPEN INPUT STUDENT-LOAD-IN.
012400            OPEN I-O STUDENT-MASTER-OUT.
012500            MOVE WS-DEFAULT-MAX-HOURS TO
012600                WS-DEFAULT-HOURS-DISPLAY-AREA.
012700            DISPLAY 'STUDLOAD - DEFAULT MAX-HOURS IN EFFECT: '
012800                WS-DEFAULT-HOURS-DISPLAY.
012900            PERFORM 510-READ-LOAD-RECORD.
013000
013100        510-READ-LOAD-RECORD.
013200            READ STUDENT-LOAD-IN
013300                AT END SET WS-LOAD-EOF TO TRUE
013400                NOT AT END
013500                    ADD 1 TO WS-RECORDS-READ
013600            END-READ.
013700
013800       *R - A SAVE IS A WRITE; A DUPLICATE STUDENT-ID REWRITES THE
013900       *EXISTING PROFILE IN PLACE RATHER THAN BEING REJECTED.
014000        200-PROCESS-ONE-LOAD-RECORD.
014100            MOVE STUDENT-LOAD-RECORD TO STUDENT-RECORD
014200                WS-LOAD-TRACE-AREA.
014300            PERFORM 210-APPLY-LOAD-DEFAULTS.
014400            WRITE STUDENT-RECORD
014500                INVALID KEY
014600                    PERFORM 220-REPLACE-EXISTING-PROFILE
014700                NOT INVALID KEY
014800                    ADD 1 TO WS-RECORDS-ADDED
014900            END-WRITE.
015000            PERFORM 510-READ-LOAD-RECORD.
015100
015200       *U10 - MAX-HOURS DEFAULTS TO 20 AND TEAM-PREF TO 1 WHEN THE
015300       *LOAD RECORD LEAVES THEM ZERO.
015400        210-APPLY-LOAD-DEFAULTS.
015500            IF STUDENT-MAX-HOURS = ZERO
015600                MOVE WS-DEFAULT-MAX-HOURS TO STUDENT-MAX-HOURS
015700            END-IF.
015800            IF STUDENT-TEAM-PREF = ZERO
015900                MOVE WS-DEFAULT-TEAM-PREF TO STUDENT-TEAM-PREF
016000            END-IF.
016100
016200        220-REPLACE-EXISTING-PROFILE.
016300            REWRITE STUDENT-RECORD
016400                INVALID KEY
016500                    DISPLAY 'STUDLOAD - REWRITE FAILED FOR '
016600                        STUDENT-ID
016700                NOT INVALID KEY
016800                    ADD 1 TO WS-RECORDS-REPLACED
016900            END-REWRITE.
017000
017100        600-DISPLAY-RUN-TOTALS.
017200            MOVE WS-RECORDS-READ TO WS-TOTALS-EDIT-TBL(1).
017300            MOVE WS-RECORDS-ADDED TO WS-TOTALS-EDIT-TBL(2).
017400            MOVE WS-RECORDS-REPLACED TO WS-TOTALS-EDIT-TBL(3).
017500            DISPLAY 'STUDLOAD - RECORDS READ    : '
017600                WS-TOTALS-EDIT-TBL(1).
017700            DISPLAY 'STUDLOAD - PROFILES ADDED   : '
017800                WS-TOTALS-EDIT-TBL(2).
017900            DISPLAY 'STUDLOAD - PROFILES REPLACED: '
018000                WS-TOTALS-EDIT-TBL(3).
018100
018200        END PROGRAM STUDENT-FILE-LOAD.
