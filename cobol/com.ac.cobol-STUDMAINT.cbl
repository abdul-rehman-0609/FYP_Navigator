000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN
000500* DESCRIPTION:
000600* THIS PROGRAM IS THE STUDENT-MASTER QUERY UTILITY.  FOR EACH
000700* STUDENT-ID ON THE REQUEST FILE IT REPORTS WHETHER THE ID EXISTS
000800* ON THE MASTER (AND DUMPS THE PROFILE WHEN IT DOES); AT END OF
000900* RUN IT LISTS EVERY STUDENT-ID ON THE MASTER IN ASCENDING ORDER.
001000* WAS AN ON-LINE SCREEN UPDATE OF THE OLD TUITION FILE; REWRITTEN
001100* AS A BATCH QUERY WHEN THE FYP PROJECT TOOK OVER THIS PROGRAM.
001200* ==============================================================*
001300* CHANGE LOG
001400* DATE       BY   TICKET   DESCRIPTION
001500* ---------- ---- -------- --------------------------------------*
001600* 02-DEC-92  WEY  FYP-006  ORIGINAL VERSION (WAS UPDATE-STUD-FILE,
001700*                         AN ON-LINE SCREEN TUITION UPDATE)
001800* 17-JUN-93  WXW  FYP-014  DROPPED THE SCREEN SECTION - REWRITTEN
001900*                         AS A BATCH EXISTS/LIST QUERY UTILITY
002000* 11-JAN-99  ZYY  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002010* 18-MAR-03  ZYY  FYP-063  EXISTS-CHECK REVIEWED AFTER A REPORTED FALSE
002020*                          'NOT FOUND' - TRAILING-SPACE KEYS WERE THE
002030*                          CAUSE, RECORD-KEY PADDING CONFIRMED CORRECT
003100* ==============================================================*
003200
003300         IDENTIFICATION DIVISION.
003400         PROGRAM-ID. STUDENT-FILE-MAINT.
003500         AUTHOR. WEI YU.
003600         INSTALLATION. ACADEMIC COMPUTING CENTRE.
003700         DATE-WRITTEN. 02-DEC-1992.
003800         DATE-COMPILED.
003900         SECURITY. UNCLASSIFIED.
004000
004100         ENVIRONMENT DIVISION.
004200         CONFIGURATION SECTION.
004300         SPECIAL-NAMES.
004400             CLASS VALID-REQUEST IS 'E' 'L'.
004500         INPUT-OUTPUT SECTION.
004600         FILE-CONTROL.
004700             SELECT QUERY-REQUEST-IN ASSIGN TO STUDREQ
004800                 ORGANIZATION IS LINE SEQUENTIAL
004900                 FILE STATUS IS STATUS-FIELD-REQ.
005000             SELECT STUDENT-FILE ASSIGN TO STUDMAST
005100                 ORGANIZATION IS INDEXED
005200                 ACCESS MODE IS DYNAMIC
005300                 RECORD KEY IS STUDENT-ID
005400                 FILE STATUS IS STATUS-FIELD.
005500
005600         DATA DIVISION.
005700         FILE SECTION.
005800         FD  QUERY-REQUEST-IN
005900             RECORD CONTAINS 19 CHARACTERS.
006000         01  QUERY-REQUEST-RECORD.
006100             05  QREQ-ACTION                PIC X.
006200                 88  QREQ-IS-EXISTS             VALUE 'E'.
006300                 88  QREQ-IS-LIST               VALUE 'L'.
006400             05  QREQ-STUDENT-ID            PIC X(08).
006500             05  FILLER                     PIC X(10).
006600
006700         FD  STUDENT-FILE.
006800         COPY "D:\COBOL\FYPSYS\STUDENT-REC-LAYOUT.CBL".
006900
007000         WORKING-STORAGE SECTION.
007100       *File status field
007200         01  STATUS-FIELD                  PIC X(2).
007300             88  STATUS-FIELD-OK               VALUE '00'.
007400             88  STATUS-FIELD-NOT-FOUND        VALUE '23'.
007500         01  STATUS-FIELD-REQ               PIC X(2).
007600             88  STATUS-FIELD-REQ-OK           VALUE '00'.
007700             88  STATUS-FIELD-REQ-EOF          VALUE '10'.
007800
007900       *COUNTS DISPLAYED AT THE END OF THE RUN.
008000         01  WS-RUN-TOTALS.
008100             05  WS-EXISTS-CHECKED         PIC 9(5) COMP VALUE 0.
008200             05  WS-EXISTS-FOUND           PIC 9(5) COMP VALUE 0.
008300             05  WS-LIST-COUNT             PIC 9(5) COMP VALUE 0.
008400             05  FILLER                    PIC X(01).
008500
008600       *ALTERNATE EDIT VIEW OF THE TOTALS FOR THE CONSOLE DISPLAY.
008700         01  WS-TOTALS-EDIT-AREA.
008800             05  WS-TOTALS-EDIT-TBL OCCURS 3 TIMES PIC ZZZZ9.
008900         01  WS-TOTALS-EDIT-ALPHA REDEFINES WS-TOTALS-EDIT-AREA
009000                                              PIC X(15).
009100
009200       *NUMERIC/ALPHA DUAL VIEW OF STUDENT-MAX-HOURS, RETAINED
009300       *FROM THE TUITION-DISPLAY VERSION OF THIS ROUTINE.
009400         01  WS-HOURS-DISPLAY-AREA         PIC 99 VALUE 0.
009500         01  WS-HOURS-DISPLAY REDEFINES WS-HOURS-DISPLAY-AREA
009600                                            PIC XX.
009700
009800       *NUMERIC/ALPHA DUAL VIEW OF THE EXISTS-CHECKED COUNT, USED
009900       *IN THE CONSOLE TRACE ON EACH EXISTS REQUEST.
010000         01  WS-CHECK-TRACE-AREA           PIC 9(5) VALUE 0.
010100         01  WS-CHECK-TRACE-ALPHA REDEFINES WS-CHECK-TRACE-AREA
010200                                             PIC X(05).
010300
010400         PROCEDURE DIVISION.
010500
010600       *U10 - ONE PASS OVER THE QUERY REQUEST FILE, THEN THE
010700       *ASCENDING STUDENT-ID LISTING.
010800         100-RUN-QUERIES.
010900             PERFORM 200-INITIALIZE.
011000             PERFORM 210-PROCESS-ONE-REQUEST
011100                 UNTIL STATUS-FIELD-REQ-EOF.
011200             PERFORM 300-LIST-ALL-STUDENTS.
011300             PERFORM 400-DISPLAY-RUN-TOTALS.
011400             CLOSE QUERY-REQUEST-IN STUDENT-FILE.
011500             STOP RUN.
011600
011700         200-INITIALIZE.
011800             OPEN INPUT QUERY-REQUEST-IN.
011900             OPEN INPUT STUDENT-FILE.
012000             PERFORM 205-READ-REQUEST.
012100
012200         205-READ-REQUEST.
012300             READ QUERY-REQUEST-IN
012400                 AT END SET STATUS-FIELD-REQ-EOF TO TRUE
012500             END-READ.
012600
012700       *U10 - EXISTS: A KEY LOOKUP THAT DOES NOT DISTURB THE NEXT
012800       *SEQUENTIAL READ USED BY 300-LIST-ALL-STUDENTS BELOW.
012900         210-PROCESS-ONE-REQUEST.
013000             IF QREQ-IS-EXISTS
013100                 PERFORM 220-CHECK-EXISTS
013200             END-IF.
013300             PERFORM 205-READ-REQUEST.
013400
013500         220-CHECK-EXISTS.
013600             ADD 1 TO WS-EXISTS-CHECKED.
013700             MOVE WS-EXISTS-CHECKED TO WS-CHECK-TRACE-AREA.
013800             MOVE QREQ-STUDENT-ID TO STUDENT-ID.
013900             READ STUDENT-FILE
014000                 KEY IS STUDENT-ID
014100                 INVALID KEY
014200                     DISPLAY 'STUDMAINT - NOT FOUND: '
014300                         QREQ-STUDENT-ID ' AT CHECK '
014400                         WS-CHECK-TRACE-ALPHA
014500                 NOT INVALID KEY
014600                     ADD 1 TO WS-EXISTS-FOUND
014700                     PERFORM 230-DISPLAY-PROFILE
014800             END-READ.
014900
015000         230-DISPLAY-PROFILE.
015100             MOVE STUDENT-MAX-HOURS TO WS-HOURS-DISPLAY-AREA.
015200             DISPLAY 'STUDMAINT - FOUND    : ' STUDENT-ID
015300                 ' ' STUDENT-NAME.
015400             DISPLAY '            CGPA     : ' STUDENT-CGPA
015500                 '  MAX-HOURS: ' WS-HOURS-DISPLAY-AREA.
015600
015700       *U10 - LIST: ASCENDING STUDENT-ID ORDER COMES FREE FROM A
015800       *SEQUENTIAL PASS OVER AN INDEXED FILE KEYED ON STUDENT-ID.
015900         300-LIST-ALL-STUDENTS.
016000             MOVE LOW-VALUES TO STUDENT-ID.
016100             START STUDENT-FILE KEY NOT < STUDENT-ID
016200                 INVALID KEY
016300                     SET STATUS-FIELD-NOT-FOUND TO TRUE
016400             END-START.
016500             PERFORM 310-READ-NEXT-STUDENT
016600                 UNTIL STATUS-FIELD NOT = '00'.
016700
016800         310-READ-NEXT-STUDENT.
016900             READ STUDENT-FILE NEXT RECORD
017000                 AT END SET STATUS-FIELD-NOT-FOUND TO TRUE
017100                 NOT AT END
017200                     ADD 1 TO WS-LIST-COUNT
017300                     DISPLAY 'STUDMAINT - LISTED   : ' STUDENT-ID
017400             END-READ.
017500
017600         400-DISPLAY-RUN-TOTALS.
017700             MOVE WS-EXISTS-CHECKED TO WS-TOTALS-EDIT-TBL(1).
017800             MOVE WS-EXISTS-FOUND TO WS-TOTALS-EDIT-TBL(2).
017900             MOVE WS-LIST-COUNT TO WS-TOTALS-EDIT-TBL(3).
018000             DISPLAY 'STUDMAINT - EXISTS CHECKED  : '
018100                 WS-TOTALS-EDIT-TBL(1).
018200             DISPLAY 'STUDMAINT - EXISTS FOUND    : '
018300                 WS-TOTALS-EDIT-TBL(2).
018400             DISPLAY 'STUDMAINT - STUDENTS LISTED : '
018500                 WS-TOTALS-EDIT-TBL(3).
018600
018700         END PROGRAM STUDENT-FILE-MAINT.
