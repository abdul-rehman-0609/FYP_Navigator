000100* ==============================================================
000200* COPYBOOK: TOPIC-REC-LAYOUT
000300* SYSTEM: FYP TOPIC RECOMMENDATION BATCH SYSTEM (FYPSYS)
000400* DESCRIPTION:
000500* LAYOUT OF ONE GENERATED TOPIC MASTER RECORD.  RECORDS ARE BUILT
000600* BY TOPICGEN IN DOMAIN/TECHNIQUE/CONTEXT ORDER AND ARE READ BY
000700* FYPRECOM INTO THE IN-MEMORY TOPIC TABLE (TPC-TABLE).
000800* ==============================================================
000900* CHANGE LOG
001000* DATE       BY   TICKET   DESCRIPTION
001100* ---------- ---- -------- --------------------------------------
001200* 04-MAR-91  WEY  FYP-001  ORIGINAL LAYOUT
001300* 30-AUG-94  DGS  FYP-020  ADDED COURSE-COUNT/COURSE-TBL
001400* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001410* 28-OCT-00  ZYY  FYP-072  COURSE-TBL OCCURS COUNT RECHECKED AGAINST THE
001420*                          LARGEST GENERATED TOPIC - STILL SUFFICIENT
002500* ==============================================================
002600
002700  01  TOPIC-RECORD.
002800     05  TOPIC-ID                       PIC X(07).
002900     05  TOPIC-TITLE                    PIC X(60).
003000     05  TOPIC-DOMAIN                   PIC X(30).
003100     05  TOPIC-TECHNIQUE                PIC X(30).
003200     05  TOPIC-CONTEXT                  PIC X(30).
003300     05  TOPIC-DIFFICULTY               PIC X(12).
003400         88  TOPIC-DIFF-BEGINNER            VALUE 'Beginner'.
003500         88  TOPIC-DIFF-INTERMEDIATE        VALUE 'Intermediate'.
003600         88  TOPIC-DIFF-ADVANCED            VALUE 'Advanced'.
003700     05  TOPIC-MIN-CGPA                 PIC 9V99.
003800     05  TOPIC-EST-HOURS                PIC 99.
003900     05  TOPIC-TEAM-MIN                 PIC 9.
004000     05  TOPIC-TEAM-MAX                 PIC 9.
004100     05  TOPIC-SKILL-COUNT              PIC 99.
004200     05  TOPIC-SKILL-TBL OCCURS 10 TIMES.
004300         10  TPC-SKILL-NAME             PIC X(25).
004400         10  TPC-SKILL-LEVEL            PIC 9.
004500     05  TOPIC-COURSE-COUNT             PIC 9.
004600     05  TOPIC-COURSE-TBL OCCURS 5 TIMES.
004700         10  TPC-COURSE-NAME            PIC X(30).
004800     05  FILLER                         PIC X(11).
