000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: WEI YU, ZIYIN YAN, DING SUN
000500* DESCRIPTION:
000600* THIS PROGRAM WALKS THE DOMAIN, TECHNIQUE AND CONTEXT CATALOGS
000700* AND PULLS OUT THE DISTINCT SKILL NAMES AND DISTINCT COURSE
000800* NAMES NAMED ANYWHERE IN THEM.  THE CURRICULUM OFFICE USES THE
000900* REPORT TO SPOT SKILLS/COURSES THAT ONLY APPEAR ONCE AND TO
001000* CONFIRM THE CATALOG SIZES WHEN A NEW DOMAIN IS ADDED.
001100* WAS INDEX_CONVERSION, A FLAT-TO-INDEXED STUDENT FILE COPY; THAT
001200* JOB MOVED INTO STUDLOAD AND THIS SLOT WAS REBUILT AS THE
001300* CATALOG EXTRACT REPORT.
001400* ==============================================================*
001500* CHANGE LOG
001600* DATE       BY   TICKET   DESCRIPTION
001700* ---------- ---- -------- --------------------------------------*
001800* 04-MAR-91  WEY  FYP-002  ORIGINAL VERSION (WAS INDEX_CONVERSION,
001900*                         A FLAT-FILE TO INDEXED STUDENT COPY)
002000* 22-SEP-96  ZYY  FYP-030  REBUILT AS THE CATALOG EXTRACT REPORT
002100*                         -- LISTS DISTINCT SKILLS AND COURSES
002200*                         OVER ALL THREE CATALOG COPYBOOKS
002300* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
002400* 14-JUL-99  DGS  FYP-048  ADDED PROFICIENCY/INTEREST LEVEL
002500*                         COUNTS TO THE SUMMARY LINE
002510* 09-AUG-01  JSG  FYP-059  SELECTION-SORT PASS REVIEWED AFTER A
002520*                          DUPLICATE-LOOKING ENTRY WAS REPORTED - THE
002530*                          ENTRIES WERE DISTINCT, NO CHANGE
003600* ==============================================================*
003700
003800         IDENTIFICATION DIVISION.
003900         PROGRAM-ID. CATALOG-EXTRACT.
004000         AUTHOR. WEI YU.
004100         INSTALLATION. ACADEMIC COMPUTING CENTRE.
004200         DATE-WRITTEN. 04-MAR-1991.
004300         DATE-COMPILED.
004400         SECURITY. UNCLASSIFIED.
004500
004600         ENVIRONMENT DIVISION.
004700         CONFIGURATION SECTION.
004800         SPECIAL-NAMES.
004900             C01 IS TOP-OF-FORM.
005000         INPUT-OUTPUT SECTION.
005100         FILE-CONTROL.
005200             SELECT CATALOG-REPORT ASSIGN TO CATLRPT
005300                 ORGANIZATION IS LINE SEQUENTIAL
005400                 FILE STATUS IS WS-RPT-FS.
005500
005600         DATA DIVISION.
005700         FILE SECTION.
005800         FD  CATALOG-REPORT
005900             RECORD CONTAINS 132 CHARACTERS.
006000         01  CATLRPT-LINE                   PIC X(132).
006100
006200         WORKING-STORAGE SECTION.
006300         COPY "D:\COBOL\FYPSYS\DOMAIN-CATALOG-TBL.CBL".
006400         COPY "D:\COBOL\FYPSYS\TECHNIQUE-CATALOG-TBL.CBL".
006500         COPY "D:\COBOL\FYPSYS\CONTEXT-CATALOG-TBL.CBL".
006600
006700         01  WS-RPT-FS                    PIC XX VALUE SPACES.
006800
006900       *RAW SKILL NAMES COLLECTED OFF ALL THREE CATALOGS BEFORE
007000       *DUPLICATES ARE SQUEEZED OUT.
007100         01  WS-RAW-SKILL-COUNT            PIC 9(3) COMP VALUE 0.
007200         01  WS-RAW-SKILL-TABLE.
007300             05  WS-RAW-SKILL-ENTRY OCCURS 100 TIMES.
007400                 10  WS-RAW-SKILL-NAME      PIC X(25).
007500                 10  FILLER                 PIC X(05).
007600
007700       *DISTINCT, SORTED SKILL NAME TABLE -- THE REPORT LIST.
007800         01  WS-SKILL-COUNT                PIC 9(3) COMP VALUE 0.
007900         01  WS-SKILL-TABLE.
008000             05  WS-SKILL-ENTRY OCCURS 100 TIMES.
008100                 10  WS-SKILL-NAME          PIC X(25).
008200                 10  FILLER                 PIC X(05).
008300
008400         01  WS-SKILL-FOUND-FLAG           PIC X VALUE 'N'.
008500             88  WS-SKILL-FOUND                VALUE 'Y'.
008600             88  WS-SKILL-NOT-FOUND             VALUE 'N'.
008700         01  WS-HOLD-SKILL-NAME            PIC X(25).
008800
008900       *RAW COURSE NAMES COLLECTED OFF THE DOMAIN AND CONTEXT
009000       *CATALOGS (TECHNIQUE ENTRIES CARRY NO COURSE NAME).
009100         01  WS-RAW-COURSE-COUNT           PIC 9(3) COMP VALUE 0.
009200         01  WS-RAW-COURSE-TABLE.
009300             05  WS-RAW-COURSE-ENTRY OCCURS 50 TIMES.
009400                 10  WS-RAW-COURSE-NAME     PIC X(30).
009500                 10  FILLER                 PIC X(05).
009600
009700       *DISTINCT, SORTED COURSE NAME TABLE -- THE REPORT LIST.
009800         01  WS-COURSE-COUNT               PIC 9(3) COMP VALUE 0.
009900         01  WS-COURSE-TABLE.
010000             05  WS-COURSE-ENTRY OCCURS 50 TIMES.
010100                 10  WS-COURSE-NAME         PIC X(30).
010200                 10  FILLER                 PIC X(05).
010300
010400         01  WS-COURSE-FOUND-FLAG          PIC X VALUE 'N'.
010500             88  WS-COURSE-FOUND                VALUE 'Y'.
010600             88  WS-COURSE-NOT-FOUND             VALUE 'N'.
010700         01  WS-HOLD-COURSE-NAME           PIC X(30).
010800
010900       *WORK SUBSCRIPTS SHARED BY THE COLLECT/DEDUPE/SORT PASSES.
011000         01  WS-SUB1                       PIC 9(3) COMP VALUE 0.
011100         01  WS-SUB2                       PIC 9(3) COMP VALUE 0.
011200         01  WS-BEST-POS                   PIC 9(3) COMP VALUE 0.
011300         01  WS-LIST-SEQ                   PIC 9(3) COMP VALUE 0.
011400         01  WS-LIST-SEQ-EDIT              PIC ZZ9.
011500
011600       *NUMERIC/ALPHA DUAL VIEW OF THE FINAL SKILL/COURSE COUNTS
011700       *FOR THE CONSOLE SUMMARY LINE.
011800         01  WS-SUMMARY-EDIT-AREA.
011900             05  WS-SUMMARY-EDIT-TBL OCCURS 2 TIMES PIC ZZZZ9.
012000         01  WS-SUMMARY-EDIT-ALPHA REDEFINES WS-SUMMARY-EDIT-AREA
012100                                              PIC X(10).
012200
012300       *NUMERIC/ALPHA DUAL VIEW OF THE SKILL COUNT, DISPLAYED AS
012400       *A PROGRESS TRACE WHILE THE DEDUPE PASS IS RUNNING.
012500         01  WS-SKILL-TRACE-AREA           PIC 9(3) VALUE 0.
012600         01  WS-SKILL-TRACE-ALPHA REDEFINES WS-SKILL-TRACE-AREA
012700                                             PIC X(03).
012800
012900       *NUMERIC/ALPHA DUAL VIEW OF THE COURSE COUNT, DISPLAYED AS
013000       *A PROGRESS TRACE WHILE THE DEDUPE PASS IS RUNNING.
013100         01  WS-COURSE-TRACE-AREA          PIC 9(3) VALUE 0.
013200         01  WS-COURSE-TRACE-ALPHA REDEFINES WS-COURSE-TRACE-AREA
013300                                             PIC X(03).
013400
013500         PROCEDURE DIVISION.
013600
013700       *U9 - EXTRACT DISTINCT SKILLS AND COURSES OVER ALL THREE
013800       *CATALOGS AND PRINT THE SUMMARY REPORT.
013900         1000-EXTRACT-CATALOG.
014000             PERFORM 2000-COLLECT-ALL-SKILLS.
014100             PERFORM 2500-DEDUPE-SKILLS.
014200             PERFORM 2600-SORT-SKILLS.
014300             PERFORM 3000-COLLECT-ALL-COURSES.
014400             PERFORM 3500-DEDUPE-COURSES.
014500             PERFORM 3600-SORT-COURSES.
014600             OPEN OUTPUT CATALOG-REPORT.
014700             PERFORM 4000-WRITE-SUMMARY-COUNTS.
014800             PERFORM 4100-WRITE-SKILL-LIST.
014900             PERFORM 4200-WRITE-COURSE-LIST.
015000             CLOSE CATALOG-REPORT.
015100             STOP RUN.
015200
015300       *R2/R3/R4 - ONE SKILL NAME PER DOMAIN SKILL, PER TECHNIQUE
015400       *SKILL (ALWAYS 3) AND PER CONTEXT SKILL (ALWAYS 2).
015500         2000-COLLECT-ALL-SKILLS.
015600             PERFORM 2010-COLLECT-DOMAIN-SKILLS
015700                 VARYING DMN-IDX FROM 1 BY 1 UNTIL DMN-IDX > 8.
015800             PERFORM 2020-COLLECT-TECHNIQUE-SKILLS
015900                 VARYING TCH-IDX FROM 1 BY 1 UNTIL TCH-IDX > 10.
016000             PERFORM 2030-COLLECT-CONTEXT-SKILLS
016100                 VARYING CTX-IDX FROM 1 BY 1 UNTIL CTX-IDX > 15.
016200
016300         2010-COLLECT-DOMAIN-SKILLS.
016400             PERFORM 2015-STORE-ONE-DOMAIN-SKILL
016500                 VARYING WS-SUB1 FROM 1 BY 1
016600                 UNTIL WS-SUB1 > DMN-SKILL-COUNT(DMN-IDX).
016700
016800         2015-STORE-ONE-DOMAIN-SKILL.
016900             ADD 1 TO WS-RAW-SKILL-COUNT.
017000             MOVE DMN-SKILL-NAME(DMN-IDX WS-SUB1) TO
017100                 WS-RAW-SKILL-NAME(WS-RAW-SKILL-COUNT).
017200
017300         2020-COLLECT-TECHNIQUE-SKILLS.
017400             PERFORM 2025-STORE-ONE-TECH-SKILL
017500                 VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 3.
017600
017700         2025-STORE-ONE-TECH-SKILL.
017800             ADD 1 TO WS-RAW-SKILL-COUNT.
017900             MOVE TCH-SKILL-NAME(TCH-IDX WS-SUB1) TO
018000                 WS-RAW-SKILL-NAME(WS-RAW-SKILL-COUNT).
018100
018200         2030-COLLECT-CONTEXT-SKILLS.
018300             PERFORM 2035-STORE-ONE-CTX-SKILL
018400                 VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 2.
018500
018600         2035-STORE-ONE-CTX-SKILL.
018700             ADD 1 TO WS-RAW-SKILL-COUNT.
018800             MOVE CTX-SKILL-NAME(CTX-IDX WS-SUB1) TO
018900                 WS-RAW-SKILL-NAME(WS-RAW-SKILL-COUNT).
019000
019100       *U9 - SQUEEZE THE RAW SKILL LIST DOWN TO DISTINCT NAMES.
019200         2500-DEDUPE-SKILLS.
019300             MOVE ZERO TO WS-SKILL-COUNT.
019400             PERFORM 2510-DEDUPE-ONE-SKILL
019500                 VARYING WS-SUB1 FROM 1 BY 1
019600                 UNTIL WS-SUB1 > WS-RAW-SKILL-COUNT.
019700             MOVE WS-SKILL-COUNT TO WS-SKILL-TRACE-AREA.
019800             DISPLAY 'CATALOGRPT - DISTINCT SKILLS: '
019900                 WS-SKILL-TRACE-ALPHA.
020000
020100         2510-DEDUPE-ONE-SKILL.
020200             SET WS-SKILL-NOT-FOUND TO TRUE.
020300             PERFORM 2520-SCAN-SKILL-TABLE
020400                 VARYING WS-SUB2 FROM 1 BY 1
020500                 UNTIL WS-SUB2 > WS-SKILL-COUNT OR WS-SKILL-FOUND.
020600             IF WS-SKILL-NOT-FOUND
020700                 ADD 1 TO WS-SKILL-COUNT
020800                 MOVE WS-RAW-SKILL-NAME(WS-SUB1) TO
020900                     WS-SKILL-NAME(WS-SKILL-COUNT)
021000             END-IF.
021100
021200         2520-SCAN-SKILL-TABLE.
021300             IF WS-RAW-SKILL-NAME(WS-SUB1) =
021400                                      WS-SKILL-NAME(WS-SUB2)
021500                 SET WS-SKILL-FOUND TO TRUE
021600             END-IF.
021700
021800       *PLAIN SELECTION SORT OVER A SMALL WORKING-STORAGE TABLE --
021900       *NO SORT VERB IS WARRANTED FOR AT MOST A FEW HUNDRED ROWS.
022000         2600-SORT-SKILLS.
022100             PERFORM 2610-SKILL-SELECTION-PASS
022200                 VARYING WS-SUB1 FROM 1 BY 1
022300                 UNTIL WS-SUB1 > WS-SKILL-COUNT.
022400
022500         2610-SKILL-SELECTION-PASS.
022600             MOVE WS-SUB1 TO WS-BEST-POS.
022700             PERFORM 2620-FIND-LOWEST-SKILL
022800                 VARYING WS-SUB2 FROM WS-SUB1 BY 1
022900                 UNTIL WS-SUB2 > WS-SKILL-COUNT.
023000             IF WS-BEST-POS NOT = WS-SUB1
023100                 PERFORM 2630-SWAP-SKILLS
023200             END-IF.
023300
023400         2620-FIND-LOWEST-SKILL.
023500             IF WS-SKILL-NAME(WS-SUB2) <
023600                                      WS-SKILL-NAME(WS-BEST-POS)
023700                 MOVE WS-SUB2 TO WS-BEST-POS
023800             END-IF.
023900
024000         2630-SWAP-SKILLS.
024100             MOVE WS-SKILL-NAME(WS-SUB1) TO WS-HOLD-SKILL-NAME.
024200             MOVE WS-SKILL-NAME(WS-BEST-POS) TO
024300                 WS-SKILL-NAME(WS-SUB1).
024400             MOVE WS-HOLD-SKILL-NAME TO
024500                 WS-SKILL-NAME(WS-BEST-POS).
024600
024700       *R2/R4 - ONE COURSE NAME PER DOMAIN COURSE SLOT ACTUALLY
024800       *NAMED, PLUS THE ONE NAMED CONTEXT COURSE WHEN PRESENT.
024900         3000-COLLECT-ALL-COURSES.
025000             PERFORM 3010-COLLECT-DOMAIN-COURSES
025100                 VARYING DMN-IDX FROM 1 BY 1 UNTIL DMN-IDX > 8.
025200             PERFORM 3020-COLLECT-CONTEXT-COURSES
025300                 VARYING CTX-IDX FROM 1 BY 1 UNTIL CTX-IDX > 15.
025400
025500         3010-COLLECT-DOMAIN-COURSES.
025600             PERFORM 3015-STORE-ONE-DOMAIN-COURSE
025700                 VARYING WS-SUB1 FROM 1 BY 1
025800                 UNTIL WS-SUB1 > DMN-COURSE-COUNT(DMN-IDX).
025900
026000         3015-STORE-ONE-DOMAIN-COURSE.
026100             ADD 1 TO WS-RAW-COURSE-COUNT.
026200             MOVE DMN-COURSE-NAME(DMN-IDX WS-SUB1) TO
026300                 WS-RAW-COURSE-NAME(WS-RAW-COURSE-COUNT).
026400
026500         3020-COLLECT-CONTEXT-COURSES.
026600             IF CTX-COURSE-COUNT(CTX-IDX) > 0
026700                 ADD 1 TO WS-RAW-COURSE-COUNT
026800                 MOVE CTX-COURSE-NAME(CTX-IDX) TO
026900                     WS-RAW-COURSE-NAME(WS-RAW-COURSE-COUNT)
027000             END-IF.
027100
027200       *U9 - SQUEEZE THE RAW COURSE LIST DOWN TO DISTINCT NAMES.
027300         3500-DEDUPE-COURSES.
027400             MOVE ZERO TO WS-COURSE-COUNT.
027500             PERFORM 3510-DEDUPE-ONE-COURSE
027600                 VARYING WS-SUB1 FROM 1 BY 1
027700                 UNTIL WS-SUB1 > WS-RAW-COURSE-COUNT.
027800             MOVE WS-COURSE-COUNT TO WS-COURSE-TRACE-AREA.
027900             DISPLAY 'CATALOGRPT - DISTINCT COURSES: '
028000                 WS-COURSE-TRACE-ALPHA.
028100
028200         3510-DEDUPE-ONE-COURSE.
028300             SET WS-COURSE-NOT-FOUND TO TRUE.
028400             PERFORM 3520-SCAN-COURSE-TABLE
028500                 VARYING WS-SUB2 FROM 1 BY 1
028600                 UNTIL WS-SUB2 > WS-COURSE-COUNT
028700                 OR WS-COURSE-FOUND.
028800             IF WS-COURSE-NOT-FOUND
028900                 ADD 1 TO WS-COURSE-COUNT
029000                 MOVE WS-RAW-COURSE-NAME(WS-SUB1) TO
029100                     WS-COURSE-NAME(WS-COURSE-COUNT)
029200             END-IF.
029300
029400         3520-SCAN-COURSE-TABLE.
029500             IF WS-RAW-COURSE-NAME(WS-SUB1) =
029600                                      WS-COURSE-NAME(WS-SUB2)
029700                 SET WS-COURSE-FOUND TO TRUE
029800             END-IF.
029900
030000         3600-SORT-COURSES.
030100             PERFORM 3610-COURSE-SELECTION-PASS
030200                 VARYING WS-SUB1 FROM 1 BY 1
030300                 UNTIL WS-SUB1 > WS-COURSE-COUNT.
030400
030500         3610-COURSE-SELECTION-PASS.
030600             MOVE WS-SUB1 TO WS-BEST-POS.
030700             PERFORM 3620-FIND-LOWEST-COURSE
030800                 VARYING WS-SUB2 FROM WS-SUB1 BY 1
030900                 UNTIL WS-SUB2 > WS-COURSE-COUNT.
031000             IF WS-BEST-POS NOT = WS-SUB1
031100                 PERFORM 3630-SWAP-COURSES
031200             END-IF.
031300
031400         3620-FIND-LOWEST-COURSE.
031500             IF WS-COURSE-NAME(WS-SUB2) <
031600                                      WS-COURSE-NAME(WS-BEST-POS)
031700                 MOVE WS-SUB2 TO WS-BEST-POS
031800             END-IF.
031900
032000         3630-SWAP-COURSES.
032100             MOVE WS-COURSE-NAME(WS-SUB1) TO WS-HOLD-COURSE-NAME.
032200             MOVE WS-COURSE-NAME(WS-BEST-POS) TO
032300                 WS-COURSE-NAME(WS-SUB1).
032400             MOVE WS-HOLD-COURSE-NAME TO
032500                 WS-COURSE-NAME(WS-BEST-POS).
032600
032700       *U9 - THE FIXED CATALOG SIZES ARE LITERALS -- THEY CHANGE
032800       *ONLY WHEN THE CURRICULUM COMMITTEE CHANGES THE COPYBOOKS.
032900         4000-WRITE-SUMMARY-COUNTS.
033000             MOVE WS-SKILL-COUNT TO WS-SUMMARY-EDIT-TBL(1).
033100             MOVE WS-COURSE-COUNT TO WS-SUMMARY-EDIT-TBL(2).
033200             MOVE SPACES TO CATLRPT-LINE.
033300             STRING 'DISTINCT SKILLS: ' WS-SUMMARY-EDIT-TBL(1)
033400                 '   DISTINCT COURSES: ' WS-SUMMARY-EDIT-TBL(2)
033500                 DELIMITED BY SIZE INTO CATLRPT-LINE.
033600             WRITE CATLRPT-LINE.
033700             MOVE 'DOMAINS=8  TECHNIQUES=10  CONTEXTS=15' TO
033800                 CATLRPT-LINE.
033900             WRITE CATLRPT-LINE.
034000             MOVE 'PROFICIENCY LEVELS=4  INTEREST LEVELS=4' TO
034100                 CATLRPT-LINE.
034200             WRITE CATLRPT-LINE.
034300             MOVE SPACES TO CATLRPT-LINE.
034400             WRITE CATLRPT-LINE.
034500
034600         4100-WRITE-SKILL-LIST.
034700             MOVE 'DISTINCT SKILL NAMES' TO CATLRPT-LINE.
034800             WRITE CATLRPT-LINE.
034900             MOVE ZERO TO WS-LIST-SEQ.
035000             PERFORM 4110-WRITE-ONE-SKILL-LINE
035100                 VARYING WS-SUB1 FROM 1 BY 1
035200                 UNTIL WS-SUB1 > WS-SKILL-COUNT.
035300             MOVE SPACES TO CATLRPT-LINE.
035400             WRITE CATLRPT-LINE.
035500
035600         4110-WRITE-ONE-SKILL-LINE.
035700             ADD 1 TO WS-LIST-SEQ.
035800             MOVE WS-LIST-SEQ TO WS-LIST-SEQ-EDIT.
035900             MOVE SPACES TO CATLRPT-LINE.
036000             STRING WS-LIST-SEQ-EDIT '. ' WS-SKILL-NAME(WS-SUB1)
036100                 DELIMITED BY SIZE INTO CATLRPT-LINE.
036200             WRITE CATLRPT-LINE.
036300
036400         4200-WRITE-COURSE-LIST.
036500             MOVE 'DISTINCT COURSE NAMES' TO CATLRPT-LINE.
036600             WRITE CATLRPT-LINE.
036700             MOVE ZERO TO WS-LIST-SEQ.
036800             PERFORM 4210-WRITE-ONE-COURSE-LINE
036900                 VARYING WS-SUB1 FROM 1 BY 1
037000                 UNTIL WS-SUB1 > WS-COURSE-COUNT.
037100
037200         4210-WRITE-ONE-COURSE-LINE.
037300             ADD 1 TO WS-LIST-SEQ.
037400             MOVE WS-LIST-SEQ TO WS-LIST-SEQ-EDIT.
037500             MOVE SPACES TO CATLRPT-LINE.
037600             STRING WS-LIST-SEQ-EDIT '. ' WS-COURSE-NAME(WS-SUB1)
037700                 DELIMITED BY SIZE INTO CATLRPT-LINE.
037800             WRITE CATLRPT-LINE.
037900
038000         END PROGRAM CATALOG-EXTRACT.
