000100* ==============================================================
000200* COURSE:CST8283 BUSINESS PROGRAMMING
000300* PROFESSOR:MEL SANSCHAGRIN
000400* GROUP MEMBERS: DING SUN, JINGSHAN GUAN
000500* DESCRIPTION:
000600* THIS SUBPROGRAM IS THE RELAXED-CONSTRAINT FALLBACK SCORER.  IT
000700* IS CALLED ONLY WHEN THE RULE ENGINE (CALC-FYP-FEAS/CALC-FYP-
000800* SCORE VIA FYPRECOM) RETURNED FEWER THAN THE MINIMUM NUMBER OF
000900* RECOMMENDATIONS FOR A STUDENT.  IT RELAXES THE HARD CONSTRAINTS
001000* INTO A MULTIPLICATIVE PENALTY AND BLENDS IT WITH A CONTENT-
001100* SIMILARITY SCORE BUILT FROM CATALOG TERM OVERLAP.
001200* ==============================================================
001300* CHANGE LOG
001400* DATE       BY   TICKET   DESCRIPTION
001500* ---------- ---- -------- --------------------------------------
001600* 30-AUG-94  DGS  FYP-021  ORIGINAL VERSION
001700* 22-SEP-96  JSG  FYP-029  ADDED TERM-OVERLAP SIMILARITY (WAS A
001800*                         STRAIGHT RELAXED-FEASIBILITY SORT)
001900* 11-JAN-99  CXL  FYP-YK1  Y2K - NO DATE FIELDS, REVIEWED
001910* 14-FEB-02  DGS  FYP-060  SIMILARITY NORM GUARD REVIEWED AFTER A
001920*                          ZERO-SCORE REPORT - THE CATALOG NAME WAS BLANK
001930*                          ON THAT TOPIC, WORKING AS DESIGNED
001940* 19-SEP-03  DGS  FYP-073  RISK LEVEL LITERAL CORRECTED TO 'MEDIUM-HIGH
001950*                          (ML FALLBACK)' - WAS ABBREVIATED TO '(ML)'
001960*                          AND DID NOT MATCH THE OTHER FALLBACK LABELS
003000* ==============================================================
003100
003200        IDENTIFICATION DIVISION.
003300        PROGRAM-ID. CALC-FYP-FALLBK.
003400        AUTHOR. DING SUN.
003500        INSTALLATION. ACADEMIC COMPUTING CENTRE.
003600        DATE-WRITTEN. 30-AUG-1994.
003700        DATE-COMPILED.
003800        SECURITY. UNCLASSIFIED.
003900
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SPECIAL-NAMES.
004300            CLASS VALID-FLAG IS 'Y' 'N'.
004400
004500        DATA DIVISION.
004600        WORKING-STORAGE SECTION.
004700        01  WS-RELAXED-FEAS                 PIC 9V999 COMP.
004800        01  WS-SKILL-IDX                    PIC 99    COMP.
004900        01  WS-STUD-IDX                     PIC 99    COMP.
005000        01  WS-COURSE-IDX                   PIC 99    COMP.
005100        01  WS-REQ-LEVEL                    PIC 9     VALUE 0.
005200        01  WS-STUD-LEVEL                   PIC 9     VALUE 0.
005300        01  WS-MIN-ACCEPT-LEVEL             PIC 9     VALUE 0.
005400        01  WS-SKILL-FOUND-FLAG             PIC X     VALUE 'N'.
005500            88  WS-SKILL-FOUND                  VALUE 'Y'.
005600        01  WS-COMPLETED-REQ-COUNT          PIC 99    COMP.
005700        01  WS-COURSE-FOUND-FLAG            PIC X     VALUE 'N'.
005800            88  WS-COURSE-FOUND                 VALUE 'Y'.
005900
006000       *TERM-OVERLAP SIMILARITY WORK AREA (R14) -- QUERY TERMS ARE
006100       *THE STUDENT'S INTERESTS/SKILLS/COURSES/MAJOR, EACH
006120       *WEIGHTED BY ITS LEVEL.
006200       *TOPIC TERMS ARE THE TOPIC'S OWN CATALOG NAMES.
006300        01  WS-QUERY-TERM-COUNT             PIC 99 COMP.
006400        01  WS-QUERY-TERM-TBL OCCURS 40 TIMES.
006500            05  WS-QT-NAME                   PIC X(30).
006600            05  WS-QT-WEIGHT                 PIC 99 COMP.
006700        01  WS-TOPIC-TERM-COUNT             PIC 99 COMP.
006800        01  WS-TOPIC-TERM-TBL OCCURS 20 TIMES PIC X(30).
006900
007000       *ALTERNATE NUMERIC/ALPHA VIEW OF THE TERM TABLE SUBSCRIPT,
007100       *RETAINED FROM THE ORIGINAL TRACE VERSION OF THIS ROUTINE.
007200        01  WS-TERM-SUB-AREA                PIC 99     VALUE 0.
007300        01  WS-TERM-SUB-ALPHA REDEFINES WS-TERM-SUB-AREA PIC XX.
007400
007500        01  WS-DOT-PRODUCT                  PIC 9(4)   COMP.
007600        01  WS-QUERY-SUMSQ                  PIC 9(5)   COMP.
007700        01  WS-QUERY-NORM                   PIC 9(4)V9999 COMP.
007800        01  WS-TOPIC-NORM                   PIC 9(4)V9999 COMP.
007900        01  WS-SIMILARITY                   PIC 9V9999 COMP.
008000
008100       *SHARED NEWTON-RAPHSON SQUARE-ROOT WORK AREA (NO INTRINSIC
008200       *FUNCTION IS USED ON THIS RELEASE OF THE COMPILER).
008300        01  WS-SQRT-INPUT                   PIC 9(5)V9999 COMP.
008400        01  WS-SQRT-RESULT                  PIC 9(4)V9999 COMP.
008500        01  WS-SQRT-ITER                    PIC 99     COMP.
008600        01  WS-SQRT-RESULT-EDIT             PIC X(4)V9999.
008700        01  WS-SQRT-RESULT-NUM REDEFINES WS-SQRT-RESULT-EDIT
008800                                           PIC 9(4)V9999.
008900
009000        01  WS-RELAXED-FEAS-DISPLAY         PIC 9V999  VALUE 0.
009100        01  WS-RELAXED-FEAS-EDIT REDEFINES
009120            WS-RELAXED-FEAS-DISPLAY.
009200            05  WS-RF-WHOLE                  PIC 9.
009300            05  WS-RF-DEC                    PIC 999.
009400
009500        LINKAGE SECTION.
009600        COPY "D:\COBOL\FYPSYS\TOPIC-REC-LAYOUT.CBL".
009700        COPY "D:\COBOL\FYPSYS\STUDENT-REC-LAYOUT.CBL".
009800        COPY "D:\COBOL\FYPSYS\RECOMMEND-WORK-AREA.CBL".
009900        01  LK-CANDIDATE-VALID               PIC X.
010000            88  LK-CANDIDATE-IS-VALID            VALUE 'Y'.
010100
010200        PROCEDURE DIVISION USING TOPIC-RECORD STUDENT-RECORD
010300                REC-RESULT LK-CANDIDATE-VALID.
010400
010500        100-CALC-FALLBACK-SCORE.
010600            MOVE 'Y' TO LK-CANDIDATE-VALID.
010700            PERFORM 200-CALC-RELAXED-FEASIBILITY.
010800            IF WS-RELAXED-FEAS < 0.01
010900                MOVE 'N' TO LK-CANDIDATE-VALID
011000            ELSE
011100                PERFORM 300-CALC-SIMILARITY
011200                MOVE WS-RELAXED-FEAS TO REC-FEASIBILITY
011300                MOVE 'Medium-High (ML Fallback)' TO REC-RISK-LEVEL
011400                MOVE 'Y' TO REC-ML-FLAG
011500                COMPUTE REC-SCORE ROUNDED =
011600                    (0.6 * WS-SIMILARITY * 100) +
011700                    (0.4 * WS-RELAXED-FEAS * 100)
011800            END-IF.
011900            GOBACK.
012000
012100       *R13 - RELAXED FEASIBILITY, MULTIPLICATIVE ON A BASE OF 1.0
012200        200-CALC-RELAXED-FEASIBILITY.
012300            MOVE 1.000 TO WS-RELAXED-FEAS.
012400            PERFORM 210-APPLY-CGPA-PENALTY.
012500            PERFORM 220-APPLY-SKILL-PENALTIES
012600                VARYING WS-SKILL-IDX FROM 1 BY 1
012700                UNTIL WS-SKILL-IDX > TOPIC-SKILL-COUNT.
012800            PERFORM 240-APPLY-COURSE-PENALTY.
012900            IF STUDENT-MAX-HOURS < TOPIC-EST-HOURS
013000                COMPUTE WS-RELAXED-FEAS ROUNDED =
013100                    WS-RELAXED-FEAS * 0.9
013200            END-IF.
013300
013400        210-APPLY-CGPA-PENALTY.
013500            IF STUDENT-CGPA < TOPIC-MIN-CGPA - 0.5
013600                COMPUTE WS-RELAXED-FEAS ROUNDED =
013700                    WS-RELAXED-FEAS * 0.3
013800            ELSE
013900                IF STUDENT-CGPA < TOPIC-MIN-CGPA
014000                    COMPUTE WS-RELAXED-FEAS ROUNDED =
014100                        WS-RELAXED-FEAS * 0.7
014200                END-IF
014300            END-IF.
014400
014500        220-APPLY-SKILL-PENALTIES.
014600            MOVE TPC-SKILL-LEVEL(WS-SKILL-IDX) TO WS-REQ-LEVEL.
014700            PERFORM 230-FIND-STUDENT-SKILL.
014800            IF NOT WS-SKILL-FOUND
014900                COMPUTE WS-RELAXED-FEAS ROUNDED =
015000                    WS-RELAXED-FEAS * 0.5
015100            ELSE
015200                MOVE WS-REQ-LEVEL TO WS-MIN-ACCEPT-LEVEL
015300                SUBTRACT 1 FROM WS-MIN-ACCEPT-LEVEL
015400                IF WS-MIN-ACCEPT-LEVEL < 1
015500                    MOVE 1 TO WS-MIN-ACCEPT-LEVEL
015600                END-IF
015700                IF WS-STUD-LEVEL < WS-MIN-ACCEPT-LEVEL
015800                    COMPUTE WS-RELAXED-FEAS ROUNDED =
015900                        WS-RELAXED-FEAS * 0.6
016000                ELSE
016100                    IF WS-STUD-LEVEL < WS-REQ-LEVEL
016200                        COMPUTE WS-RELAXED-FEAS ROUNDED =
016300                            WS-RELAXED-FEAS * 0.8
016400                    END-IF
016500                END-IF
016600            END-IF.
016700
016800        230-FIND-STUDENT-SKILL.
016900            MOVE 'N' TO WS-SKILL-FOUND-FLAG.
017000            MOVE 0 TO WS-STUD-LEVEL.
017100            PERFORM 235-SCAN-STUDENT-SKILLS
017200                VARYING WS-STUD-IDX FROM 1 BY 1
017300                UNTIL WS-STUD-IDX > STUDENT-SKILL-COUNT
017400                    OR WS-SKILL-FOUND.
017500
017600        235-SCAN-STUDENT-SKILLS.
017700            IF STUD-SKILL-NAME(WS-STUD-IDX) =
017750                               TPC-SKILL-NAME(WS-SKILL-IDX)
017800                MOVE 'Y' TO WS-SKILL-FOUND-FLAG
017900                MOVE STUD-SKILL-LEVEL(WS-STUD-IDX) TO
017950                    WS-STUD-LEVEL
018000            END-IF.
018100
018200        240-APPLY-COURSE-PENALTY.
018300            IF TOPIC-COURSE-COUNT > 0
018400                MOVE 0 TO WS-COMPLETED-REQ-COUNT
018500                PERFORM 245-CHECK-ONE-COURSE
018600                    VARYING WS-COURSE-IDX FROM 1 BY 1
018700                    UNTIL WS-COURSE-IDX > TOPIC-COURSE-COUNT
018800                COMPUTE WS-RELAXED-FEAS ROUNDED =
018900                    WS-RELAXED-FEAS *
019000                    (0.5 + 0.5 * WS-COMPLETED-REQ-COUNT /
019100                          TOPIC-COURSE-COUNT)
019200            END-IF.
019300
019400        245-CHECK-ONE-COURSE.
019500            MOVE 'N' TO WS-COURSE-FOUND-FLAG.
019600            PERFORM 247-SCAN-STUDENT-COURSES
019700                VARYING WS-STUD-IDX FROM 1 BY 1
019800                UNTIL WS-STUD-IDX > STUDENT-COURSE-COUNT
019900                    OR WS-COURSE-FOUND.
020000            IF WS-COURSE-FOUND
020100                ADD 1 TO WS-COMPLETED-REQ-COUNT
020200            END-IF.
020300
020400        247-SCAN-STUDENT-COURSES.
020500            IF STUD-COURSE-NAME(WS-STUD-IDX) =
020600                                TPC-COURSE-NAME(WS-COURSE-IDX)
020700                MOVE 'Y' TO WS-COURSE-FOUND-FLAG
020800            END-IF.
020900
021000       *CONTENT SIMILARITY OVER CATALOG-NAME TERMS.  PLAIN TERM-
021100       *FREQUENCY COSINE WAS CHOSEN OVER TF-IDF -- SIMPLER TO AUDIT
021150       *AND THE CATALOG IS SMALL ENOUGH THAT DOCUMENT-FREQUENCY
021160       *WEIGHTING WASN'T WORTH THE EXTRA PASS.
021200        300-CALC-SIMILARITY.
021300            PERFORM 310-BUILD-TOPIC-TERMS.
021400            PERFORM 340-BUILD-QUERY-TERMS.
021500            PERFORM 360-CALC-DOT-AND-NORMS.
021600            IF WS-TOPIC-NORM = 0 OR WS-QUERY-NORM = 0
021700                MOVE 0 TO WS-SIMILARITY
021800            ELSE
021900                COMPUTE WS-SIMILARITY ROUNDED =
022000                     WS-DOT-PRODUCT /
022050                     (WS-TOPIC-NORM * WS-QUERY-NORM).
022100            END-IF.
022200
022300        310-BUILD-TOPIC-TERMS.
022400            MOVE 0 TO WS-TOPIC-TERM-COUNT.
022500            ADD 1 TO WS-TOPIC-TERM-COUNT.
022550            MOVE TOPIC-DOMAIN TO
022570                WS-TOPIC-TERM-TBL(WS-TOPIC-TERM-COUNT).
022700            ADD 1 TO WS-TOPIC-TERM-COUNT.
022750            MOVE TOPIC-TECHNIQUE TO
022770                WS-TOPIC-TERM-TBL(WS-TOPIC-TERM-COUNT).
022900            ADD 1 TO WS-TOPIC-TERM-COUNT.
022950            MOVE TOPIC-CONTEXT TO
022970                WS-TOPIC-TERM-TBL(WS-TOPIC-TERM-COUNT).
023100            ADD 1 TO WS-TOPIC-TERM-COUNT.
023150            MOVE TOPIC-DIFFICULTY TO
023170                WS-TOPIC-TERM-TBL(WS-TOPIC-TERM-COUNT).
023300            PERFORM 320-ADD-SKILL-TERM
023400                VARYING WS-SKILL-IDX FROM 1 BY 1
023500                UNTIL WS-SKILL-IDX > TOPIC-SKILL-COUNT.
023600
023700        320-ADD-SKILL-TERM.
023800            ADD 1 TO WS-TOPIC-TERM-COUNT.
023900            MOVE TPC-SKILL-NAME(WS-SKILL-IDX)
024000                TO WS-TOPIC-TERM-TBL(WS-TOPIC-TERM-COUNT).
024100
024200        340-BUILD-QUERY-TERMS.
024300            MOVE 0 TO WS-QUERY-TERM-COUNT.
024400            PERFORM 342-ADD-INTEREST-TERM
024500                VARYING WS-STUD-IDX FROM 1 BY 1
024600                UNTIL WS-STUD-IDX > STUDENT-INTEREST-COUNT.
024700            PERFORM 344-ADD-SKILL-TERM
024800                VARYING WS-STUD-IDX FROM 1 BY 1
024900                UNTIL WS-STUD-IDX > STUDENT-SKILL-COUNT.
025000            PERFORM 346-ADD-COURSE-TERM
025100                VARYING WS-STUD-IDX FROM 1 BY 1
025200                UNTIL WS-STUD-IDX > STUDENT-COURSE-COUNT.
025300            ADD 1 TO WS-QUERY-TERM-COUNT.
025400            MOVE STUDENT-MAJOR TO WS-QT-NAME(WS-QUERY-TERM-COUNT).
025500            MOVE 1 TO WS-QT-WEIGHT(WS-QUERY-TERM-COUNT).
025600
025700        342-ADD-INTEREST-TERM.
025800            ADD 1 TO WS-QUERY-TERM-COUNT.
025900            MOVE STUD-INTEREST-DOMAIN(WS-STUD-IDX)
026000                TO WS-QT-NAME(WS-QUERY-TERM-COUNT).
026100            MOVE STUD-INTEREST-LEVEL(WS-STUD-IDX)
026200                TO WS-QT-WEIGHT(WS-QUERY-TERM-COUNT).
026300
026400        344-ADD-SKILL-TERM.
026500            ADD 1 TO WS-QUERY-TERM-COUNT.
026600            MOVE STUD-SKILL-NAME(WS-STUD-IDX)
026700                TO WS-QT-NAME(WS-QUERY-TERM-COUNT).
026800            MOVE STUD-SKILL-LEVEL(WS-STUD-IDX)
026900                TO WS-QT-WEIGHT(WS-QUERY-TERM-COUNT).
027000
027100        346-ADD-COURSE-TERM.
027200            ADD 1 TO WS-QUERY-TERM-COUNT.
027300            MOVE STUD-COURSE-NAME(WS-STUD-IDX)
027400                TO WS-QT-NAME(WS-QUERY-TERM-COUNT).
027500            MOVE 1 TO WS-QT-WEIGHT(WS-QUERY-TERM-COUNT).
027600
027700        360-CALC-DOT-AND-NORMS.
027800            MOVE 0 TO WS-DOT-PRODUCT WS-QUERY-SUMSQ.
027900            PERFORM 365-ACCUM-ONE-TOPIC-TERM
028000                VARYING WS-SKILL-IDX FROM 1 BY 1
028100                UNTIL WS-SKILL-IDX > WS-TOPIC-TERM-COUNT.
028200            PERFORM 370-ACCUM-QUERY-SUMSQ
028300                VARYING WS-STUD-IDX FROM 1 BY 1
028400                UNTIL WS-STUD-IDX > WS-QUERY-TERM-COUNT.
028500            MOVE WS-TOPIC-TERM-COUNT TO WS-SQRT-INPUT.
028600            PERFORM 500-CALC-SQRT.
028700            MOVE WS-SQRT-RESULT TO WS-TOPIC-NORM.
028800            MOVE WS-QUERY-SUMSQ TO WS-SQRT-INPUT.
028900            PERFORM 500-CALC-SQRT.
029000            MOVE WS-SQRT-RESULT TO WS-QUERY-NORM.
029100
029200        365-ACCUM-ONE-TOPIC-TERM.
029300            PERFORM 368-SCAN-QUERY-FOR-MATCH
029400                VARYING WS-STUD-IDX FROM 1 BY 1
029500                UNTIL WS-STUD-IDX > WS-QUERY-TERM-COUNT.
029600
029700        368-SCAN-QUERY-FOR-MATCH.
029800            IF WS-TOPIC-TERM-TBL(WS-SKILL-IDX) =
029820                           WS-QT-NAME(WS-STUD-IDX)
029900                ADD WS-QT-WEIGHT(WS-STUD-IDX) TO WS-DOT-PRODUCT
030000            END-IF.
030100
030200        370-ACCUM-QUERY-SUMSQ.
030300            COMPUTE WS-QUERY-SUMSQ = WS-QUERY-SUMSQ +
030400                 (WS-QT-WEIGHT(WS-STUD-IDX) *
030420                  WS-QT-WEIGHT(WS-STUD-IDX)).
030500
030600       *NEWTON-RAPHSON SQUARE ROOT -- TEN ITERATIONS IS AMPLE FOR
030700       *THE SMALL INTEGERS THIS ROUTINE EVER SEES.
030800        500-CALC-SQRT.
030900            IF WS-SQRT-INPUT = 0
031000                MOVE 0 TO WS-SQRT-RESULT
031100            ELSE
031200                COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2 + 1
031300                PERFORM 510-SQRT-ITERATE
031400                    VARYING WS-SQRT-ITER FROM 1 BY 1
031500                    UNTIL WS-SQRT-ITER > 10
031600            END-IF.
031700
031800        510-SQRT-ITERATE.
031900            COMPUTE WS-SQRT-RESULT ROUNDED =
032000                 (WS-SQRT-RESULT + WS-SQRT-INPUT /
032020                  WS-SQRT-RESULT) / 2.
032100
032200        END PROGRAM CALC-FYP-FALLBK.
